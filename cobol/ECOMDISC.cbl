000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ECOMDISC.
000300 AUTHOR.         M T SANFILIPPO.
000400 INSTALLATION.   GREAT LAKES FINANCIAL SERVICES - BATCH SYS.
000500 DATE-WRITTEN.   04/03/1990.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH SYSTEMS UNIT.
000800*
000900*---------------------------------------------------------*
001000*  CHANGE LOG                                              *
001100*---------------------------------------------------------*
001200*  04/03/90  MTS  TKT-1288  ORIGINAL WRITE-UP.  MODELED ON
001300*                           INSPREM'S RULE-DRIVEN EVALUATOR
001400*                           BUT AGAINST THE ORDER FILE FOR
001500*                           MARKETING'S DISCOUNT CAMPAIGNS.
001600*  04/03/90  MTS  TKT-1288  RUNS SECOND IN THE JOB STREAM -
001700*                           OPENS TRACERPT AND RUNTOT EXTEND
001800*                           SINCE INSPREM CREATES THEM.
001900*  01/22/91  MTS  TKT-1355  EC-FLOOR HOUSEKEEPING RULE ADDED
002000*                           TO THE RULE FILE - NO PROGRAM
002100*                           CHANGE NEEDED, LOGIC IS GENERIC.
002200*  07/09/93  REH  TKT-1591  ROUND4 ROUNDED PHRASE ADDED TO
002300*                           6000 ACTIONS TO MATCH INSPREM
002400*                           AFTER TKT-1420.
002500*  03/02/96  KLM  TKT-1811  UPSI-0 GOVERNS ABORT-VS-SKIP ON A
002600*                           RULE ROW WITH A BLANK CONDITION,
002700*                           MATCHING RULLOAD AND INSPREM.
002800*  11/14/97  KLM  TKT-1959  ORDER TOTAL AND DISCOUNT PERCENT
002900*                           EDIT PICTURES WIDENED - A HOLIDAY
003000*                           CART TOTAL OVERFLOWED THE OLD
003100*                           $$$,$$9.99 EDIT ON THE TRACE LINE.
003200*  10/12/98  KLM  Y2K-0043  RUN-DATE BANNER REVIEWED - USES
003300*                           4-DIGIT CCYY THROUGHOUT, NO CHANGE
003400*                           REQUIRED FOR YEAR 2000.
003500*  06/21/00  PJS  TKT-2081  EC-WINBACK WAS FIRING TWICE FOR
003600*                           CUSTOMERS FLAGGED BOTH FIRST-TIME
003700*                           AND WINBACK - NOT A PROGRAM BUG,
003800*                           MARKETING RE-KEYED THE RULE FILE.
003900*                           NOTED HERE PER REQUEST OF DESK.
004000*  09/14/01  PJS  TKT-2140  REPLACED THE TRIM/NUMVAL LIBRARY
004100*                           CALLS IN THE 4000/5000 PARAGRAPHS
004200*                           WITH HAND-CODED SCAN LOGIC - SAME
004300*                           FIX AS INSPREM, SAME NEW COMPILER
004400*                           RELEASE.  ALSO REMOVED THE IN-LINE
004500*                           PERFORM/END-PERFORM IN THE QUOTE-
004600*                           STRIP PARAGRAPHS PER SHOP STANDARD.
004610*  11/02/01  PJS  TKT-2141  CONDITION SCANNER'S QUOTED-STRING
004620*                           TEST COMPARED AGAINST THE QUOTE
004630*                           FIGURATIVE CONSTANT, WHICH THIS
004640*                           COMPILER RESOLVES TO A DOUBLE
004650*                           QUOTE - RULES FILE LITERALS ARE
004660*                           WRITTEN WITH AN APOSTROPHE.  ADDED
004670*                           CTE-APOSTROPHE AND COMPARE AGAINST
004680*                           THAT INSTEAD OF QUOTE.
004690*  11/09/01  PJS  TKT-2147  AN ACTION OPERAND THAT RESOLVED TO
004700*                           AN UNKNOWN FIELD LEFT WS-LEFT-NUM/
004710*                           WS-RIGHT-NUM HOLDING WHATEVER VALUE
004720*                           THE PRIOR OPERAND RESOLUTION LEFT
004730*                           THERE - 6100 COPIES IT STRAIGHT
004740*                           INTO THE ACTION OPERAND, SO
004750*                           MULTIPLY/DIVIDE/ADD/SUBTRACT COULD
004760*                           PICK UP A STALE NUMBER INSTEAD OF
004770*                           THE DOCUMENTED DEFAULT.  5000 AND
004780*                           5100 NOW ZERO THE NUMERIC WORK
004790*                           FIELD BEFORE THE TYPE CHECKS RUN.
004795*  11/16/01  PJS  TKT-2152  EOR-DISCOUNT-PCT WAS CODED SIGNED,
004796*                           PIC S9(03)V9(04) - WIDER AND SIGNED
004797*                           BEYOND WHAT U/W'S OUTPUT SPEC CALLS
004798*                           FOR.  NARROWED TO THE SPEC'D
004799*                           UNSIGNED 9(02)V9(02); ECOMMERCE-OUT-
004800*                           REC SHRINKS FROM 219 TO 216 BYTES.
004810*---------------------------------------------------------*
004820*  PURPOSE.
004900*      THIRD STEP OF THE RATING/PRICING JOB STREAM.  READS
005000*      THE E-COMMERCE ORDER FILE, APPLIES THE DISCOUNT AND
005100*      SHIPPING RULES STAGED BY RULLOAD, WRITES THE PRICED
005200*      OUTPUT FILE AND APPENDS TO THE SHARED TRACE REPORT AND
005300*      RUNTOT CARRY FILE.  THE CONDITION SCANNER (4000'S) AND
005400*      ACTION EXECUTOR (6000'S) ARE THE SAME GENERIC LOGIC
005500*      CARRIED OVER FROM INSPREM, RESTATED HERE AGAINST THIS
005600*      PROGRAM'S OWN FIELD DIRECTORY - THIS SHOP KEEPS EACH
005700*      JOB STEP SELF-CONTAINED RATHER THAN SHARING A COPYBOOK.
005800*---------------------------------------------------------*
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS COND-OPERAND-DIGITS IS "0" THRU "9"
006500     UPSI-0 ON STATUS  IS ECOMDISC-ABORT-ON-ERROR
006600          OFF STATUS IS ECOMDISC-CONTINUE-ON-ERROR.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RULES-SORTED-FILE
007100         ASSIGN TO "RULESRTD"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-RULES-STATUS.
007400
007500     SELECT ECOMMERCE-IN
007600         ASSIGN TO "ECOMIN"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-ECM-IN-STATUS.
007900
008000     SELECT ECOMMERCE-OUT
008100         ASSIGN TO "ECOMOUT"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS WS-ECM-OUT-STATUS.
008400
008500     SELECT TRACE-REPORT
008600         ASSIGN TO "TRACERPT"
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WS-TRACE-STATUS.
008900
009000     SELECT RUNTOT-FILE
009100         ASSIGN TO "RUNTOT"
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS  IS WS-RUNTOT-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700*=============================================================*
009800*  RULES-SORTED-FILE IS RULLOAD'S OUTPUT, NOT A FILE THIS
009900*
010000*  PROGRAM BUILDS ITSELF - ALL THREE RULESETS (INSURANCE,
010100*  ECOMMERCE, LOANS) ARE CARRIED TOGETHER ON ONE PHYSICAL FILE, IN
010200*  ASCENDING RULESET-ID/PRIORITY/SEQ-NO ORDER, SO 1100 BELOW MUST
010300*  SKIP OVER ROWS THAT DO NOT BELONG TO THIS PROGRAM'S OWN
010400*  RULESET-ID.  RSR-SEQ-NO PRESERVES THE ORIGINAL RULES-FILE ROW
010500*  ORDER WITHIN ONE RULE-ID SO MULTIPLE ACTION ROWS FOR THE SAME
010600*  RULE STAY IN FILE ORDER.
010700*=============================================================*
010800 FD  RULES-SORTED-FILE
010900     RECORD CONTAINS 191 CHARACTERS.
011000 01  RULES-SORTED-REC.
011100     05  RSR-RULESET-ID              PIC X(10).
011200     05  RSR-RULE-ID                 PIC X(12).
011300     05  RSR-RULE-NAME               PIC X(30).
011400     05  RSR-PRIORITY                PIC 9(03).
011500     05  RSR-CONDITION               PIC X(80).
011600     05  RSR-ACTION-VERB             PIC X(08).
011700     05  RSR-ACTION-FIELD            PIC X(20).
011800     05  RSR-ACTION-VALUE            PIC X(20).
011900     05  RSR-SEQ-NO                  PIC 9(06).
012000     05  FILLER                      PIC X(02).
012100
012200*  ORDER-ID X8, CUSTOMER-TIER X10, ITEM-COUNT 9(3),
012300*  CART-TOTAL 9(7)V9(2), COUPON-CODE X10, FIRST-PURCHASE-FLAG X1,
012400*  DAYS-SINCE-LAST-ORDER 9(4)  = 45 BYTES + FILLER.
012500 FD  ECOMMERCE-IN
012600     RECORD CONTAINS 47 CHARACTERS.
012700 01  ECOMMERCE-IN-REC.
012800     05  EII-ORDER-ID                PIC X(08).
012900     05  EII-CUSTOMER-TIER           PIC X(10).
013000     05  EII-ITEM-COUNT              PIC 9(03).
013100     05  EII-CART-TOTAL              PIC 9(07)V9(02).
013200     05  EII-COUPON-CODE             PIC X(10).
013300     05  EII-FIRST-PURCHASE-FLAG     PIC X(01).
013400     05  EII-DAYS-SINCE-LAST-ORDER   PIC 9(04).
013500     05  FILLER                      PIC X(02).
013600
013700*  ECOMMERCE-OUT-REC HOLDS THE ORDER'S ORIGINAL FIELDS PLUS AN
013800*  AREA OF UP TO 10 NAME=VALUE TAGS BUILT BY THE RULES THAT FIRED
013900*  (2500-BUILD-AND-WRITE-OUTPUT).  AN ORDER THAT MATCHES NO
014000*  DISCOUNT OR SHIPPING RULE STILL WRITES A RECORD, JUST WITH ZERO
014100*  TAGS - SEE WS-TAG-COUNT.
014200 FD  ECOMMERCE-OUT
014300     RECORD CONTAINS 216 CHARACTERS.
014400 01  ECOMMERCE-OUT-REC.
014500     05  EOR-ORDER-ID                PIC X(08).
014600     05  EOR-CUSTOMER-TIER           PIC X(10).
014700     05  EOR-ITEM-COUNT              PIC 9(03).
014800     05  EOR-CART-TOTAL              PIC 9(07)V9(02).
014900     05  EOR-COUPON-CODE             PIC X(10).
015000     05  EOR-FIRST-PURCHASE-FLAG     PIC X(01).
015100     05  EOR-DAYS-SINCE-LAST-ORDER   PIC 9(04).
015200     05  EOR-DISCOUNT-PCT            PIC 9(02)V9(02).
015300     05  EOR-FINAL-TOTAL             PIC S9(07)V9(04).
015400     05  EOR-FREE-SHIPPING-FLAG      PIC X(01).
015500     05  EOR-TAGS OCCURS 10 TIMES    PIC X(15).
015600     05  EOR-RULES-FIRED             PIC 9(03).
015700     05  FILLER                      PIC X(02).
015800
015900*  TRACE-REPORT IS OPTIONAL AND ONLY OPENED WHEN THE RUN PARAMETER
016000*  CARD ASKS FOR A TRACE - SEE 1000-INITIALIZE. ONE LINE IS
016100*  WRITTEN PER RULE TESTED, WHETHER OR NOT IT FIRED, SO A BUSY
016200*  RULESET CAN PRODUCE A VERY LARGE REPORT - THIS IS A DIAGNOSTIC
016300*  AID FOR RULE WRITERS, NOT A PRODUCTION DELIVERABLE, AND IS NOT
016400*  COUNTED IN THE CONTROL TOTALS.
016500 FD  TRACE-REPORT
016600     RECORD CONTAINS 132 CHARACTERS.
016700 01  TRACE-LINE                      PIC X(132).
016800
016900*  RUNTOT-FILE CARRIES ONE ROW PER RULESET FORWARD FROM RUN TO RUN
017000*  SO 8000-WRITE-CONTROL-TOTALS CAN REPORT A RUNNING FIRED-COUNT
017100*  AS WELL AS TODAY'S COUNT - THE ROW IS READ AT 1000-INITIALIZE,
017200*  UPDATED IN WORKING STORAGE THROUGH THE RUN, AND REWRITTEN AT
017300*  CLOSE-DOWN.  A MISSING ROW ON A FIRST-EVER RUN IS NOT AN ERROR,
017400*  SEE THE FILE STATUS TEST AT 1000.
017500 FD  RUNTOT-FILE
017600     RECORD CONTAINS 80 CHARACTERS.
017700 01  RUNTOT-REC.
017800     05  RTR-RULESET-ID              PIC X(10).
017900     05  RTR-READ                    PIC 9(07).
018000     05  RTR-WRITTEN                 PIC 9(07).
018100     05  RTR-FIRED                   PIC 9(07).
018200     05  RTR-APPROVED                PIC 9(07).
018300     05  RTR-DENIED                  PIC 9(07).
018400     05  RTR-MONEY-TOTAL             PIC S9(09)V9(02).
018500     05  FILLER                      PIC X(28).
018600
018700 WORKING-STORAGE SECTION.
018800*  FILE STATUS SWITCHES - ONE PER SELECT.  TESTED BY THE MATCHING
018900*  ERROR DECLARATIVE BELOW, NOT INLINE AFTER EVERY READ/WRITE, SO
019000*  A DISK ERROR IS CAUGHT NO MATTER WHICH PARAGRAPH TRIPS IT.
019100 77  WS-RULES-STATUS                 PIC X(02) VALUE ZEROES.
019200 77  WS-ECM-IN-STATUS                PIC X(02) VALUE ZEROES.
019300 77  WS-ECM-OUT-STATUS               PIC X(02) VALUE ZEROES.
019400 77  WS-TRACE-STATUS                 PIC X(02) VALUE ZEROES.
019500 77  WS-RUNTOT-STATUS                PIC X(02) VALUE ZEROES.
019600
019700*  END-OF-FILE SWITCHES.  DRIVE THE UNTIL CLAUSE OF THE TWO MAIN
019800*  PERFORM-VARYING/PERFORM-UNTIL LOOPS IN 0000-MAIN-CONTROL - RULE
019900*  TABLE LOAD FIRST, THEN THE RECORD-BY-RECORD MAIN LOOP.
020000 77  WS-RULES-EOF-SW                 PIC X(01) VALUE "N".
020100     88  WS-RULES-EOF                          VALUE "Y".
020200 77  WS-ECM-EOF-SW                   PIC X(01) VALUE "N".
020300     88  WS-ECM-EOF                            VALUE "Y".
020400
020500 78  CTE-ONE                                   VALUE 1.
020600*    THE CONDITION TEXT ON THE RULES-FILE DELIMITS A STRING
020700*    LITERAL WITH AN APOSTROPHE ('GOLD', 'SAVE20'), NOT WITH
020800*    THE DOUBLE-QUOTE CHARACTER THE QUOTE FIGURATIVE CONSTANT
020900*    STANDS FOR UNDER THIS COMPILER'S DEFAULT DIALECT - COMPARE
021000*    AGAINST THIS CONSTANT, NOT AGAINST QUOTE.
021100 78  CTE-APOSTROPHE                            VALUE "'".
021200 78  CTE-RULESET-ID                            VALUE "ECOMMERCE ".
021300
021400 01  WS-PRIORITY-MODE                PIC X(11) VALUE "ALL".
021500     88  WS-MODE-IS-ALL                        VALUE "ALL".
021600     88  WS-MODE-IS-FIRST-MATCH                VALUE
021700                                              "FIRST_MATCH".
021800
021900 01  WS-RULE-COUNT                   PIC 9(03) COMP VALUE ZERO.
022000*  WS-RULE-TABLE IS THE IN-MEMORY IMAGE OF THIS RUN'S RULESET,
022100*  LOADED ONCE AT 1100-LOAD-RULE-TABLE AND RE-USED FOR EVERY INPUT
022200*  RECORD - THE RULES FILE IS NOT RE-READ PER RECORD. EACH RULE
022300*  CAN CARRY UP TO 6 ACTIONS, DEPENDING ON THE ACTUAL ACTION COUNT
022400*  ON THE RULES FILE, SO A SIMPLE ONE-ACTION RULE DOES NOT WASTE
022500*  THE FULL TABLE WIDTH.
022600 01  WS-RULE-TABLE.
022700     05  WS-RULE-ENTRY OCCURS 1 TO 20 TIMES
022800                       DEPENDING ON WS-RULE-COUNT
022900                       INDEXED BY WS-RULE-IDX.
023000         10  WRT-RULE-ID             PIC X(12).
023100         10  WRT-RULE-NAME           PIC X(30).
023200         10  WRT-PRIORITY            PIC 9(03).
023300         10  WRT-CONDITION           PIC X(80).
023400         10  WRT-ACTION-COUNT        PIC 9(01) COMP.
023500         10  WRT-ACTION-ENTRY OCCURS 1 TO 5 TIMES
023600                             DEPENDING ON WRT-ACTION-COUNT
023700                             INDEXED BY WRT-ACT-IDX.
023800             15  WRT-ACTION-VERB     PIC X(08).
023900             15  WRT-ACTION-FIELD    PIC X(20).
024000             15  WRT-ACTION-VALUE    PIC X(20).
024100
024200 01  WS-PREV-RULE-ID                 PIC X(12) VALUE SPACES.
024300
024400 01  WS-FIELD-COUNT                  PIC 9(02) COMP VALUE ZERO.
024500*  WS-FIELD-DIRECTORY IS REBUILT FROM SCRATCH FOR EVERY INPUT
024600*  RECORD (SEE 2200-BUILD-FIELD-DIRECTORY) SO A RULE WRITTEN
024700*  AGAINST ONE RECORD'S FIELDS NEVER SEES A STALE VALUE LEFT OVER
024800*  FROM THE PREVIOUS RECORD.  ACTIONS THAT COMPUTE A NEW FIELD
024900*  (6950-CREATE-FIELD) ADD TO THIS SAME TABLE, WHICH IS WHY A
025000*  LATER RULE IN THE SAME RECORD CAN TEST A FIELD AN EARLIER RULE
025100*  JUST CREATED.
025200 01  WS-FIELD-DIRECTORY.
025300     05  WS-FIELD-ENTRY OCCURS 8 TO 16 TIMES
025400                        DEPENDING ON WS-FIELD-COUNT
025500                        INDEXED BY WS-FLD-IDX.
025600         10  WFD-NAME                PIC X(20).
025700         10  WFD-TYPE                PIC X(01).
025800             88  WFD-IS-NUMERIC               VALUE "N".
025900             88  WFD-IS-ALPHA                 VALUE "A".
026000         10  WFD-NUM PIC S9(09)V9(04) COMP-3.
026100         10  WFD-ALPHA               PIC X(20).
026200
026300 01  WS-TAG-COUNT                    PIC 9(02) COMP VALUE ZERO.
026400*  WS-TAG-TABLE COLLECTS THE NAME=VALUE PAIRS THAT ACTUAL RULE
026500*  FIRINGS WANT WRITTEN TO THE OUTPUT RECORD - IT IS CLEARED PER
026600*  RECORD ALONGSIDE THE FIELD DIRECTORY AND IS CAPPED AT 10
026700*  ENTRIES, WHICH HAS BEEN AMPLE FOR EVERY RULESET SEEN TO DATE.
026800 01  WS-TAG-TABLE.
026900     05  WS-TAG-ENTRY OCCURS 1 TO 10 TIMES
027000                      DEPENDING ON WS-TAG-COUNT
027100                      INDEXED BY WS-TAG-IDX
027200                      PIC X(15).
027300
027400 01  WS-LOOKUP-NAME                  PIC X(20).
027500 01  WS-FOUND-SW                     PIC X(01).
027600     88  WS-FIELD-FOUND                        VALUE "Y".
027700     88  WS-FIELD-NOT-FOUND                    VALUE "N".
027800
027900 01  WS-COND-RESULT-SW               PIC X(01).
028000     88  WS-COND-TRUE                          VALUE "Y".
028100     88  WS-COND-FALSE                         VALUE "N".
028200
028300*  WS-COND-WORK HOLDS A SCRATCH COPY OF THE RULE'S CONDITION TEXT
028400*  FOR THIS EVALUATION - UNSTRING AND SUBSTRING BOTH CONSUME THEIR
028500*  SOURCE, SO THE ORIGINAL RULE TABLE ENTRY MUST NEVER BE OPERATED
028600*  ON DIRECTLY OR IT WOULD BE UNUSABLE ON THE NEXT RECORD.
028700*
028800*  OR-TERMS AND AND-TERMS ARE SPLIT OUT BY UNSTRING BEFORE ANY
028900*  COMPARISON RUNS - THE ENGINE ONLY UNDERSTANDS A CONDITION
029000*  SHAPED AS (AND-TERM) OR (AND-TERM) OR ..., EACH AND-TERM ITSELF
029100*  SHAPED AS TERM AND TERM AND ..., UP TO 5 OF EACH. A RULE WRITER
029200*  WHO NEEDS MORE THAN 5 OR-TERMS OR 5 AND-TERMS IN ONE CONDITION
029300*  HAS TO SPLIT IT INTO TWO RULES.
029400 01  WS-COND-WORK                    PIC X(80).
029500 01  WS-OR-TERM-COUNT                PIC 9(01) COMP.
029600 01  WS-OR-TERM-TABLE.
029700     05  WS-OR-TERM OCCURS 5 TIMES   PIC X(80).
029800 01  WS-OR-IDX                       PIC 9(01) COMP.
029900
030000 01  WS-AND-TERM-COUNT               PIC 9(01) COMP.
030100 01  WS-AND-TERM-TABLE.
030200     05  WS-AND-TERM OCCURS 5 TIMES  PIC X(80).
030300 01  WS-AND-IDX                      PIC 9(01) COMP.
030400
030500 01  WS-NOT-TERM                     PIC X(80).
030600 01  WS-NEGATE-SW                    PIC X(01).
030700     88  WS-NEGATE-THIS-TERM                   VALUE "Y".
030800
030900*  ONE SINGLE TERM ('FIELD OP VALUE', OPTIONALLY NOT-PREFIXED) IS
031000*  BROKEN DOWN INTO OPERATOR TEXT AND LEFT/RIGHT OPERAND TEXT BY
031100*  THE 4300-4336 SCANNER PARAGRAPHS BEFORE EITHER SIDE IS RESOLVED
031200*  TO AN ACTUAL VALUE BY THE 5000/5100 SERIES.
031300 01  WS-COMPARE-TEXT                 PIC X(80).
031400 01  WS-SCAN-POS                     PIC 9(02) COMP.
031500 01  WS-COMPARE-LEN                  PIC 9(02) COMP.
031600 01  WS-OPERATOR-TEXT                PIC X(02) VALUE SPACES.
031700 01  WS-LEFT-TEXT                    PIC X(80).
031800 01  WS-RIGHT-TEXT                   PIC X(80).
031900
032000*  HOME-GROWN REPLACEMENTS FOR THE TRIM/NUMVAL LIBRARY ROUTINES
032100*  THIS SHOP DOES NOT CARRY - A CONDITION TOKEN IS BLANK-PADDED
032200*  BY THE UNSTRING ABOVE AND HAS TO BE SQUARED UP BY HAND BEFORE
032300*  IT CAN BE COMPARED OR TESTED FOR A NUMERIC LITERAL.
032400 01  WS-TRIM-SOURCE                  PIC X(80).
032500 01  WS-TRIM-RESULT                  PIC X(80).
032600 01  WS-TRIM-POS                     PIC 9(02) COMP.
032700 01  WS-OP-LEN                       PIC 9(01) COMP.
032800
032900*  HAND-ROLLED NUMVAL REPLACEMENT - WALKS THE TRIMMED TOKEN ONE
033000*  CHARACTER AT A TIME BUILDING UP A SIGNED, UP-TO-4-DECIMAL
033100*  VALUE.  A TOKEN THAT IS NOT A CLEAN NUMBER (A STATUS CODE, A
033200*  STATE ABBREVIATION) FAILS THE SAW-DIGIT TEST AND FALLS THROUGH
033300*  TO THE FIELD-DIRECTORY LOOKUP INSTEAD.
033400 01  WS-NUMTEXT-SOURCE               PIC X(80).
033500 01  WS-NUMTEXT-LEN                  PIC 9(02) COMP.
033600 01  WS-NUMTEXT-POS                  PIC 9(02) COMP.
033700 01  WS-NUMTEXT-CHAR                 PIC X(01).
033800 01  WS-NUMTEXT-DIGIT-VAL            PIC 9(01).
033900 01  WS-NUMTEXT-VALUE                PIC S9(09)V9(04) COMP-3.
034000 01  WS-NUMTEXT-DEC-DIGITS           PIC 9(01) COMP.
034100 01  WS-NUMTEXT-VALID-SW             PIC X(01).
034200 01  WS-NUMTEXT-SAW-DOT-SW           PIC X(01).
034300 01  WS-NUMTEXT-SAW-DIGIT-SW         PIC X(01).
034400 01  WS-NUMTEXT-NEGATIVE-SW          PIC X(01).
034500
034600*  LEFT AND RIGHT OPERAND RESULT AREAS - TWO IDENTICAL GROUPS
034700*  RATHER THAN ONE SUBSCRIPTED TABLE BECAUSE A COMPARISON NEVER
034800*  NEEDS MORE THAN TWO OPERANDS AT ONCE AND TWO NAMED 01'S READ
034900*  MORE CLEARLY IN THE 4400 COMPARE PARAGRAPHS THAN WS-OPERAND(1)
035000*  AND WS-OPERAND(2) WOULD.
035100 01  WS-LEFT-OPERAND.
035200     05  WS-LEFT-TYPE                PIC X(01).
035300         88  WS-LEFT-IS-NUMERIC               VALUE "N".
035400         88  WS-LEFT-IS-ALPHA                 VALUE "A".
035500     05  WS-LEFT-NUM  PIC S9(09)V9(04) COMP-3.
035600     05  WS-LEFT-ALPHA               PIC X(20).
035700
035800 01  WS-RIGHT-OPERAND.
035900     05  WS-RIGHT-TYPE               PIC X(01).
036000         88  WS-RIGHT-IS-NUMERIC              VALUE "N".
036100         88  WS-RIGHT-IS-ALPHA                VALUE "A".
036200     05  WS-RIGHT-NUM PIC S9(09)V9(04) COMP-3.
036300     05  WS-RIGHT-ALPHA              PIC X(20).
036400
036500*  REDEFINES #1 - OPERAND SCRATCH VIEWED AS A CHARACTER TABLE
036600*  WHEN STRIPPING A CLOSING QUOTE OFF A STRING LITERAL.
036700 01  WS-OPERAND-SCRATCH               PIC X(20).
036800 01  WS-OPERAND-SCRATCH-R REDEFINES WS-OPERAND-SCRATCH.
036900     05  WS-OPS-CHAR OCCURS 20 TIMES PIC X(01).
037000 01  WS-OPERAND-LEN                  PIC 9(02) COMP.
037100 01  WS-CHAR-IDX                     PIC 9(02) COMP.
037200
037300*  ACTION EXECUTOR SCRATCH AREAS - ONE ACTION AT A TIME IS MOVED
037400*  HERE OUT OF THE RULE TABLE'S ACTION ARRAY BEFORE 6100-EXECUTE-
037500*  ONE-ACTION DISPATCHES ON THE VERB.  WS-ACT-DIVISOR-ZERO-SW
037600*  GUARDS THE DIVIDE ACTION - A RULE WRITER WHO DIVIDES BY A FIELD
037700*  THAT CAN BE ZERO GETS A SKIPPED ACTION, NOT AN ABEND.
037800 01  WS-ACT-VERB                     PIC X(08).
037900 01  WS-ACT-FIELD-NAME               PIC X(20).
038000 01  WS-ACT-VALUE-TEXT               PIC X(20).
038100 01  WS-ACT-TARGET-IDX               PIC 9(02) COMP.
038200 01  WS-ACT-OPERAND-NUM  PIC S9(09)V9(04) COMP-3.
038300 01  WS-ACT-OPERAND-TYPE             PIC X(01).
038400 01  WS-ACT-DIVISOR-ZERO-SW          PIC X(01).
038500     88  WS-DIVISOR-IS-ZERO                    VALUE "Y".
038600
038700*  WS-RECORD-RULES-FIRED AND WS-RECORD-MATCHED-SW ARE RESET PER
038800*  RECORD IN 2000-PROCESS-ONE-POLICY BEFORE THE RULE LOOP RUNS -
038900*  WS-BATCH-TOTALS BELOW, BY CONTRAST, ACCUMULATES ACROSS THE
039000*  WHOLE RUN AND IS ONLY RESET BY JOB START.
039100 01  WS-RECORD-RULES-FIRED           PIC 9(03) COMP.
039200 01  WS-RECORD-MATCHED-SW            PIC X(01).
039300     88  WS-RULE-MATCHED-THIS-REC              VALUE "Y".
039400
039500*  RUN-LIFE ACCUMULATORS - SET TO ZERO ONCE AT PROGRAM START AND
039600*  ADDED TO AS EACH RECORD IS WRITTEN (2600-ACCUMULATE-TOTALS),
039700*  NEVER RESET MID-RUN.  8000-WRITE-CONTROL-TOTALS PRINTS THESE,
039800*  THEN THEY ARE CARRIED OUT TO RUNTOT-FILE FOR THE NEXT RUN TO
039900*  PICK UP.
040000 01  WS-BATCH-TOTALS.
040100     05  WS-BT-READ                  PIC 9(07) COMP VALUE ZERO.
040200     05  WS-BT-WRITTEN               PIC 9(07) COMP VALUE ZERO.
040300     05  WS-BT-FIRED                 PIC 9(07) COMP VALUE ZERO.
040400     05  WS-BT-CART-TOTAL   PIC S9(09)V9(02) COMP-3
040500                                               VALUE ZERO.
040600     05  WS-BT-FINAL-TOTAL  PIC S9(09)V9(02) COMP-3
040700                                               VALUE ZERO.
040800     05  WS-BT-DISCOUNT-TOTAL PIC S9(09)V9(02) COMP-3
040900                                               VALUE ZERO.
041000
041100*  REDEFINES #2 - CART/FINAL TOTAL DIFFERENCE EDITED FOR THE
041200*  CONTROL BREAK LINE (SAME PATTERN INSPREM USES ON PREMIUM).
041300 01  WS-BT-DISCOUNT-EDIT-SRC PIC S9(09)V9(02) VALUE ZERO.
041400 01  WS-BT-DISCOUNT-EDIT-R REDEFINES WS-BT-DISCOUNT-EDIT-SRC.
041500     05  FILLER                      PIC X(01).
041600     05  WS-BT-DISCOUNT-EDIT-DIGITS  PIC 9(09)V99.
041700
041800*  SYSTEM DATE, PULLED ONCE AT 1000-INITIALIZE AND HELD FOR THE
041900*  LIFE OF THE RUN - REDEFINED INTO CCYY/MM/DD PIECES SO THE
042000*  REPORT HEADING CAN BE EDITED INTO SLASH FORMAT WITHOUT A
042100*  SEPARATE ACCEPT.
042200 01  WS-RUN-DATE-INFO                PIC X(08).
042300 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-INFO.
042400     05  WS-RUN-DATE-CCYY            PIC 9(04).
042500     05  WS-RUN-DATE-MM              PIC 9(02).
042600     05  WS-RUN-DATE-DD              PIC 9(02).
042700 01  WS-RUN-DATE-EDITED              PIC 9999/99/99.
042800
042900*  PRINT LINES FOR THE TRACE REPORT, ONE 01 PER LINE STYLE AS THIS
043000*  SHOP LAYS THEM OUT - EACH GROUP TOTALS EXACTLY 132 BYTES TO
043100*  MATCH TRACE-LINE, PADDED OUT WITH A TRAILING FILLER RATHER THAN
043200*  LEFT SHORT.
043300 01  WS-HDR-LINE-1.
043400     05  FILLER                      PIC X(01) VALUE SPACES.
043500     05  FILLER                      PIC X(30)
043600                    VALUE "E-COMMERCE DISCOUNT RUN     -".
043700     05  WS-HDR-RULESET              PIC X(11).
043800     05  FILLER                      PIC X(10) VALUE "VERSION 3-".
043900     05  FILLER                      PIC X(10) VALUE "RUN DATE:".
044000     05  WS-HDR-DATE                 PIC X(10).
044100     05  FILLER                      PIC X(60) VALUE SPACES.
044200
044300*  PER-RECORD TRACE DETAIL LINE 1, WRITTEN BEFORE ANY RULE RUNS SO
044400*  THE TRACE SHOWS THE INPUT AS IT ARRIVED, UNTOUCHED BY THE
044500*  ENGINE.
044600 01  WS-REC-HEADER-LINE.
044700     05  FILLER                      PIC X(02) VALUE SPACES.
044800     05  FILLER                      PIC X(08) VALUE "ORDER  ".
044900     05  WS-RHL-ORDER-ID             PIC X(10).
045000     05  FILLER                      PIC X(03) VALUE SPACES.
045100     05  FILLER                      PIC X(06) VALUE "TIER: ".
045200     05  WS-RHL-TIER                 PIC X(10).
045300     05  FILLER                      PIC X(03) VALUE SPACES.
045400     05  FILLER                      PIC X(07) VALUE "ITEMS: ".
045500     05  WS-RHL-ITEMS                PIC ZZ9.
045600     05  FILLER                      PIC X(03) VALUE SPACES.
045700     05  FILLER                      PIC X(06) VALUE "CART: ".
045800     05  WS-RHL-CART                 PIC ZZZ,ZZ9.99.
045900     05  FILLER                      PIC X(50) VALUE SPACES.
046000
046100*  PER-RULE TRACE DETAIL LINE, WRITTEN BY 6990-WRITE-ACTION-LINE'S
046200*  CALLER FOR EVERY RULE TESTED - FIRED OR NOT - SO A RULE WRITER
046300*  CAN SEE WHY A RULE THEY EXPECTED TO FIRE DID NOT.
046400 01  WS-RULE-LINE.
046500     05  FILLER                      PIC X(04) VALUE SPACES.
046600     05  WS-RUL-MATCH-FLAG           PIC X(01).
046700     05  FILLER                      PIC X(02) VALUE SPACES.
046800     05  WS-RUL-RULE-ID              PIC X(12).
046900     05  FILLER                      PIC X(02) VALUE SPACES.
047000     05  WS-RUL-RULE-NAME            PIC X(30).
047100     05  FILLER                      PIC X(81) VALUE SPACES.
047200
047300*  PER-ACTION TRACE DETAIL LINE - ONE PRINTED FOR EVERY ACTION AN
047400*  ACTUALLY-FIRED RULE EXECUTES, SHOWING THE FIELD, THE OPERAND AS
047500*  WRITTEN ON THE RULES FILE, AND THE RESULT AFTER THE ACTION RAN.
047600 01  WS-ACTION-LINE.
047700     05  FILLER                      PIC X(08) VALUE SPACES.
047800     05  FILLER                      PIC X(01) VALUE "[".
047900     05  WS-ACL-RULE-ID              PIC X(12).
048000     05  FILLER                      PIC X(02) VALUE "] ".
048100     05  WS-ACL-VERB                 PIC X(08).
048200     05  FILLER                      PIC X(01) VALUE SPACES.
048300     05  WS-ACL-FIELD                PIC X(20).
048400     05  FILLER                      PIC X(01) VALUE SPACES.
048500     05  WS-ACL-OPERAND              PIC X(20).
048600     05  FILLER                      PIC X(04) VALUE " -> ".
048700     05  WS-ACL-NEW-VALUE            PIC X(20).
048800     05  FILLER                      PIC X(55) VALUE SPACES.
048900
049000 01  WS-REC-FOOTER-LINE.
049100     05  FILLER                      PIC X(04) VALUE SPACES.
049200     05  FILLER                      PIC X(06) VALUE "FIRED ".
049300     05  WS-RFL-FIRED                PIC ZZ9.
049400     05  FILLER                      PIC X(04) VALUE " OF ".
049500     05  WS-RFL-TOTAL                PIC ZZ9.
049600     05  FILLER                      PIC X(07) VALUE " RULES ".
049700     05  FILLER                      PIC X(09) VALUE "DISCOUNT:".
049800     05  WS-RFL-DISCOUNT             PIC ZZ9.9999.
049900     05  FILLER                      PIC X(01) VALUE "%".
050000     05  FILLER                      PIC X(03) VALUE SPACES.
050100     05  FILLER                      PIC X(07) VALUE "FINAL: ".
050200     05  WS-RFL-FINAL         PIC $$$,$$9.9999.
050300     05  FILLER                      PIC X(03) VALUE SPACES.
050400     05  FILLER                      PIC X(10) VALUE "FREESHIP: ".
050500     05  WS-RFL-FREESHIP             PIC X(01).
050600     05  FILLER                      PIC X(37) VALUE SPACES.
050700
050800*  DASHED RULE LINE, PRINTED ABOVE AND BELOW THE REPORT HEADING
050900*  AND AGAIN ABOVE THE CONTROL TOTALS - THE SAME 132-BYTE ALL-DASH
051000*  LINE SERVES BOTH SPOTS.
051100 01  WS-BREAK-LINE-1.
051200     05  FILLER                      PIC X(132) VALUE ALL "-".
051300
051400*  CONTROL TOTALS SECTION HEADING, WRITTEN ONCE AT 8000-WRITE-
051500*  CONTROL-TOTALS AFTER THE LAST INPUT RECORD HAS GONE THROUGH THE
051600*  ENGINE.
051700 01  WS-BREAK-LINE-2.
051800     05  FILLER                      PIC X(02) VALUE SPACES.
051900     05  FILLER                      PIC X(31)
052000              VALUE "E-COMMERCE BATCH CONTROL TOTALS".
052100     05  FILLER                      PIC X(99) VALUE SPACES.
052200
052300*  READ/WRITTEN/FIRED COUNTS - THE THREE FIGURES THAT MUST TIE
052400*  BACK TO THE RUNTOT-FILE ROW REWRITTEN AT CLOSE-DOWN, SINCE AN
052500*  OPERATOR RECONCILING THIS RUN AGAINST THE PRIOR ONE CHECKS THIS
052600*  LINE FIRST.
052700 01  WS-BREAK-LINE-3.
052800     05  FILLER                      PIC X(04) VALUE SPACES.
052900     05  FILLER                      PIC X(13)
053000              VALUE "ORDERS READ: ".
053100     05  WS-BL3-READ                 PIC ZZZ,ZZ9.
053200     05  FILLER                      PIC X(03) VALUE SPACES.
053300     05  FILLER                      PIC X(16)
053400              VALUE "ORDERS WRITTEN:".
053500     05  WS-BL3-WRITTEN              PIC ZZZ,ZZ9.
053600     05  FILLER                      PIC X(03) VALUE SPACES.
053700     05  FILLER                      PIC X(12)
053800              VALUE "RULES FIRED:".
053900     05  WS-BL3-FIRED                PIC ZZZ,ZZ9.
054000     05  FILLER                      PIC X(72) VALUE SPACES.
054100
054200*  FINAL CONTROL-TOTALS LINE - APPROVED/DENIED SPLIT AND THE
054300*  APPROVED-ONLY MONEY TOTAL.  A DENIED RECORD NEVER CONTRIBUTES
054400*  TO THE MONEY TOTAL, SEE 2600-ACCUMULATE-TOTALS.
054500 01  WS-BREAK-LINE-4.
054600     05  FILLER                      PIC X(04) VALUE SPACES.
054700     05  FILLER                      PIC X(12)
054800              VALUE "CART TOTAL: ".
054900     05  WS-BL4-CART-TOTAL           PIC $$$,$$$,$$9.99.
055000     05  FILLER                      PIC X(03) VALUE SPACES.
055100     05  FILLER                      PIC X(13)
055200              VALUE "FINAL TOTAL: ".
055300     05  WS-BL4-FINAL-TOTAL          PIC $$$,$$$,$$9.99.
055400     05  FILLER                      PIC X(03) VALUE SPACES.
055500     05  FILLER                      PIC X(17)
055600              VALUE "DISCOUNT GIVEN: ".
055700     05  WS-BL4-DISCOUNT-TOTAL       PIC $$$,$$$,$$9.99.
055800     05  FILLER                      PIC X(37) VALUE SPACES.
055900
056000 PROCEDURE DIVISION.
056100 DECLARATIVES.
056200 RULES-SORTED-ERROR SECTION.
056300     USE AFTER ERROR PROCEDURE ON RULES-SORTED-FILE.
056400*  USE AFTER ERROR ON RULES-SORTED-FILE.  A NON-ZERO FILE STATUS
056500*  HERE MEANS RULLOAD DID NOT LEAVE A READABLE SORTED RULES FILE
056600*  BEHIND IT - THE RUN STOPS RATHER THAN PROCESS EVERY ORDER AS
056700*  UNMATCHED.
056800 9100-RULES-SORTED-BAD-STATUS.
056900     DISPLAY "ECOMDISC - RULES-SORTED-FILE I/O ERROR "
057000             WS-RULES-STATUS.
057100     STOP RUN.
057200
057300 ECOMMERCE-IN-ERROR SECTION.
057400     USE AFTER ERROR PROCEDURE ON ECOMMERCE-IN.
057500*  USE AFTER ERROR ON ECOMMERCE-IN.  A BAD INPUT FILE STOPS THE
057600*  RUN INSTEAD OF SILENTLY SHORTING THE BATCH.
057700 9200-ECOMMERCE-IN-BAD-STATUS.
057800     DISPLAY "ECOMDISC - ECOMMERCE-IN I/O ERROR "
057900             WS-ECM-IN-STATUS.
058000     STOP RUN.
058100
058200 ECOMMERCE-OUT-ERROR SECTION.
058300     USE AFTER ERROR PROCEDURE ON ECOMMERCE-OUT.
058400*  USE AFTER ERROR ON ECOMMERCE-OUT.  A WRITE FAILURE HALFWAY
058500*  THROUGH THE BATCH LEAVES AN INCOMPLETE OUTPUT FILE - STOPPING
058600*  THE RUN HERE IS DELIBERATE SO THE SHORTAGE IS NOTICED BEFORE
058700*  THE FILE IS PASSED DOWNSTREAM.
058800 9300-ECOMMERCE-OUT-BAD-STATUS.
058900     DISPLAY "ECOMDISC - ECOMMERCE-OUT I/O ERROR "
059000             WS-ECM-OUT-STATUS.
059100     STOP RUN.
059200 END DECLARATIVES.
059300
059400*===========================================================*
059500*  0000 - JOB STEP DRIVER.
059600*  OPENS THE RULE TABLE AND THE ORDER FILES, DRIVES ONE ORDER AT A
059700*  TIME THROUGH THE EVALUATOR UNTIL END OF FILE, THEN PRINTS
059800*  CONTROL TOTALS AND CLOSES DOWN.  THIS IS THE THIRD STEP IN THE
059900*  JOB STREAM, RUNNING AFTER INSPREM AND BEFORE LOANPRC.
060000*===========================================================*
060100 0000-MAIN-CONTROL.
060200     PERFORM 1000-INITIALIZE
060300        THRU 1000-EXIT.
060400
060500     PERFORM 2000-PROCESS-ONE-ORDER
060600        THRU 2000-EXIT
060700       UNTIL WS-ECM-EOF.
060800
060900     PERFORM 8000-WRITE-CONTROL-TOTALS
061000        THRU 8000-EXIT.
061100
061200     PERFORM 8100-CLOSE-DOWN
061300        THRU 8100-EXIT.
061400
061500     STOP RUN.
061600
061700*  PULLS THE RUN DATE FOR THE REPORT HEADING, LOADS THE ECOMMERCE
061800*  RULESET INTO WORKING STORAGE, OPENS THE REMAINING FILES, AND
061900*  PRIMES THE MAIN LOOP WITH THE FIRST ORDER RECORD.  TRACE-REPORT
062000*  AND RUNTOT-FILE ARE OPENED EXTEND HERE, NOT OUTPUT, SINCE
062100*  INSPREM ALREADY CREATED BOTH EARLIER IN THE JOB STREAM.
062200 1000-INITIALIZE.
062300     ACCEPT WS-RUN-DATE-INFO         FROM DATE YYYYMMDD.
062400     MOVE WS-RUN-DATE-CCYY           TO WS-RUN-DATE-EDITED(1:4).
062500     MOVE WS-RUN-DATE-MM             TO WS-RUN-DATE-EDITED(6:2).
062600     MOVE WS-RUN-DATE-DD             TO WS-RUN-DATE-EDITED(9:2).
062700
062800     OPEN INPUT  RULES-SORTED-FILE.
062900     PERFORM 1100-LOAD-RULE-TABLE
063000        THRU 1100-EXIT
063100       UNTIL WS-RULES-EOF.
063200     CLOSE RULES-SORTED-FILE.
063300
063400     OPEN INPUT  ECOMMERCE-IN.
063500     OPEN OUTPUT ECOMMERCE-OUT.
063600     OPEN EXTEND TRACE-REPORT.
063700     OPEN EXTEND RUNTOT-FILE.
063800
063900     MOVE CTE-RULESET-ID             TO WS-HDR-RULESET.
064000     MOVE WS-RUN-DATE-EDITED         TO WS-HDR-DATE.
064100     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
064200     WRITE TRACE-LINE FROM WS-HDR-LINE-1.
064300     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
064400
064500     PERFORM 2100-READ-ECOMMERCE-RECORD
064600        THRU 2100-EXIT.
064700 1000-EXIT.
064800     EXIT.
064900
065000*  MINOR CONTROL BREAK ON RULE-ID: CONSECUTIVE ROWS FOR THE SAME
065100*  RULE-ID (STABLE-SORTED RIGHT BEHIND EACH OTHER BY RULLOAD) ARE
065200*  ADDITIONAL ACTIONS OF THE SAME RULE, NOT A NEW RULE.  ONLY ROWS
065300*  MATCHING THIS PROGRAM'S OWN RULESET-ID ARE PICKED UP - THE
065400*  SORTED FILE CARRIES ALL THREE RULESETS TOGETHER.
065500 1100-LOAD-RULE-TABLE.
065600     READ RULES-SORTED-FILE
065700         AT END
065800             SET WS-RULES-EOF        TO TRUE
065900         NOT AT END
066000             IF RSR-RULESET-ID = CTE-RULESET-ID
066100                 IF RSR-RULE-ID = WS-PREV-RULE-ID
066200                     PERFORM 1200-ADD-ACTION-TO-RULE
066300                        THRU 1200-EXIT
066400                 ELSE
066500                     PERFORM 1300-ADD-NEW-RULE
066600                        THRU 1300-EXIT
066700                 END-IF
066800                 MOVE RSR-RULE-ID    TO WS-PREV-RULE-ID
066900             END-IF
067000     END-READ.
067100 1100-EXIT.
067200     EXIT.
067300
067400*  A SECOND (OR THIRD...) ROW FOR A RULE-ID ALREADY IN THE TABLE
067500*  IS ONE MORE ACTION FOR THAT RULE, NOT A NEW RULE - APPENDED TO
067600*  THE ACTION ARRAY AT THE NEXT FREE SUBSCRIPT, UP TO 5 ACTIONS
067700*  PER RULE.  A 6TH ACTION ROW FOR THE SAME RULE IS SILENTLY
067800*  DROPPED.
067900 1200-ADD-ACTION-TO-RULE.
068000     IF WRT-ACTION-COUNT(WS-RULE-IDX) < 5
068100         ADD CTE-ONE TO WRT-ACTION-COUNT(WS-RULE-IDX)
068200         SET WRT-ACT-IDX TO WRT-ACTION-COUNT(WS-RULE-IDX)
068300         MOVE RSR-ACTION-VERB
068400           TO WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
068500         MOVE RSR-ACTION-FIELD
068600           TO WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
068700         MOVE RSR-ACTION-VALUE
068800           TO WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
068900     END-IF.
069000 1200-EXIT.
069100     EXIT.
069200
069300*  FIRST ROW SEEN FOR A RULE-ID.  OPENS A NEW ENTRY IN THE RULE
069400*  TABLE (UP TO 20 RULES PER RULESET) AND STORES ITS FIRST ACTION
069500*  AS ACTION 1 - THE SAME MOVES 1200 USES FOR ACTION 2 ONWARD.
069600 1300-ADD-NEW-RULE.
069700     IF WS-RULE-COUNT < 20
069800         ADD CTE-ONE                 TO WS-RULE-COUNT
069900         SET WS-RULE-IDX             TO WS-RULE-COUNT
070000         MOVE RSR-RULE-ID            TO WRT-RULE-ID(WS-RULE-IDX)
070100         MOVE RSR-RULE-NAME       TO WRT-RULE-NAME(WS-RULE-IDX)
070200         MOVE RSR-PRIORITY        TO WRT-PRIORITY(WS-RULE-IDX)
070300         MOVE RSR-CONDITION       TO WRT-CONDITION(WS-RULE-IDX)
070400         MOVE ZERO             TO WRT-ACTION-COUNT(WS-RULE-IDX)
070500         SET WRT-ACT-IDX             TO CTE-ONE
070600         ADD CTE-ONE          TO WRT-ACTION-COUNT(WS-RULE-IDX)
070700         MOVE RSR-ACTION-VERB
070800           TO WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
070900         MOVE RSR-ACTION-FIELD
071000           TO WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
071100         MOVE RSR-ACTION-VALUE
071200           TO WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
071300     END-IF.
071400 1300-EXIT.
071500     EXIT.
071600
071700*===========================================================*
071800*  2000 - ONE ORDER THROUGH THE ENGINE.
071900*  BUILDS THE FIELD DIRECTORY FOR THIS ORDER, RUNS EVERY RULE IN
072000*  THE ECOMMERCE RULESET AGAINST IT IN PRIORITY ORDER, WRITES THE
072100*  TRACE DETAIL, BUILDS THE OUTPUT RECORD, ROLLS THE RECORD INTO
072200*  THE CONTROL TOTALS, AND READS THE NEXT INPUT RECORD.
072300*===========================================================*
072400 2000-PROCESS-ONE-ORDER.
072500     PERFORM 2200-BUILD-FIELD-DIRECTORY
072600        THRU 2200-EXIT.
072700     PERFORM 2300-WRITE-RECORD-HEADER
072800        THRU 2300-EXIT.
072900
073000     MOVE ZERO                       TO WS-RECORD-RULES-FIRED.
073100     PERFORM 3000-EVALUATE-ONE-RULE
073200        THRU 3000-EXIT
073300       VARYING WS-RULE-IDX FROM 1 BY 1
073400       UNTIL WS-RULE-IDX > WS-RULE-COUNT.
073500
073600     PERFORM 2400-WRITE-RECORD-FOOTER
073700        THRU 2400-EXIT.
073800     PERFORM 2500-BUILD-AND-WRITE-OUTPUT
073900        THRU 2500-EXIT.
074000     PERFORM 2600-ACCUMULATE-TOTALS
074100        THRU 2600-EXIT.
074200
074300     PERFORM 2100-READ-ECOMMERCE-RECORD
074400        THRU 2100-EXIT.
074500 2000-EXIT.
074600     EXIT.
074700
074800*  SEQUENTIAL READ OF ECOMMERCE-IN.  COUNTS EVERY RECORD READ
074900*  TOWARD THE READ TOTAL ON THE CONTROL REPORT.
075000 2100-READ-ECOMMERCE-RECORD.
075100     READ ECOMMERCE-IN
075200         AT END
075300             SET WS-ECM-EOF          TO TRUE
075400         NOT AT END
075500             ADD CTE-ONE             TO WS-BT-READ
075600     END-READ.
075700 2100-EXIT.
075800     EXIT.
075900
076000*  RESETS THE FIELD DIRECTORY AND THE TAG LIST FOR THIS ORDER,
076100*  THEN SEEDS THE NINE KNOWN ECOMMERCE FIELDS VIA 2210 BEFORE ANY
076200*  RULE HAS HAD A CHANCE TO RUN.
076300 2200-BUILD-FIELD-DIRECTORY.
076400     MOVE ZERO                       TO WS-FIELD-COUNT
076500                                        WS-TAG-COUNT.
076600     PERFORM 2210-SEED-FIELD         THRU 2210-EXIT.
076700 2200-EXIT.
076800     EXIT.
076900
077000*  SEEDS THE EIGHT KNOWN ORDER FIELDS - SIX FROM THE INPUT
077100*  RECORD, TWO COMPUTED (DISCOUNT-PCT, FREE-SHIPPING) WHICH
077200*  START AT ZERO/FALSE UNTIL A RULE SETS THEM.  FINAL-TOTAL IS
077300*  SEEDED SEPARATELY BELOW SINCE ITS STARTING VALUE IS THE
077400*  CART TOTAL, NOT ZERO.
077500 2210-SEED-FIELD.
077600     MOVE 9                          TO WS-FIELD-COUNT.
077700     MOVE "CUSTOMER_TIER"     TO WFD-NAME(1).
077800     SET  WFD-IS-ALPHA (1)            TO TRUE.
077900     MOVE EII-CUSTOMER-TIER           TO WFD-ALPHA(1).
078000     MOVE "ITEM_COUNT"        TO WFD-NAME(2).
078100     SET  WFD-IS-NUMERIC (2)          TO TRUE.
078200     MOVE EII-ITEM-COUNT              TO WFD-NUM(2).
078300     MOVE "CART_TOTAL"        TO WFD-NAME(3).
078400     SET  WFD-IS-NUMERIC (3)          TO TRUE.
078500     MOVE EII-CART-TOTAL              TO WFD-NUM(3).
078600     MOVE "COUPON_CODE"       TO WFD-NAME(4).
078700     SET  WFD-IS-ALPHA (4)            TO TRUE.
078800     MOVE EII-COUPON-CODE             TO WFD-ALPHA(4).
078900     MOVE "IS_FIRST_PURCHASE"    TO WFD-NAME(5).
079000     SET  WFD-IS-NUMERIC (5)          TO TRUE.
079100     IF EII-FIRST-PURCHASE-FLAG = "Y"
079200         MOVE 1                       TO WFD-NUM(5)
079300     ELSE
079400         MOVE 0                       TO WFD-NUM(5)
079500     END-IF.
079600     MOVE "DAYS_SINCE_LAST_ORDER" TO WFD-NAME(6).
079700     SET  WFD-IS-NUMERIC (6)          TO TRUE.
079800     MOVE EII-DAYS-SINCE-LAST-ORDER   TO WFD-NUM(6).
079900     MOVE "DISCOUNT_PCT"      TO WFD-NAME(7).
080000     SET  WFD-IS-NUMERIC (7)          TO TRUE.
080100     MOVE ZERO                        TO WFD-NUM(7).
080200     MOVE "FINAL_TOTAL"       TO WFD-NAME(8).
080300     SET  WFD-IS-NUMERIC (8)          TO TRUE.
080400     MOVE EII-CART-TOTAL              TO WFD-NUM(8).
080500     MOVE "FREE_SHIPPING"     TO WFD-NAME(9).
080600     SET  WFD-IS-ALPHA (9)            TO TRUE.
080700     MOVE "N"                         TO WFD-ALPHA(9).
080800 2210-EXIT.
080900     EXIT.
081000
081100*  TRACE REPORT DETAIL LINE 1 - ORDER-ID, CUSTOMER TIER, ITEM
081200*  COUNT AND CART TOTAL AS THEY CAME IN ON THE INPUT RECORD,
081300*  BEFORE ANY RULE HAS TOUCHED THEM.
081400 2300-WRITE-RECORD-HEADER.
081500     MOVE EII-ORDER-ID               TO WS-RHL-ORDER-ID.
081600     MOVE EII-CUSTOMER-TIER          TO WS-RHL-TIER.
081700     MOVE EII-ITEM-COUNT             TO WS-RHL-ITEMS.
081800     MOVE EII-CART-TOTAL             TO WS-RHL-CART.
081900     WRITE TRACE-LINE FROM WS-REC-HEADER-LINE.
082000 2300-EXIT.
082100     EXIT.
082200
082300*  TRACE REPORT DETAIL LINE 2 - HOW MANY RULES FIRED FOR THIS
082400*  ORDER AND THE FINAL DISCOUNT PERCENT / FINAL TOTAL FIELDS AFTER
082500*  EVERY RULE HAS RUN.  WS-FLD-IDX IS SET BY HAND TO THE KNOWN
082600*  SUBSCRIPTS SEEDED BY 2210 FOR DISCOUNT_PCT AND FINAL_TOTAL -
082700*  THEY NEVER MOVE SINCE 2210 ALWAYS SEEDS THEM IN THE SAME ORDER.
082800 2400-WRITE-RECORD-FOOTER.
082900     SET WS-FLD-IDX TO 7.
083000     MOVE WS-RECORD-RULES-FIRED      TO WS-RFL-FIRED.
083100     MOVE WS-RULE-COUNT              TO WS-RFL-TOTAL.
083200     MOVE WFD-NUM(WS-FLD-IDX)        TO WS-RFL-DISCOUNT.
083300     SET WS-FLD-IDX TO 8.
083400     MOVE WFD-NUM(WS-FLD-IDX)        TO WS-RFL-FINAL.
083500     SET WS-FLD-IDX TO 9.
083600     MOVE WFD-ALPHA(WS-FLD-IDX)(1:1)  TO WS-RFL-FREESHIP.
083700     WRITE TRACE-LINE FROM WS-REC-FOOTER-LINE.
083800 2400-EXIT.
083900     EXIT.
084000
084100*  CARRIES THE ORIGINAL ORDER DATA FORWARD UNCHANGED, ADDS THE
084200*  COMPUTED DISCOUNT PERCENT, FINAL TOTAL AND FREE-SHIPPING FLAG
084300*  OUT OF THE FIELD DIRECTORY, CLEARS THE TAGS TABLE, THEN COPIES
084400*  OVER WHATEVER TAGS THE RULES APPENDED BEFORE WRITING THE OUTPUT
084500*  RECORD.
084600 2500-BUILD-AND-WRITE-OUTPUT.
084700     MOVE EII-ORDER-ID                TO EOR-ORDER-ID.
084800     MOVE EII-CUSTOMER-TIER           TO EOR-CUSTOMER-TIER.
084900     MOVE EII-ITEM-COUNT              TO EOR-ITEM-COUNT.
085000     MOVE EII-CART-TOTAL              TO EOR-CART-TOTAL.
085100     MOVE EII-COUPON-CODE             TO EOR-COUPON-CODE.
085200     MOVE EII-FIRST-PURCHASE-FLAG          TO EOR-FIRST-PURCHASE-FLAG.
085300     MOVE EII-DAYS-SINCE-LAST-ORDER
085400                              TO EOR-DAYS-SINCE-LAST-ORDER.
085500     SET WS-FLD-IDX TO 7.
085600     MOVE WFD-NUM(WS-FLD-IDX)         TO EOR-DISCOUNT-PCT.
085700     SET WS-FLD-IDX TO 8.
085800     MOVE WFD-NUM(WS-FLD-IDX)         TO EOR-FINAL-TOTAL.
085900     SET WS-FLD-IDX TO 9.
086000     MOVE WFD-ALPHA(WS-FLD-IDX)(1:1)  TO EOR-FREE-SHIPPING-FLAG.
086100     MOVE SPACES                      TO EOR-TAGS(1) EOR-TAGS(2)
086200                                        EOR-TAGS(3) EOR-TAGS(4)
086300                                        EOR-TAGS(5) EOR-TAGS(6)
086400                                        EOR-TAGS(7) EOR-TAGS(8)
086500                                        EOR-TAGS(9) EOR-TAGS(10).
086600     PERFORM 2510-MOVE-ONE-TAG
086700        THRU 2510-EXIT
086800       VARYING WS-TAG-IDX FROM 1 BY 1
086900       UNTIL WS-TAG-IDX > WS-TAG-COUNT.
087000     MOVE WS-RECORD-RULES-FIRED       TO EOR-RULES-FIRED.
087100     WRITE ECOMMERCE-OUT-REC.
087200 2500-EXIT.
087300     EXIT.
087400
087500*  ONE PASS OF THE VARYING LOOP IN 2500 - COPIES ONE ENTRY OF THE
087600*  WORKING TAG LIST INTO THE MATCHING OCCURRENCE OF THE OUTPUT
087700*  RECORD'S TAGS TABLE.
087800 2510-MOVE-ONE-TAG.
087900     MOVE WS-TAG-ENTRY(WS-TAG-IDX)    TO EOR-TAGS(WS-TAG-IDX).
088000 2510-EXIT.
088100     EXIT.
088200
088300*  ROLLS THIS ORDER INTO THE BATCH TOTALS - WRITTEN COUNT ALWAYS
088400*  GOES UP; AN ORDER THAT ENDED WITH FREE SHIPPING SET IS COUNTED
088500*  SEPARATELY, AND EVERY ORDER'S FINAL TOTAL ADDS INTO THE REVENUE
088600*  TOTAL PRINTED ON THE CONTROL REPORT.
088700 2600-ACCUMULATE-TOTALS.
088800     ADD CTE-ONE                      TO WS-BT-WRITTEN.
088900     ADD EOR-CART-TOTAL               TO WS-BT-CART-TOTAL.
089000     ADD EOR-FINAL-TOTAL              TO WS-BT-FINAL-TOTAL.
089100     COMPUTE WS-BT-DISCOUNT-TOTAL ROUNDED =
089200             WS-BT-DISCOUNT-TOTAL +
089300             (EOR-CART-TOTAL - EOR-FINAL-TOTAL).
089400 2600-EXIT.
089500     EXIT.
089600
089700*---------------------------------------------------------*
089800*  3000 - EVALUATE ONE RULE.  SAME SHAPE AS INSPREM'S 3000.
089900*---------------------------------------------------------*
090000 3000-EVALUATE-ONE-RULE.
090100*  IN FIRST_MATCH MODE, ONCE ONE RULE HAS ALREADY FIRED FOR THIS
090200*  RECORD EVERY LOWER-PRIORITY RULE IS SKIPPED OUTRIGHT - THE GO
090300*  TO BYPASSES THE CONDITION SCAN ENTIRELY SO A LOWER-PRIORITY
090400*  RULE CAN NEVER OVERWRITE WHAT THE WINNING RULE ALREADY SET.
090500     IF WS-MODE-IS-FIRST-MATCH AND WS-RULE-MATCHED-THIS-REC
090600         GO TO 3000-EXIT
090700     END-IF.
090800*  THE CONDITION TEXT IS COPIED TO A SCRATCH FIELD BEFORE SCANNING
090900*  BECAUSE THE PARAGRAPHS BELOW TEAR IT APART DESTRUCTIVELY
091000*  (UNSTRING, SUBSTRING REFERENCE MODIFICATION) - THE RULE TABLE
091100*  ENTRY ITSELF MUST COME THROUGH UNCHANGED FOR THE NEXT RECORD.
091200     MOVE WRT-CONDITION(WS-RULE-IDX) TO WS-COND-WORK.
091300     PERFORM 4000-EVALUATE-CONDITION
091400        THRU 4000-EXIT.
091500     IF WS-COND-TRUE
091600*  A MATCHED RULE'S ACTIONS RUN IMMEDIATELY, IN THE SAME PASS THAT
091700*  EVALUATED ITS CONDITION - THERE IS NO SEPARATE COMMIT PHASE, SO
091800*  ONE RULE CAN CHANGE A FIELD THAT A LATER, LOWER-PRIORITY RULE'S
091900*  CONDITION DEPENDS ON.  THAT IS DELIBERATE - IT IS HOW A BASE
092000*  CALCULATION FEEDS A SURCHARGE RULE RIGHT BEHIND IT.
092100         MOVE "Y"                    TO WS-RECORD-MATCHED-SW
092200         ADD CTE-ONE            TO WS-RECORD-RULES-FIRED
092300                                    WS-BT-FIRED
092400         MOVE "*"                    TO WS-RUL-MATCH-FLAG
092500         PERFORM 6000-EXECUTE-ACTIONS
092600            THRU 6000-EXIT
092700     ELSE
092800         MOVE SPACES                 TO WS-RUL-MATCH-FLAG
092900     END-IF.
093000     MOVE WRT-RULE-ID(WS-RULE-IDX)   TO WS-RUL-RULE-ID.
093100     MOVE WRT-RULE-NAME(WS-RULE-IDX) TO WS-RUL-RULE-NAME.
093200     WRITE TRACE-LINE FROM WS-RULE-LINE.
093300 3000-EXIT.
093400     EXIT.
093500
093600*===========================================================*
093700*  4000 - CONDITION SCANNER.  SAME GRAMMAR AS INSPREM'S 4000
093800*  SERIES, RESTATED HERE AGAINST THIS PROGRAM'S OWN WORKING
093900*  STORAGE (THIS SHOP'S JOB STEPS DO NOT SHARE A COPYBOOK).
094000*===========================================================*
094100 4000-EVALUATE-CONDITION.
094200     IF WS-COND-WORK = SPACES
094300         SET WS-COND-FALSE           TO TRUE
094400         GO TO 4000-EXIT
094500     END-IF.
094600     SET WS-COND-FALSE               TO TRUE.
094700*  SPLIT ON THE LITERAL TEXT " OR " (SPACE-OR-SPACE) RATHER THAN A
094800*  TOKENIZED SCAN - FIVE OR-TERMS IS THE MOST ANY CONDITION ON
094900*  FILE TODAY USES; A SIXTH WOULD SIMPLY BE DROPPED BY THE
095000*  UNSTRING RATHER THAN OVERFLOW A SUBSCRIPT.
095100     UNSTRING WS-COND-WORK DELIMITED BY " OR "
095200         INTO WS-OR-TERM(1) WS-OR-TERM(2) WS-OR-TERM(3)
095300              WS-OR-TERM(4) WS-OR-TERM(5)
095400         TALLYING IN WS-OR-TERM-COUNT
095500     END-UNSTRING.
095600     PERFORM 4100-EVAL-OR-TERM
095700        THRU 4100-EXIT
095800       VARYING WS-OR-IDX FROM 1 BY 1
095900       UNTIL WS-OR-IDX > WS-OR-TERM-COUNT
096000          OR WS-COND-TRUE.
096100 4000-EXIT.
096200     EXIT.
096300
096400*  4100 SPLITS THE CONDITION TEXT ON THE WORD OR AND WALKS EACH
096500*  OR-TERM IN TURN.  THE WHOLE CONDITION IS TRUE THE MOMENT ONE
096600*  OR-TERM COMES BACK TRUE, SO THE PERFORM STOPS EARLY AND THE
096700*  REMAINING OR-TERMS ARE NEVER LOOKED AT.
096800*  AN OR-TERM ITSELF MAY STILL BE SEVERAL AND-TERMS STRUNG
096900*  TOGETHER - 4200 PEELS THOSE OFF ONE LEVEL DOWN.
097000 4100-EVAL-OR-TERM.
097100*  SAME FIVE-DELIMITER LIMIT AS THE OR-SPLIT ABOVE, ONE LEVEL DOWN
097200*  THE GRAMMAR - FIVE AND-TERMS PER OR-TERM.
097300     UNSTRING WS-OR-TERM(WS-OR-IDX) DELIMITED BY " AND "
097400         INTO WS-AND-TERM(1) WS-AND-TERM(2) WS-AND-TERM(3)
097500              WS-AND-TERM(4) WS-AND-TERM(5)
097600         TALLYING IN WS-AND-TERM-COUNT
097700     END-UNSTRING.
097800     SET WS-COND-TRUE                TO TRUE.
097900     PERFORM 4200-EVAL-AND-TERM
098000        THRU 4200-EXIT
098100       VARYING WS-AND-IDX FROM 1 BY 1
098200       UNTIL WS-AND-IDX > WS-AND-TERM-COUNT
098300          OR WS-COND-FALSE.
098400 4100-EXIT.
098500     EXIT.
098600
098700*  4200 SPLITS ONE OR-TERM ON THE WORD AND AND WALKS EACH AND-
098800*  TERM, WHICH MAY CARRY A LEADING NOT.  THE OR-TERM IS TRUE ONLY
098900*  IF EVERY AND-TERM COMES BACK TRUE, SO THE LOOP GIVES UP THE
099000*  MOMENT ONE FAILS.
099100*  A NOT-TERM HAS ITS NOT WORD STRIPPED HERE AND THE RESULT OF
099200*  4300 INVERTED BEFORE IT IS COUNTED.
099300 4200-EVAL-AND-TERM.
099400*  LEADING BLANKS LEFT BEHIND BY THE UNSTRING SPLIT ABOVE HAVE TO
099500*  COME OFF BEFORE THE NOT TEST BELOW CAN LOOK AT THE FIRST FOUR
099600*  CHARACTERS - AN INDENTED "  NOT SMOKER" WOULD OTHERWISE MISS
099700*  THE NOT ENTIRELY.
099800     MOVE WS-AND-TERM(WS-AND-IDX)     TO WS-TRIM-SOURCE.
099900     PERFORM 4330-TRIM-TEXT          THRU 4330-EXIT.
100000     MOVE WS-TRIM-RESULT              TO WS-NOT-TERM.
100100     MOVE "N"                        TO WS-NEGATE-SW.
100200*  A TRAILING SPACE IS PART OF THE MATCH SO A FIELD NAME THAT
100300*  HAPPENS TO START WITH THE LETTERS NOT (THERE IS NONE ON FILE
100400*  TODAY) WOULD NOT BE MISTAKEN FOR THE KEYWORD.
100500     IF WS-NOT-TERM(1:4) = "NOT "
100600         MOVE "Y"                    TO WS-NEGATE-SW
100700         MOVE WS-NOT-TERM(5:76)      TO WS-COMPARE-TEXT
100800     ELSE
100900         MOVE WS-NOT-TERM            TO WS-COMPARE-TEXT
101000     END-IF.
101100     PERFORM 4300-EVAL-COMPARISON
101200        THRU 4300-EXIT.
101300     IF WS-NEGATE-THIS-TERM
101400         IF WS-COND-TRUE
101500             SET WS-COND-FALSE       TO TRUE
101600         ELSE
101700             SET WS-COND-TRUE        TO TRUE
101800         END-IF
101900     END-IF.
102000 4200-EXIT.
102100     EXIT.
102200
102300*===========================================================*
102400*  4300 - SINGLE COMPARISON OR BARE-FIELD TEST.
102500*  LOOKS FOR A TWO-CHARACTER OPERATOR FIRST ( >= <= != == ), THEN
102600*  A ONE-CHARACTER OPERATOR ( > < ), IN THAT ORDER, SO >= IS NEVER
102700*  MISREAD AS > FOLLOWED BY A STRAY =.
102800*  A TERM WITH NO OPERATOR AT ALL IS A BARE FIELD TEST (SMOKER,
102900*  IS_FIRST_PURCHASE) AND FALLS THROUGH TO 4900 INSTEAD OF BEING
103000*  SPLIT INTO TWO OPERANDS.
103100*===========================================================*
103200 4300-EVAL-COMPARISON.
103300*  RE-TRIMMED HERE EVEN THOUGH 4200 ALREADY TRIMMED THE WHOLE AND-
103400*  TERM - STRIPPING THE LEADING NOT (WHEN PRESENT) CAN LEAVE A
103500*  FRESH LEADING BLANK ON WHAT IS LEFT.
103600     MOVE WS-COMPARE-TEXT             TO WS-TRIM-SOURCE.
103700     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
103800     MOVE WS-TRIM-RESULT              TO WS-COMPARE-TEXT.
103900     MOVE SPACES                     TO WS-OPERATOR-TEXT.
104000     MOVE WS-COMPARE-TEXT             TO WS-TRIM-SOURCE.
104100     PERFORM 4335-FIND-LENGTH         THRU 4335-EXIT.
104200     MOVE WS-TRIM-POS                 TO WS-COMPARE-LEN.
104300*  THE SCAN STOPS ONE SHORT OF THE END OF THE TEXT (COMPARE-LEN
104400*  MINUS 1) SINCE A TWO-CHARACTER OPERATOR NEEDS A CHARACTER TO
104500*  ITS RIGHT TO COMPARE AGAINST.
104600     PERFORM 4310-SCAN-TWO-CHAR-OP
104700        THRU 4310-EXIT
104800       VARYING WS-SCAN-POS FROM 1 BY 1
104900       UNTIL WS-SCAN-POS > WS-COMPARE-LEN - 1
105000          OR WS-OPERATOR-TEXT NOT = SPACES.
105100*  NO TWO-CHARACTER OPERATOR MATCHED, SO TRY THE SHORTER ONE-
105200*  CHARACTER OPERATORS BEFORE GIVING UP AND TREATING THE TERM AS A
105300*  BARE FIELD TEST.
105400     IF WS-OPERATOR-TEXT = SPACES
105500         PERFORM 4320-SCAN-ONE-CHAR-OP
105600            THRU 4320-EXIT
105700           VARYING WS-SCAN-POS FROM 1 BY 1
105800           UNTIL WS-SCAN-POS > WS-COMPARE-LEN
105900              OR WS-OPERATOR-TEXT NOT = SPACES
106000     END-IF.
106100     IF WS-OPERATOR-TEXT = SPACES
106200*  NO OPERATOR ANYWHERE IN THE TERM - THE WHOLE TEXT IS ONE
106300*  OPERAND, RESOLVED AND THEN HANDED TO 4900 FOR A BARE-TRUTH TEST
106400*  RATHER THAN A TWO-SIDED COMPARE.
106500         MOVE WS-COMPARE-TEXT        TO WS-LEFT-TEXT
106600         PERFORM 5000-RESOLVE-OPERAND
106700            THRU 5000-EXIT
106800         PERFORM 4900-EVAL-BARE-TRUTH
106900            THRU 4900-EXIT
107000     ELSE
107100*  EVERYTHING BEFORE THE OPERATOR IS THE LEFT OPERAND; WS-SCAN-POS
107200*  IS STILL SITTING ON THE OPERATOR'S FIRST CHARACTER FROM THE
107300*  SCAN PARAGRAPH THAT FOUND IT.
107400         MOVE WS-COMPARE-TEXT(1:WS-SCAN-POS - 1) TO WS-LEFT-TEXT
107500*  A ONE-CHARACTER OPERATOR LEAVES THE SECOND BYTE OF WS-OPERATOR-
107600*  TEXT BLANK - THAT BLANK IS HOW THIS PARAGRAPH TELLS A ONE-
107700*  CHARACTER OPERATOR FROM A TWO-CHARACTER ONE WITHOUT A SEPARATE
107800*  SWITCH.
107900         IF WS-OPERATOR-TEXT(2:1) = SPACE
108000             MOVE 1                  TO WS-OP-LEN
108100         ELSE
108200             MOVE 2                  TO WS-OP-LEN
108300         END-IF
108400         MOVE WS-COMPARE-TEXT(WS-SCAN-POS + WS-OP-LEN:)
108500           TO WS-RIGHT-TEXT
108600         PERFORM 5000-RESOLVE-OPERAND
108700            THRU 5000-EXIT
108800         PERFORM 5100-RESOLVE-RIGHT-OPERAND
108900            THRU 5100-EXIT
109000         PERFORM 4400-COMPARE-OPERANDS
109100            THRU 4400-EXIT
109200     END-IF.
109300 4300-EXIT.
109400     EXIT.
109500
109600*  SCANS THE CONDITION TEXT LEFT TO RIGHT FOR ANY OF THE FOUR TWO-
109700*  CHARACTER OPERATORS AND STOPS ON THE FIRST HIT.  A LITERAL THAT
109800*  HAPPENED TO QUOTE ONE OF THESE PAIRS COULD IN THEORY MISLEAD
109900*  THE SCAN - NO RULE ON FILE TODAY DOES.
110000 4310-SCAN-TWO-CHAR-OP.
110100*  ALL FOUR TWO-CHARACTER OPERATORS ARE CHECKED AT EVERY SCAN
110200*  POSITION BEFORE MOVING ON, NOT JUST THE FIRST ONE THAT MIGHT
110300*  APPLY - THE RULES FILE IS FREE TO USE ANY OF THE FOUR.
110400     IF WS-COMPARE-TEXT(WS-SCAN-POS:2) = ">=" OR "<=" OR "!="
110500                                      OR "=="
110600         MOVE WS-COMPARE-TEXT(WS-SCAN-POS:2) TO WS-OPERATOR-TEXT
110700     END-IF.
110800 4310-EXIT.
110900     EXIT.
111000
111100*  ONLY REACHED WHEN 4310 FOUND NO TWO-CHARACTER OPERATOR.  SCANS
111200*  FOR A BARE > OR <.  IF NEITHER TURNS UP EITHER, WS-OPERATOR-
111300*  TEXT IS LEFT AT SPACES AND 4300 TREATS THE WHOLE TERM AS A
111400*  BARE-FIELD TRUTH TEST.
111500 4320-SCAN-ONE-CHAR-OP.
111600     IF WS-COMPARE-TEXT(WS-SCAN-POS:1) = ">" OR "<"
111700         MOVE WS-COMPARE-TEXT(WS-SCAN-POS:1) TO WS-OPERATOR-TEXT
111800     END-IF.
111900 4320-EXIT.
112000     EXIT.
112100
112200*  4330/4335 SQUARE UP A CONDITION TOKEN BY HAND - THIS SHOP HAS
112300*  NO TRIM OR LENGTH LIBRARY ROUTINE, SO LEADING BLANKS ARE
112400*  DROPPED AND THE SIGNIFICANT LENGTH IS FOUND BY SCANNING FROM
112500*  BOTH ENDS OF WS-TRIM-SOURCE.  CALLER LOADS WS-TRIM-SOURCE
112600*  BEFORE THE PERFORM AND READS WS-TRIM-RESULT / WS-TRIM-POS
112700*  AFTER IT RETURNS.
112800 4330-TRIM-TEXT.
112900*  STARTS AT POSITION 1 AND WALKS RIGHT; A WORK AREA THAT IS ALL
113000*  BLANKS RUNS THE INDEX PAST 80 RATHER THAN FINDING A NON-BLANK,
113100*  WHICH THE CHECK RIGHT BELOW CATCHES.
113200     PERFORM 4331-SCAN-LEFT          THRU 4331-EXIT
113300        VARYING WS-TRIM-POS FROM 1 BY 1
113400          UNTIL WS-TRIM-POS > 80
113500             OR WS-TRIM-SOURCE(WS-TRIM-POS:1) NOT = SPACE.
113600*  THE VARYING LOOP RAN OFF THE END WITHOUT FINDING A NON-BLANK
113700*  CHARACTER - THE SOURCE WAS ENTIRELY SPACES, SO THE TRIMMED
113800*  RESULT IS ALSO SPACES RATHER THAN A REFERENCE-MODIFICATION
113900*  ERROR ON AN OUT-OF-RANGE STARTING POSITION.
114000     IF WS-TRIM-POS > 80
114100         MOVE SPACES                 TO WS-TRIM-RESULT
114200     ELSE
114300         MOVE WS-TRIM-SOURCE(WS-TRIM-POS:) TO WS-TRIM-RESULT
114400     END-IF.
114500 4330-EXIT.
114600     EXIT.
114700
114800*  WORKHORSE OF 4330 - STEPS ONE POSITION AT A TIME UNTIL A NON-
114900*  BLANK CHARACTER TURNS UP OR THE 80-BYTE WORK AREA RUNS OUT.
115000*  KEPT AS ITS OWN PARAGRAPH SO THE VARYING LOOP IS A PERFORM OF A
115100*  PARAGRAPH, NOT AN IN-LINE PERFORM BLOCK.
115200 4331-SCAN-LEFT.
115300 4331-EXIT.
115400     EXIT.
115500
115600*  COMPANION TO 4330 - SCANS FROM THE RIGHT-HAND END OF THE WORK
115700*  AREA INSTEAD OF THE LEFT, LOOKING FOR THE LAST NON-BLANK
115800*  POSITION.  THAT POSITION IS THE LENGTH OF THE TRIMMED TEXT,
115900*  WHICH 5060 USES TO KNOW HOW FAR TO SCAN.
116000 4335-FIND-LENGTH.
116100*  STARTS AT POSITION 80 AND WALKS LEFT - THE MIRROR IMAGE OF
116200*  4331'S LEFT-TO-RIGHT SCAN.
116300     PERFORM 4336-SCAN-RIGHT         THRU 4336-EXIT
116400        VARYING WS-TRIM-POS FROM 80 BY -1
116500          UNTIL WS-TRIM-POS < 1
116600             OR WS-TRIM-SOURCE(WS-TRIM-POS:1) NOT = SPACE.
116700 4335-EXIT.
116800     EXIT.
116900
117000*  WORKHORSE OF 4335, SYMMETRIC WITH 4331 BUT VARYING FROM 80 DOWN
117100*  TO 1 INSTEAD OF 1 UP TO 80.
117200 4336-SCAN-RIGHT.
117300 4336-EXIT.
117400     EXIT.
117500
117600*===========================================================*
117700*  4400 - TYPE-SAFE COMPARE.
117800*  BY THE TIME CONTROL REACHES HERE BOTH SIDES OF THE COMPARISON
117900*  HAVE BEEN RESOLVED TO EITHER A NUMBER OR AN ALPHA VALUE BY
118000*  5000/5100.  A NUMBER-TO-ALPHA OR ALPHA-TO-NUMBER COMPARE IS NOT
118100*  TREATED AS AN ERROR HERE - IT SIMPLY COMES BACK FALSE, SO A
118200*  MISTYPED RULE NEVER TAKES THE WHOLE BATCH DOWN.
118300*===========================================================*
118400 4400-COMPARE-OPERANDS.
118500     SET WS-COND-FALSE               TO TRUE.
118600*  THE COMPARE ONLY HAPPENS WHEN BOTH SIDES RESOLVED TO THE SAME
118700*  TYPE; A MISMATCH FALLS THROUGH WITH WS-COND-FALSE ALREADY SET
118800*  ABOVE, SO THE EVALUATION MOVES ON RATHER THAN ABENDING ON AN
118900*  ILLEGAL COMPARE.
119000     IF WS-LEFT-TYPE = WS-RIGHT-TYPE
119100*  SET COPIES WHICHEVER TYPE THE OPERAND RESOLVED TO STRAIGHT ONTO
119200*  THE TARGET FIELD'S TYPE INDICATOR - A FIELD THAT WAS NUMERIC
119300*  CAN BECOME ALPHA (OR BACK) IF A LATER RULE SETS IT TO A
119400*  DIFFERENT KIND OF LITERAL.
119500         IF WS-LEFT-IS-NUMERIC
119600             PERFORM 4410-COMPARE-NUMERIC THRU 4410-EXIT
119700         ELSE
119800             PERFORM 4420-COMPARE-ALPHA THRU 4420-EXIT
119900         END-IF
120000     END-IF.
120100 4400-EXIT.
120200     EXIT.
120300
120400*  STRAIGHT EVALUATE ON THE OPERATOR TEXT AGAINST THE TWO RESOLVED
120500*  NUMBERS.  ROUNDING IS NOT A CONCERN HERE - BOTH SIDES CARRY THE
120600*  SAME FOUR IMPLIED DECIMALS AS EVERY OTHER WORKING FIELD IN THE
120700*  ENGINE.
120800 4410-COMPARE-NUMERIC.
120900     EVALUATE WS-OPERATOR-TEXT
121000         WHEN ">="
121100             IF WS-LEFT-NUM >= WS-RIGHT-NUM
121200                 SET WS-COND-TRUE TO TRUE
121300             END-IF
121400         WHEN "<="
121500             IF WS-LEFT-NUM <= WS-RIGHT-NUM
121600                 SET WS-COND-TRUE TO TRUE
121700             END-IF
121800         WHEN "!="
121900             IF WS-LEFT-NUM NOT = WS-RIGHT-NUM
122000                 SET WS-COND-TRUE TO TRUE
122100             END-IF
122200         WHEN "=="
122300             IF WS-LEFT-NUM = WS-RIGHT-NUM
122400                 SET WS-COND-TRUE TO TRUE
122500             END-IF
122600         WHEN ">"
122700             IF WS-LEFT-NUM > WS-RIGHT-NUM
122800                 SET WS-COND-TRUE TO TRUE
122900             END-IF
123000         WHEN "<"
123100             IF WS-LEFT-NUM < WS-RIGHT-NUM
123200                 SET WS-COND-TRUE TO TRUE
123300             END-IF
123400     END-EVALUATE.
123500 4410-EXIT.
123600     EXIT.
123700
123800*  SAME EVALUATE AS 4410 BUT ON THE ALPHA VALUES.  ONLY = AND !=
123900*  REALLY MAKE SENSE ON TEXT; > AND < ARE STILL HONORED (PLAIN
124000*  COLLATING SEQUENCE ORDER) IN CASE A FUTURE RULE EVER NEEDS
124100*  THEM, BUT NO RULE ON FILE TODAY USES THEM.
124200 4420-COMPARE-ALPHA.
124300     EVALUATE WS-OPERATOR-TEXT
124400         WHEN ">="
124500             IF WS-LEFT-ALPHA >= WS-RIGHT-ALPHA
124600                 SET WS-COND-TRUE TO TRUE
124700             END-IF
124800         WHEN "<="
124900             IF WS-LEFT-ALPHA <= WS-RIGHT-ALPHA
125000                 SET WS-COND-TRUE TO TRUE
125100             END-IF
125200         WHEN "!="
125300             IF WS-LEFT-ALPHA NOT = WS-RIGHT-ALPHA
125400                 SET WS-COND-TRUE TO TRUE
125500             END-IF
125600         WHEN "=="
125700             IF WS-LEFT-ALPHA = WS-RIGHT-ALPHA
125800                 SET WS-COND-TRUE TO TRUE
125900             END-IF
126000         WHEN ">"
126100             IF WS-LEFT-ALPHA > WS-RIGHT-ALPHA
126200                 SET WS-COND-TRUE TO TRUE
126300             END-IF
126400         WHEN "<"
126500             IF WS-LEFT-ALPHA < WS-RIGHT-ALPHA
126600                 SET WS-COND-TRUE TO TRUE
126700             END-IF
126800     END-EVALUATE.
126900 4420-EXIT.
127000     EXIT.
127100
127200*  A CONDITION TERM WITH NO OPERATOR IS TRUE WHEN THE FIELD IS A
127300*  NONZERO NUMBER OR A NON-BLANK STRING - THIS IS WHAT LETS A RULE
127400*  WRITE A BARE FLAG NAME INSTEAD OF SPELLING OUT FLAG == 1 EVERY
127500*  TIME.
127600 4900-EVAL-BARE-TRUTH.
127700     IF WS-LEFT-IS-NUMERIC
127800         IF WS-LEFT-NUM NOT = ZERO
127900             SET WS-COND-TRUE TO TRUE
128000         ELSE
128100             SET WS-COND-FALSE TO TRUE
128200         END-IF
128300     ELSE
128400         IF WS-LEFT-ALPHA NOT = SPACES
128500             SET WS-COND-TRUE TO TRUE
128600         ELSE
128700             SET WS-COND-FALSE TO TRUE
128800         END-IF
128900     END-IF.
129000 4900-EXIT.
129100     EXIT.
129200
129300*===========================================================*
129400*  5000 - RESOLVE ONE OPERAND.  SAME LOGIC AS INSPREM'S 5000.
129500*===========================================================*
129600 5000-RESOLVE-OPERAND.
129610*  WS-LEFT-NUM IS WORKING STORAGE, NOT LOCAL TO THIS PARAGRAPH -
129620*  ZEROED HERE FIRST SO AN OPERAND THAT RESOLVES ALPHA (INCLUDING
129630*  THE FIELD-NOT-FOUND FALLBACK BELOW) DOES NOT LEAVE BEHIND
129640*  WHATEVER NUMBER A PRIOR OPERAND LEFT IN IT - 6100-EXECUTE-
129650*  ONE-ACTION COPIES THIS FIELD INTO THE ACTION OPERAND
129660*  UNCONDITIONALLY, SO A STALE VALUE HERE WOULD OTHERWISE FEED
129670*  DIRECTLY INTO THE NEXT ACTION'S ARITHMETIC.
129680     MOVE ZERO                        TO WS-LEFT-NUM.
129700*  THE LEFT OPERAND TEXT CAME STRAIGHT OUT OF THE CONDITION SCAN
129800*  AND MAY STILL CARRY A LEADING BLANK FROM THE SPLIT THAT
129900*  PRODUCED IT - TRIMMED HERE BEFORE THE TYPE CHECKS BELOW LOOK AT
130000*  ITS FIRST CHARACTER.
130100     MOVE WS-LEFT-TEXT                TO WS-TRIM-SOURCE.
130200     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
130300     MOVE WS-TRIM-RESULT               TO WS-LEFT-TEXT.
130400*  A LEADING APOSTROPHE MEANS A QUOTED STRING LITERAL - THE
130500*  OPENING QUOTE ITSELF IS DROPPED BY THE (2:18) REFERENCE
130600*  MODIFICATION BELOW, LEAVING UP TO 18 CHARACTERS OF LITERAL TEXT
130700*  PLUS ITS CLOSING QUOTE, WHICH 5050 THEN BLANKS OUT.
130800     IF WS-LEFT-TEXT(1:1) = CTE-APOSTROPHE
130900         SET WS-LEFT-IS-ALPHA        TO TRUE
131000         MOVE WS-LEFT-TEXT(2:18)     TO WS-LEFT-ALPHA
131100         PERFORM 5050-STRIP-CLOSE-QUOTE THRU 5050-EXIT
131200         GO TO 5000-EXIT
131300     END-IF.
131400*  TRUE/FALSE ARE CHECKED BEFORE THE NUMERIC PARSE BELOW SINCE
131500*  THEY WOULD OTHERWISE FALL THROUGH TO THE FIELD-LOOKUP PATH AND
131600*  RESOLVE AS AN UNSET FIELD INSTEAD OF THE BOOLEAN THEY SPELL
131700*  OUT.
131800     IF WS-LEFT-TEXT = "true" OR "TRUE"
131900         SET WS-LEFT-IS-NUMERIC      TO TRUE
132000         MOVE 1                      TO WS-LEFT-NUM
132100         GO TO 5000-EXIT
132200     END-IF.
132300     IF WS-LEFT-TEXT = "false" OR "FALSE"
132400         SET WS-LEFT-IS-NUMERIC      TO TRUE
132500         MOVE 0                      TO WS-LEFT-NUM
132600         GO TO 5000-EXIT
132700     END-IF.
132800*  NEITHER A QUOTED LITERAL NOR TRUE/FALSE - TRY IT AS A NUMBER
132900*  NEXT, BEFORE FALLING BACK TO A FIELD-DIRECTORY LOOKUP.
133000     MOVE WS-LEFT-TEXT                TO WS-NUMTEXT-SOURCE.
133100     PERFORM 5060-PARSE-NUMBER-TEXT   THRU 5060-EXIT.
133200     IF WS-NUMTEXT-VALID-SW = "Y"
133300         SET WS-LEFT-IS-NUMERIC      TO TRUE
133400         MOVE WS-NUMTEXT-VALUE       TO WS-LEFT-NUM
133500         GO TO 5000-EXIT
133600     END-IF.
133700*  NOT A LITERAL OF ANY KIND - THE TEXT MUST BE A FIELD NAME.
133800*  FIELD NAMES ON THE RULES FILE NEVER RUN PAST 20 CHARACTERS,
133900*  MATCHING WFD-NAME'S WIDTH IN THE DIRECTORY.
134000     MOVE WS-LEFT-TEXT(1:20)         TO WS-LOOKUP-NAME.
134100     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
134200*  AN UNKNOWN FIELD NAME - A TYPO ON THE RULES FILE, OR A FIELD NO
134300*  RULE HAS SET YET - RESOLVES AS ALPHA SPACES RATHER THAN
134400*  ABENDING, SO THE CONDITION SIMPLY COMES BACK FALSE INSTEAD OF
134500*  STOPPING THE BATCH.
134600     IF WS-FIELD-FOUND
134700         IF WFD-IS-NUMERIC(WS-FLD-IDX)
134800             SET WS-LEFT-IS-NUMERIC  TO TRUE
134900             MOVE WFD-NUM(WS-FLD-IDX) TO WS-LEFT-NUM
135000         ELSE
135100             SET WS-LEFT-IS-ALPHA    TO TRUE
135200             MOVE WFD-ALPHA(WS-FLD-IDX) TO WS-LEFT-ALPHA
135300         END-IF
135400     ELSE
135500         SET WS-LEFT-IS-ALPHA        TO TRUE
135600         MOVE SPACES                 TO WS-LEFT-ALPHA
135700     END-IF.
135800 5000-EXIT.
135900     EXIT.
136000
136100*  A QUOTED LITERAL WAS COPIED INTO THE ALPHA WORK FIELD INCLUDING
136200*  ITS CLOSING APOSTROPHE (THE OPENING ONE WAS ALREADY STRIPPED BY
136300*  5000 BEFORE THE MOVE) - THIS PARAGRAPH BLANKS THE TRAILING
136400*  CHARACTER OUT SO 4420 COMPARES THE LITERAL TEXT ONLY.
136500 5050-STRIP-CLOSE-QUOTE.
136600*  SCANS ALL 20 BYTES OF THE ALPHA WORK FIELD RATHER THAN JUST THE
136700*  LAST ONE, SINCE THE ACTUAL CLOSING-QUOTE POSITION DEPENDS ON
136800*  HOW LONG THE LITERAL TEXT TURNED OUT TO BE.
136900     PERFORM 5051-STRIP-ONE-CHAR     THRU 5051-EXIT
137000        VARYING WS-CHAR-IDX FROM 1 BY 1
137100          UNTIL WS-CHAR-IDX > 20.
137200     MOVE WS-OPERAND-SCRATCH         TO WS-LEFT-ALPHA.
137300 5050-EXIT.
137400     EXIT.
137500
137600*  ONE PASS OF THE LOOP IN 5050 - CHECKS ONE CHARACTER POSITION
137700*  AND BLANKS IT IF IT IS THE CLOSING APOSTROPHE.
137800 5051-STRIP-ONE-CHAR.
137900*  WS-OPS-CHAR IS A ONE-CHARACTER OCCURS TABLE REDEFINING THE
138000*  SCRATCH FIELD, INDEXED BY THE SAME WS-CHAR-IDX AS THE PERFORM
138100*  VARYING ABOVE - THIS PARAGRAPH ONLY EVER TOUCHES ONE BYTE OF IT
138200*  PER CALL.
138300     MOVE WS-LEFT-ALPHA(WS-CHAR-IDX:1)
138400       TO WS-OPS-CHAR(WS-CHAR-IDX).
138500     IF WS-OPS-CHAR(WS-CHAR-IDX) = CTE-APOSTROPHE
138600         MOVE SPACES                 TO WS-OPS-CHAR(WS-CHAR-IDX)
138700     END-IF.
138800 5051-EXIT.
138900     EXIT.
139000
139100*  5060/5065 PARSE A CONDITION TOKEN AS A NUMERIC LITERAL BY
139200*  HAND, ONE CHARACTER AT A TIME - NO NUMVAL IN THIS SHOP'S
139300*  COMPILER.  A DIGIT CHARACTER MOVES STRAIGHT INTO A ONE-DIGIT
139400*  NUMERIC ITEM (DISPLAY STORAGE MAKES THIS A LEGAL MOVE) AND IS
139500*  FOLDED INTO THE RUNNING TOTAL; A LEADING SIGN AND A SINGLE
139600*  DECIMAL POINT ARE THE ONLY OTHER CHARACTERS ALLOWED.  CALLER
139700*  LOADS WS-NUMTEXT-SOURCE AND READS WS-NUMTEXT-VALID-SW /
139800*  WS-NUMTEXT-VALUE BACK.
139900 5060-PARSE-NUMBER-TEXT.
140000     MOVE WS-NUMTEXT-SOURCE          TO WS-TRIM-SOURCE.
140100     PERFORM 4330-TRIM-TEXT          THRU 4330-EXIT.
140200     MOVE WS-TRIM-RESULT              TO WS-NUMTEXT-SOURCE.
140300     MOVE WS-NUMTEXT-SOURCE           TO WS-TRIM-SOURCE.
140400     PERFORM 4335-FIND-LENGTH         THRU 4335-EXIT.
140500     MOVE WS-TRIM-POS                 TO WS-NUMTEXT-LEN.
140600     MOVE "Y"                         TO WS-NUMTEXT-VALID-SW.
140700     MOVE "N"                         TO WS-NUMTEXT-SAW-DOT-SW.
140800     MOVE "N"                         TO WS-NUMTEXT-SAW-DIGIT-SW.
140900     MOVE "N"                         TO WS-NUMTEXT-NEGATIVE-SW.
141000     MOVE ZERO                        TO WS-NUMTEXT-VALUE.
141100     MOVE ZERO                        TO WS-NUMTEXT-DEC-DIGITS.
141200*  AN EMPTY TRIMMED SOURCE (THE ORIGINAL TEXT WAS ALL BLANKS)
141300*  CANNOT BE A NUMBER - FAILED HERE BEFORE THE SCAN LOOP EVEN
141400*  STARTS RATHER THAN LETTING A ZERO-LENGTH VARYING RANGE PASS
141500*  SILENTLY.
141600     IF WS-NUMTEXT-LEN < 1
141700         MOVE "N"                    TO WS-NUMTEXT-VALID-SW
141800     ELSE
141900         PERFORM 5065-SCAN-ONE-NUMCHAR THRU 5065-EXIT
142000            VARYING WS-NUMTEXT-POS FROM 1 BY 1
142100              UNTIL WS-NUMTEXT-POS > WS-NUMTEXT-LEN
142200                 OR WS-NUMTEXT-VALID-SW = "N"
142300*  A STRING OF NOTHING BUT A SIGN AND/OR A DECIMAL POINT ("-" OR
142400*  ".") SCANS CLEAN CHARACTER BY CHARACTER BUT IS NOT ACTUALLY A
142500*  NUMBER - CAUGHT HERE AFTER THE SCAN RATHER THAN DURING IT.
142600         IF WS-NUMTEXT-SAW-DIGIT-SW NOT = "Y"
142700             MOVE "N"                TO WS-NUMTEXT-VALID-SW
142800         END-IF
142900     END-IF.
143000     IF WS-NUMTEXT-VALID-SW = "Y"
143100*  THE SCAN ABOVE ACCUMULATED THE DIGITS AS A PLAIN INTEGER; THIS
143200*  EVALUATE PUTS THE DECIMAL POINT BACK BY DIVIDING BY THE RIGHT
143300*  POWER OF TEN FOR HOW MANY DIGITS FOLLOWED IT.  MORE THAN FOUR
143400*  DECIMAL DIGITS ON THE RULES FILE IS NOT SUPPORTED - NONE ON
143500*  FILE TODAY USE THAT MANY.
143600         EVALUATE WS-NUMTEXT-DEC-DIGITS
143700             WHEN 1
143800                 COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE / 10
143900             WHEN 2
144000                 COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE / 100
144100             WHEN 3
144200                 COMPUTE WS-NUMTEXT-VALUE =
144300                         WS-NUMTEXT-VALUE / 1000
144400             WHEN 4
144500                 COMPUTE WS-NUMTEXT-VALUE =
144600                         WS-NUMTEXT-VALUE / 10000
144700         END-EVALUATE
144800         IF WS-NUMTEXT-NEGATIVE-SW = "Y"
144900             COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE * -1
145000         END-IF
145100     END-IF.
145200 5060-EXIT.
145300     EXIT.
145400
145500*  ONE PASS OF THE SCAN DRIVEN BY 5060 - LOOKS AT A SINGLE
145600*  CHARACTER OF THE TRIMMED CONDITION TOKEN AND ROUTES IT TO THE
145700*  SIGN, DIGIT, OR DECIMAL-POINT HANDLING DESCRIBED IN THE BANNER
145800*  ABOVE 5060.
145900 5065-SCAN-ONE-NUMCHAR.
146000     MOVE WS-NUMTEXT-SOURCE(WS-NUMTEXT-POS:1) TO WS-NUMTEXT-CHAR.
146100     EVALUATE TRUE
146200*  A LEADING PLUS IS ACCEPTED AND SIMPLY IGNORED - THE VALUE IS
146300*  ALREADY POSITIVE BY DEFAULT, SO THERE IS NOTHING TO SET.
146400         WHEN WS-NUMTEXT-CHAR = "+" AND WS-NUMTEXT-POS = 1
146500             CONTINUE
146600*  A SIGN IS ONLY HONORED IN THE FIRST POSITION - A HYPHEN
146700*  ANYWHERE ELSE IN THE TOKEN WOULD FALL TO WHEN-OTHER BELOW AND
146800*  FAIL THE WHOLE NUMBER PARSE.
146900         WHEN WS-NUMTEXT-CHAR = "-" AND WS-NUMTEXT-POS = 1
147000             MOVE "Y"                TO WS-NUMTEXT-NEGATIVE-SW
147100         WHEN WS-NUMTEXT-CHAR = "."
147200             IF WS-NUMTEXT-SAW-DOT-SW = "Y"
147300                 MOVE "N"            TO WS-NUMTEXT-VALID-SW
147400             ELSE
147500                 MOVE "Y"            TO WS-NUMTEXT-SAW-DOT-SW
147600             END-IF
147700*  REDEFINING WS-NUMTEXT-DIGIT-VAL OVER A SINGLE DISPLAY BYTE IS
147800*  WHAT LETS A MOVE OF ONE NUMERIC CHARACTER TURN DIRECTLY INTO A
147900*  USABLE DIGIT VALUE FOR THE COMPUTE BELOW.
148000         WHEN WS-NUMTEXT-CHAR >= "0" AND WS-NUMTEXT-CHAR <= "9"
148100             MOVE WS-NUMTEXT-CHAR    TO WS-NUMTEXT-DIGIT-VAL
148200             MOVE "Y"                TO WS-NUMTEXT-SAW-DIGIT-SW
148300             COMPUTE WS-NUMTEXT-VALUE =
148400                     WS-NUMTEXT-VALUE * 10 + WS-NUMTEXT-DIGIT-VAL
148500             IF WS-NUMTEXT-SAW-DOT-SW = "Y"
148600                 ADD 1 TO WS-NUMTEXT-DEC-DIGITS
148700             END-IF
148800         WHEN OTHER
148900             MOVE "N"                TO WS-NUMTEXT-VALID-SW
149000     END-EVALUATE.
149100 5065-EXIT.
149200     EXIT.
149300
149400 5100-RESOLVE-RIGHT-OPERAND.
149410*  WS-RIGHT-NUM IS ZEROED HERE FOR THE SAME REASON WS-LEFT-NUM IS
149420*  ZEROED AT THE TOP OF 5000 - LEFT WORKING STORAGE, IT WOULD
149430*  OTHERWISE CARRY A PRIOR OPERAND'S VALUE THROUGH TO WHICHEVER
149440*  ACTION OR COMPARISON RUNS NEXT.
149450     MOVE ZERO                        TO WS-RIGHT-NUM.
149500*  MIRRORS 5000 STEP FOR STEP ON THE RIGHT-HAND OPERAND - SEE THE
149600*  COMMENTARY THROUGH 5000 FOR WHY EACH CHECK IS ORDERED THE WAY
149700*  IT IS.
149800     MOVE WS-RIGHT-TEXT               TO WS-TRIM-SOURCE.
149900     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
150000     MOVE WS-TRIM-RESULT              TO WS-RIGHT-TEXT.
150100     IF WS-RIGHT-TEXT(1:1) = CTE-APOSTROPHE
150200         SET WS-RIGHT-IS-ALPHA       TO TRUE
150300         MOVE WS-RIGHT-TEXT(2:18)    TO WS-RIGHT-ALPHA
150400         PERFORM 5150-STRIP-CLOSE-QUOTE-R THRU 5150-EXIT
150500         GO TO 5100-EXIT
150600     END-IF.
150700     IF WS-RIGHT-TEXT = "true" OR "TRUE"
150800         SET WS-RIGHT-IS-NUMERIC     TO TRUE
150900         MOVE 1                      TO WS-RIGHT-NUM
151000         GO TO 5100-EXIT
151100     END-IF.
151200     IF WS-RIGHT-TEXT = "false" OR "FALSE"
151300         SET WS-RIGHT-IS-NUMERIC     TO TRUE
151400         MOVE 0                      TO WS-RIGHT-NUM
151500         GO TO 5100-EXIT
151600     END-IF.
151700     MOVE WS-RIGHT-TEXT               TO WS-NUMTEXT-SOURCE.
151800     PERFORM 5060-PARSE-NUMBER-TEXT   THRU 5060-EXIT.
151900     IF WS-NUMTEXT-VALID-SW = "Y"
152000         SET WS-RIGHT-IS-NUMERIC     TO TRUE
152100         MOVE WS-NUMTEXT-VALUE       TO WS-RIGHT-NUM
152200         GO TO 5100-EXIT
152300     END-IF.
152400     MOVE WS-RIGHT-TEXT(1:20)        TO WS-LOOKUP-NAME.
152500     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
152600     IF WS-FIELD-FOUND
152700         IF WFD-IS-NUMERIC(WS-FLD-IDX)
152800             SET WS-RIGHT-IS-NUMERIC TO TRUE
152900             MOVE WFD-NUM(WS-FLD-IDX) TO WS-RIGHT-NUM
153000         ELSE
153100             SET WS-RIGHT-IS-ALPHA   TO TRUE
153200             MOVE WFD-ALPHA(WS-FLD-IDX) TO WS-RIGHT-ALPHA
153300         END-IF
153400     ELSE
153500         SET WS-RIGHT-IS-ALPHA       TO TRUE
153600         MOVE SPACES                 TO WS-RIGHT-ALPHA
153700     END-IF.
153800 5100-EXIT.
153900     EXIT.
154000
154100*  RIGHT-OPERAND TWIN OF 5050 - SAME CLOSING-APOSTROPHE BLANKING,
154200*  APPLIED TO WS-RIGHT-TEXT INSTEAD OF WS-LEFT-TEXT.
154300 5150-STRIP-CLOSE-QUOTE-R.
154400     PERFORM 5151-STRIP-ONE-CHAR-R   THRU 5151-EXIT
154500        VARYING WS-CHAR-IDX FROM 1 BY 1
154600          UNTIL WS-CHAR-IDX > 20.
154700     MOVE WS-OPERAND-SCRATCH         TO WS-RIGHT-ALPHA.
154800 5150-EXIT.
154900     EXIT.
155000
155100*  RIGHT-OPERAND TWIN OF 5051.
155200 5151-STRIP-ONE-CHAR-R.
155300     MOVE WS-RIGHT-ALPHA(WS-CHAR-IDX:1)
155400       TO WS-OPS-CHAR(WS-CHAR-IDX).
155500     IF WS-OPS-CHAR(WS-CHAR-IDX) = CTE-APOSTROPHE
155600         MOVE SPACES                 TO WS-OPS-CHAR(WS-CHAR-IDX)
155700     END-IF.
155800 5151-EXIT.
155900     EXIT.
156000
156100*===========================================================*
156200*  6000 - ACTION EXECUTOR.  SAME VERBS AS INSPREM'S 6000
156300*  SERIES.
156400*===========================================================*
156500 6000-EXECUTE-ACTIONS.
156600*  ACTIONS RUN IN THE ORDER THEY APPEAR ON THE RULES FILE FOR THIS
156700*  RULE-ID, NOT SORTED OR REORDERED - A RULE THAT BOTH SETS AND
156800*  THEN MULTIPLIES A FIELD DEPENDS ON THAT ORDER HOLDING.
156900     PERFORM 6100-EXECUTE-ONE-ACTION
157000        THRU 6100-EXIT
157100       VARYING WRT-ACT-IDX FROM 1 BY 1
157200       UNTIL WRT-ACT-IDX > WRT-ACTION-COUNT(WS-RULE-IDX).
157300 6000-EXIT.
157400     EXIT.
157500
157600*===========================================================*
157700*  6100 - ACTION VERB ROUTER.
157800*  EVALUATES WRT-ACTION-VERB FOR THIS ACTION ROW AND ROUTES TO THE
157900*  MATCHING 62NN-68NN PARAGRAPH.  AN UNRECOGNIZED VERB (A TYPO ON
158000*  THE RULES FILE) FALLS THROUGH WHEN-OTHER AND IS SIMPLY IGNORED
158100*  - NOT TREATED AS AN ERROR THAT SKIPS THE WHOLE RULE.
158200*===========================================================*
158300 6100-EXECUTE-ONE-ACTION.
158400*  VERB, FIELD AND OPERAND ARE COPIED OUT OF THE TWO-DIMENSIONAL
158500*  ACTION TABLE INTO FLAT SCRATCH FIELDS BEFORE ANYTHING ELSE
158600*  TOUCHES THEM - EVERY PARAGRAPH FROM HERE DOWN WORKS OFF THE
158700*  SCRATCH COPY, NOT THE TABLE ENTRY DIRECTLY.
158800     MOVE WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
158900       TO WS-ACT-VERB.
159000     MOVE WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
159100       TO WS-ACT-FIELD-NAME.
159200     MOVE WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
159300       TO WS-ACT-VALUE-TEXT.
159400     MOVE WS-ACT-FIELD-NAME(1:20)    TO WS-LOOKUP-NAME.
159500     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
159600*  SET AND ONLY SET CAN TARGET A FIELD THE DIRECTORY HAS NEVER
159700*  SEEN - THE ARITHMETIC VERBS BELOW ASSUME 6900 ALREADY FOUND THE
159800*  FIELD, SINCE A RULE THAT MULTIPLIES A FIELD BEFORE ANY RULE HAS
159900*  SET IT WOULD BE A MISTAKE ON THE RULES FILE.
160000     IF WS-FIELD-NOT-FOUND
160100         PERFORM 6950-CREATE-FIELD   THRU 6950-EXIT
160200     END-IF.
160300*  THE ACTION'S OPERAND TEXT IS RESOLVED THROUGH THE SAME 5000
160400*  PARAGRAPH THE CONDITION SCANNER USES - A LITERAL, TRUE/FALSE, A
160500*  NUMBER OR A FIELD REFERENCE ALL WORK THE SAME WAY ON THE RIGHT-
160600*  HAND SIDE OF AN ACTION AS THEY DO IN A CONDITION.
160700     MOVE WS-ACT-VALUE-TEXT          TO WS-LEFT-TEXT.
160800     PERFORM 5000-RESOLVE-OPERAND    THRU 5000-EXIT.
160900     MOVE WS-LEFT-TYPE               TO WS-ACT-OPERAND-TYPE.
161000     MOVE WS-LEFT-NUM                TO WS-ACT-OPERAND-NUM.
161100*  THE VERB TEXT WAS STAMPED ONTO THE RULE TABLE BY 1200/1300 AS
161200*  RSR-ACTION-VERB CAME OFF THE RULES FILE, PADDED TO EIGHT BYTES
161300*  - THE LITERALS BELOW CARRY THE SAME TRAILING BLANKS.
161400     EVALUATE WS-ACT-VERB
161500         WHEN "SET     "
161600             PERFORM 6200-ACTION-SET THRU 6200-EXIT
161700         WHEN "MULTIPLY"
161800             PERFORM 6300-ACTION-MULTIPLY THRU 6300-EXIT
161900         WHEN "ADD     "
162000             PERFORM 6400-ACTION-ADD THRU 6400-EXIT
162100         WHEN "SUBTRACT"
162200             PERFORM 6500-ACTION-SUBTRACT THRU 6500-EXIT
162300         WHEN "DIVIDE  "
162400             PERFORM 6600-ACTION-DIVIDE THRU 6600-EXIT
162500         WHEN "APPEND  "
162600             PERFORM 6700-ACTION-APPEND THRU 6700-EXIT
162700         WHEN "LOG     "
162800             PERFORM 6800-ACTION-LOG THRU 6800-EXIT
162900     END-EVALUATE.
163000     PERFORM 6990-WRITE-ACTION-LINE  THRU 6990-EXIT.
163100 6100-EXIT.
163200     EXIT.
163300
163400*  SET REPLACES THE TARGET FIELD OUTRIGHT WITH THE OPERAND VALUE.
163500*  UNLIKE THE ARITHMETIC VERBS BELOW, SET CAN CREATE A FIELD THAT
163600*  DID NOT EXIST BEFORE (VIA 6950) SINCE THERE IS NO OLD VALUE TO
163700*  COMBINE WITH.
163800 6200-ACTION-SET.
163900     IF WS-LEFT-IS-NUMERIC
164000         SET  WFD-IS-NUMERIC(WS-FLD-IDX) TO TRUE
164100         MOVE WS-LEFT-NUM  TO WFD-NUM(WS-FLD-IDX)
164200     ELSE
164300         SET  WFD-IS-ALPHA(WS-FLD-IDX) TO TRUE
164400         MOVE WS-LEFT-ALPHA TO WFD-ALPHA(WS-FLD-IDX)
164500     END-IF.
164600 6200-EXIT.
164700     EXIT.
164800
164900*  MULTIPLY ROUNDS THE RESULT TO THE SAME FOUR DECIMALS CARRIED BY
165000*  EVERY WORKING FIELD (ROUNDED PHRASE) SO A CHAIN OF RATE
165100*  ADJUSTMENTS DOES NOT DRIFT LOW OVER A LARGE BATCH.  A MISSING
165200*  TARGET FIELD IS TREATED AS ZERO, NOT AN ERROR.
165300 6300-ACTION-MULTIPLY.
165400*  A BLANK ACTION-VALUE ON THE RULES FILE RESOLVES TO A ZERO
165500*  OPERAND, WHICH WOULD ZERO OUT THE TARGET FIELD ON A MULTIPLY -
165600*  TREATED AS A MISSING OPERAND INSTEAD AND DEFAULTED TO 1 (A NO-
165700*  OP MULTIPLY) SO A BLANK COLUMN CANNOT ACCIDENTALLY WIPE OUT A
165800*  PREMIUM.
165900     IF WS-ACT-OPERAND-NUM = ZERO AND WS-LEFT-TEXT = SPACES
166000         MOVE 1 TO WS-ACT-OPERAND-NUM
166100     END-IF.
166200     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
166300             WFD-NUM(WS-FLD-IDX) * WS-ACT-OPERAND-NUM.
166400 6300-EXIT.
166500     EXIT.
166600
166700*  SAME ROUNDING AND MISSING-FIELD RULE AS 6300, ADDITION INSTEAD
166800*  OF MULTIPLICATION.  THE OPERAND DEFAULTS TO ZERO WHEN THE RULES
166900*  FILE LEAVES ACTION-VALUE BLANK.
167000 6400-ACTION-ADD.
167100     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
167200             WFD-NUM(WS-FLD-IDX) + WS-ACT-OPERAND-NUM.
167300 6400-EXIT.
167400     EXIT.
167500
167600*  MIRROR OF 6400.  A RESULT THAT GOES NEGATIVE IS LEFT AS IS HERE
167700*  - IT IS THE RULE ITSELF (A SEPARATE FLOOR RULE FARTHER DOWN THE
167800*  PRIORITY ORDER) THAT CLAMPS A FIELD BACK TO A FLOOR VALUE, NOT
167900*  THIS PARAGRAPH.
168000 6500-ACTION-SUBTRACT.
168100     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
168200             WFD-NUM(WS-FLD-IDX) - WS-ACT-OPERAND-NUM.
168300 6500-EXIT.
168400     EXIT.
168500
168600*  DIVIDE BY ZERO ON A HAND-WRITTEN RULE IS A CERTAINTY SOONER OR
168700*  LATER - RATHER THAN ABEND THE WHOLE RUN, A ZERO OPERAND LEAVES
168800*  THE TARGET FIELD UNCHANGED AND THE RULE MOVES ON AS IF THAT
168900*  ACTION HAD NOT FIRED.
169000 6600-ACTION-DIVIDE.
169100*  THE SWITCH IS RESET EVERY CALL - IT IS WORKING STORAGE, NOT
169200*  LOCAL TO THE PARAGRAPH, SO A STALE Y FROM AN EARLIER DIVIDE
169300*  WOULD OTHERWISE CARRY FORWARD AND SKIP A DIVIDE THAT SHOULD
169400*  HAVE GONE THROUGH.
169500     SET WS-DIVISOR-IS-ZERO          TO FALSE.
169600     IF WS-ACT-OPERAND-NUM = ZERO
169700         MOVE "Y"                    TO WS-ACT-DIVISOR-ZERO-SW
169800     END-IF.
169900     IF NOT WS-DIVISOR-IS-ZERO
170000         COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
170100                 WFD-NUM(WS-FLD-IDX) / WS-ACT-OPERAND-NUM
170200     END-IF.
170300 6600-EXIT.
170400     EXIT.
170500
170600*  APPENDS ONE TAG TO THE RECORD'S TAG LIST (WS-TAG-ENTRY).  THE
170700*  LIST HAS ROOM FOR 10 ENTRIES, MATCHING THE OUTPUT RECORD'S TAGS
170800*  OCCURS 10 - AN 11TH APPEND ON A RECORD THAT HAS MATCHED THAT
170900*  MANY RULES IS SIMPLY DROPPED, NOT AN ERROR.
171000 6700-ACTION-APPEND.
171100*  ONLY THE FIRST 15 CHARACTERS OF THE ACTION-VALUE BECOME THE TAG
171200*  TEXT, MATCHING THE OUTPUT RECORD'S TAG WIDTH - NO TAG ON THE
171300*  RULES FILE TODAY RUNS LONGER THAN THAT.
171400     IF WS-TAG-COUNT < 10
171500         ADD CTE-ONE                 TO WS-TAG-COUNT
171600         SET WS-TAG-IDX              TO WS-TAG-COUNT
171700         MOVE WS-ACT-VALUE-TEXT(1:15) TO WS-TAG-ENTRY(WS-TAG-IDX)
171800     END-IF.
171900 6700-EXIT.
172000     EXIT.
172100
172200 6800-ACTION-LOG.
172300     MOVE WS-ACT-VALUE-TEXT          TO WS-ACL-NEW-VALUE.
172400 6800-EXIT.
172500     EXIT.
172600
172700*===========================================================*
172800*  6900 - FIELD DIRECTORY LOOKUP.
172900*  LOOKS WS-LOOKUP-NAME UP IN THE FIELD DIRECTORY BUILT BY 2200
173000*  FOR THIS RECORD.  THE DIRECTORY IS A PLAIN TABLE, NOT REDEFINED
173100*  BY TYPE, SO THE CALLER MUST CHECK WFD-IS-NUMERIC BEFORE READING
173200*  WFD-NUM OR WFD-ALPHA - READING THE WRONG ONE RETURNS WHATEVER
173300*  IS THERE, NOT A COMPILE-TIME ERROR.
173400*===========================================================*
173500 6900-FIND-FIELD.
173600     SET WS-FIELD-NOT-FOUND          TO TRUE.
173700*  A LINEAR SEARCH, NOT SEARCH ALL - THE DIRECTORY IS NOT KEPT IN
173800*  KEY SEQUENCE (FIELDS ARE SEEDED IN INPUT-RECORD ORDER, THEN
173900*  APPENDED TO BY 6950 IN WHATEVER ORDER THE RULES CREATE THEM),
174000*  SO A BINARY SEARCH IS NOT AN OPTION HERE.
174100     SEARCH WS-FIELD-ENTRY
174200         VARYING WS-FLD-IDX
174300         AT END
174400             SET WS-FIELD-NOT-FOUND  TO TRUE
174500         WHEN WFD-NAME(WS-FLD-IDX) = WS-LOOKUP-NAME
174600             SET WS-FIELD-FOUND      TO TRUE
174700     END-SEARCH.
174800 6900-EXIT.
174900     EXIT.
175000
175100*  CALLED BY 6200 (SET) WHEN THE TARGET FIELD DOES NOT YET EXIST
175200*  IN THE DIRECTORY.  APPENDS A NEW ROW AT THE NEXT FREE SUBSCRIPT
175300*  - THE DIRECTORY IS SIZED WELL ABOVE ANY RULES FILE SEEN TO
175400*  DATE, SO THIS IS NOT GUARDED AGAINST OVERFLOW.
175500 6950-CREATE-FIELD.
175600*  A NEW FIELD IS ALWAYS SEEDED NUMERIC AT ZERO - AN ACTION COULD
175700*  JUST AS WELL SET IT ALPHA ON THE VERY NEXT LINE, BUT SOMETHING
175800*  HAS TO BE THE STARTING TYPE.
175900     IF WS-FIELD-COUNT < 16
176000         ADD CTE-ONE                 TO WS-FIELD-COUNT
176100         SET WS-FLD-IDX              TO WS-FIELD-COUNT
176200         MOVE WS-LOOKUP-NAME         TO WFD-NAME(WS-FLD-IDX)
176300         SET WFD-IS-NUMERIC(WS-FLD-IDX) TO TRUE
176400         MOVE ZERO                   TO WFD-NUM(WS-FLD-IDX)
176500     END-IF.
176600 6950-EXIT.
176700     EXIT.
176800
176900*  BUILDS ONE INDENTED TRACE LINE UNDER A MATCHED RULE SHOWING THE
177000*  VERB, THE TARGET FIELD, THE OPERAND, AND THE VALUE THE FIELD
177100*  ENDED UP WITH.
177200 6990-WRITE-ACTION-LINE.
177300     MOVE WRT-RULE-ID(WS-RULE-IDX)   TO WS-ACL-RULE-ID.
177400     MOVE WS-ACT-VERB                TO WS-ACL-VERB.
177500     MOVE WS-ACT-FIELD-NAME          TO WS-ACL-FIELD.
177600     MOVE WS-ACT-VALUE-TEXT          TO WS-ACL-OPERAND.
177700     IF WFD-IS-NUMERIC(WS-FLD-IDX)
177800         MOVE WFD-NUM(WS-FLD-IDX)    TO WS-ACL-NEW-VALUE
177900     ELSE
178000         MOVE WFD-ALPHA(WS-FLD-IDX)  TO WS-ACL-NEW-VALUE
178100     END-IF.
178200     WRITE TRACE-LINE FROM WS-ACTION-LINE.
178300 6990-EXIT.
178400     EXIT.
178500
178600*===========================================================*
178700*  8000 - END OF ECOMMERCE BATCH CONTROL TOTALS.
178800*  PRINTS READ/WRITTEN/FREE-SHIPPING COUNTS AND THE FINAL-TOTAL
178900*  REVENUE SUM TO THE TRACE REPORT, THEN WRITES ONE ROW TO RUNTOT-
179000*  FILE SO LOANPRC CAN FOLD THIS BATCH'S NUMBERS INTO THE JOB'S
179100*  GRAND TOTAL AT THE END OF THE JOB STREAM.
179200*===========================================================*
179300 8000-WRITE-CONTROL-TOTALS.
179400     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
179500     WRITE TRACE-LINE FROM WS-BREAK-LINE-2.
179600     MOVE WS-BT-READ                 TO WS-BL3-READ.
179700     MOVE WS-BT-WRITTEN              TO WS-BL3-WRITTEN.
179800     MOVE WS-BT-FIRED                TO WS-BL3-FIRED.
179900     WRITE TRACE-LINE FROM WS-BREAK-LINE-3.
180000     MOVE WS-BT-CART-TOTAL           TO WS-BL4-CART-TOTAL.
180100     MOVE WS-BT-FINAL-TOTAL          TO WS-BL4-FINAL-TOTAL.
180200     MOVE WS-BT-DISCOUNT-TOTAL       TO WS-BT-DISCOUNT-EDIT-SRC.
180300     MOVE WS-BT-DISCOUNT-TOTAL       TO WS-BL4-DISCOUNT-TOTAL.
180400     WRITE TRACE-LINE FROM WS-BREAK-LINE-4.
180500     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
180600
180700*  SECOND HALF OF CONTROL TOTALS - CARRIES THIS RUN'S FIGURES
180800*  FORWARD TO RUNTOT-FILE, REWRITTEN WHOLE RATHER THAN REWRITTEN
180900*  IN PLACE, SINCE THIS IS A SEQUENTIAL FILE WITH ONE ROW PER
181000*  RULESET, NOT AN INDEXED FILE.
181100     MOVE SPACES                     TO RUNTOT-REC.
181200     MOVE CTE-RULESET-ID             TO RTR-RULESET-ID.
181300     MOVE WS-BT-READ                 TO RTR-READ.
181400     MOVE WS-BT-WRITTEN              TO RTR-WRITTEN.
181500     MOVE WS-BT-FIRED                TO RTR-FIRED.
181600     MOVE ZERO                       TO RTR-APPROVED
181700                                        RTR-DENIED.
181800     MOVE WS-BT-DISCOUNT-TOTAL       TO RTR-MONEY-TOTAL.
181900     WRITE RUNTOT-REC.
182000 8000-EXIT.
182100     EXIT.
182200
182300*  CLOSES EVERY FILE THIS PROGRAM TOUCHED.  THE TRACE-REPORT AND
182400*  RUNTOT-FILE ARE LEFT FOR THE NEXT PROGRAM IN THE JOB STREAM TO
182500*  OPEN EXTEND AND CONTINUE.
182600 8100-CLOSE-DOWN.
182700     CLOSE ECOMMERCE-IN
182800           ECOMMERCE-OUT
182900           TRACE-REPORT
183000           RUNTOT-FILE.
183100     DISPLAY "ECOMDISC - E-COMMERCE BATCH COMPLETE.".
183200 8100-EXIT.
183300     EXIT.
183400
183500 END PROGRAM ECOMDISC.
