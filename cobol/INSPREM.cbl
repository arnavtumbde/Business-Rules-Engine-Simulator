000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     INSPREM.
000300 AUTHOR.         D K PELLETT.
000400 INSTALLATION.   GREAT LAKES FINANCIAL SERVICES - BATCH SYS.
000500 DATE-WRITTEN.   03/21/1989.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH SYSTEMS UNIT.
000800*
000900*---------------------------------------------------------*
001000*  CHANGE LOG                                              *
001100*---------------------------------------------------------*
001200*  03/21/89  DKP  TKT-1104  ORIGINAL WRITE-UP.  RE-RATES
001300*                           EACH POLICY AGAINST THE RULES
001400*                           STAGED BY RULLOAD AND WRITES THE
001500*                           RATED FILE AND TRACE REPORT.
001600*  09/06/89  DKP  TKT-1179  RULE TABLE NOW BUILT FROM THE
001700*                           SHARED RULES-SORTED-FILE INSTEAD
001800*                           OF A HARD-CODED TABLE OF IF'S -
001900*                           U/W CAN CHANGE THRESHOLDS WITHOUT
002000*                           A RECOMPILE.
002100*  02/14/90  REH  TKT-1266  ADDED THE GENERIC CONDITION
002200*                           SCANNER (4000 PARAGRAPHS) SO ONE
002300*                           SET OF LOGIC HANDLES ANY RULE
002400*                           TEXT THE DESK WRITES, NOT JUST
002500*                           THE TEN RULES ON FILE TODAY.
002600*  02/14/90  REH  TKT-1266  ACTION EXECUTOR (6000 PARAGRAPHS)
002700*                           SPLIT OUT THE SAME WAY.
002800*  06/30/91  REH  TKT-1420  ROUND4 WAS TRUNCATING INSTEAD OF
002900*                           ROUNDING ON MULTIPLY - ADDED
003000*                           ROUNDED PHRASE THROUGHOUT 6000'S.
003100*  11/03/92  MTS  TKT-1544  DENIED POLICIES WERE DROPPING OUT
003200*                           OF THE APPROVED-PREMIUM CONTROL
003300*                           TOTAL TWICE (ONCE HERE, ONCE IN
003400*                           THE OLD SPREADSHEET RECONCILE).
003500*                           TOTAL NOW EXCLUDES THEM HERE ONLY.
003600*  08/19/94  MTS  TKT-1672  ADDED RUNTOT CARRY FILE SO
003700*                           LOANPRC CAN PRINT A JOB-STREAM
003800*                           GRAND TOTAL WITHOUT A CONTROLLING
003900*                           PROGRAM.
004000*  03/02/96  KLM  TKT-1811  UPSI-0 NOW ALSO GOVERNS WHETHER A
004100*                           RULE WITH AN UNPARSABLE CONDITION
004200*                           ABORTS THE RUN OR IS JUST COUNTED
004300*                           SKIPPED, MATCHING RULLOAD.
004400*  10/12/98  KLM  Y2K-0042  RUN-DATE BANNER REVIEWED - USES
004500*                           4-DIGIT CCYY THROUGHOUT, NO CHANGE
004600*                           REQUIRED FOR YEAR 2000.
004700*  05/28/00  PJS  TKT-2077  BMI COMPARE ON INS-HEALTHY WAS
004800*                           FAILING FOR BMI EXACTLY 25.0 -
004900*                           NOT THIS PROGRAM, EVALUATOR WORKS
005000*                           AS DESIGNED (< IS EXCLUSIVE).
005100*                           NOTED HERE PER U/W REQUEST.
005200*  09/14/01  PJS  TKT-2140  REPLACED THE TRIM/NUMVAL LIBRARY
005300*                           CALLS IN THE 4000/5000 PARAGRAPHS
005400*                           WITH HAND-CODED SCAN LOGIC - THE
005500*                           NEW COMPILER RELEASE ON THE 3090
005600*                           DOES NOT CARRY THOSE ROUTINES.  ALSO
005700*                           REMOVED THE IN-LINE PERFORM/
005800*                           END-PERFORM IN THE QUOTE-STRIP
005900*                           PARAGRAPHS PER THE SHOP STANDARD -
006000*                           A LOOP IS ALWAYS ITS OWN PARAGRAPH.
006010*  11/02/01  PJS  TKT-2141  CONDITION SCANNER'S QUOTED-STRING
006020*                           TEST COMPARED AGAINST THE QUOTE
006030*                           FIGURATIVE CONSTANT, WHICH THIS
006040*                           COMPILER RESOLVES TO A DOUBLE
006050*                           QUOTE - RULES FILE LITERALS ARE
006060*                           WRITTEN WITH AN APOSTROPHE.  ADDED
006070*                           CTE-APOSTROPHE AND COMPARE AGAINST
006080*                           THAT INSTEAD OF QUOTE.
006086*  11/09/01  PJS  TKT-2147  AN ACTION OPERAND THAT RESOLVED TO
006087*                           AN UNKNOWN FIELD LEFT WS-LEFT-NUM/
006088*                           WS-RIGHT-NUM HOLDING WHATEVER VALUE
006089*                           THE PRIOR OPERAND RESOLUTION LEFT
006090*                           THERE - 6100 COPIES IT STRAIGHT
006091*                           INTO THE ACTION OPERAND, SO
006092*                           MULTIPLY/DIVIDE/ADD/SUBTRACT COULD
006093*                           PICK UP A STALE NUMBER INSTEAD OF
006094*                           THE DOCUMENTED DEFAULT.  5000 AND
006095*                           5100 NOW ZERO THE NUMERIC WORK
006096*                           FIELD BEFORE THE TYPE CHECKS RUN.
006097*  11/16/01  PJS  TKT-2153  4000/6000 BANNER COMMENTS NAMED THE
006098*                           OLD OFF-LINE PROTOTYPE'S MODULE NAMES
006099*                           IN PARENS - MEANINGLESS ON THIS SIDE
006100*                           AND NOT SHOP STYLE.  DROPPED BOTH
006105*                           PARENTHETICALS TO MATCH ECOMDISC/
006110*                           LOANPRC'S PLAIN BANNER WORDING.
006195*---------------------------------------------------------*
006200*  PURPOSE.
006300*      SECOND STEP OF THE RATING/PRICING JOB STREAM.  READS
006400*      THE INSURANCE INPUT FILE, RE-RATES EACH POLICY BY
006500*      WALKING THE INSURANCE PORTION OF THE RULE TABLE IN
006600*      PRIORITY ORDER, WRITES THE RATED OUTPUT FILE AND THE
006700*      SHARED TRACE REPORT, AND APPENDS ITS CONTROL TOTALS TO
006800*      THE RUNTOT CARRY FILE FOR THE JOB-STREAM GRAND TOTAL.
006900*      THE CONDITION SCANNER AND ACTION EXECUTOR BELOW ARE
007000*      GENERIC - THEY WORK OFF THE FIELD DIRECTORY, NOT OFF
007100*      HARD-CODED FIELD NAMES, SO A NEW RULE ON FILE TAKES
007200*      EFFECT WITHOUT TOUCHING THIS PROGRAM.
007300*---------------------------------------------------------*
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS COND-OPERAND-DIGITS IS "0" THRU "9"
008000     UPSI-0 ON STATUS  IS INSPREM-ABORT-ON-ERROR
008100          OFF STATUS IS INSPREM-CONTINUE-ON-ERROR.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT RULES-SORTED-FILE
008600         ASSIGN TO "RULESRTD"
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WS-RULES-STATUS.
008900
009000     SELECT INSURANCE-IN
009100         ASSIGN TO "INSPRMIN"
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS  IS WS-INS-IN-STATUS.
009400
009500     SELECT INSURANCE-OUT
009600         ASSIGN TO "INSPRMOT"
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS  IS WS-INS-OUT-STATUS.
009900
010000     SELECT TRACE-REPORT
010100         ASSIGN TO "TRACERPT"
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS  IS WS-TRACE-STATUS.
010400
010500     SELECT RUNTOT-FILE
010600         ASSIGN TO "RUNTOT"
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS  IS WS-RUNTOT-STATUS.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200*===========================================================*
011300*  RULES-SORTED-FILE IS RULLOAD'S OUTPUT, NOT A FILE THIS
011400*  PROGRAM BUILDS ITSELF - ALL THREE RULESETS (INSURANCE,
011500*  ECOMMERCE, LOANS) ARE CARRIED TOGETHER ON ONE PHYSICAL
011600*  FILE, IN ASCENDING RULESET-ID/PRIORITY/SEQ-NO ORDER, SO
011700*  1100 BELOW MUST SKIP OVER ROWS THAT DO NOT BELONG TO
011800*  THIS PROGRAM'S OWN RULESET-ID.  RSR-SEQ-NO PRESERVES THE
011900*  ORIGINAL RULES-FILE ROW ORDER WITHIN ONE RULE-ID SO
012000*  MULTIPLE ACTION ROWS FOR THE SAME RULE STAY IN FILE ORDER.
012100*===========================================================*
012200 FD  RULES-SORTED-FILE
012300     RECORD CONTAINS 191 CHARACTERS.
012400 01  RULES-SORTED-REC.
012500     05  RSR-RULESET-ID              PIC X(10).
012600     05  RSR-RULE-ID                 PIC X(12).
012700     05  RSR-RULE-NAME               PIC X(30).
012800     05  RSR-PRIORITY                PIC 9(03).
012900     05  RSR-CONDITION               PIC X(80).
013000     05  RSR-ACTION-VERB             PIC X(08).
013100     05  RSR-ACTION-FIELD            PIC X(20).
013200     05  RSR-ACTION-VALUE            PIC X(20).
013300     05  RSR-SEQ-NO                  PIC 9(06).
013400     05  FILLER                      PIC X(02).
013500
013600*  INSURANCE-IN-REC - ONE INPUT ROW PER POLICY UNDER REVIEW. POL-
013700*  STATUS AND POL-STATE-CD ARE THE FIELDS THE BAD-STATUS
013800*  DECLARATIVE WATCHES; POL-PREMIUM IS ZONED DISPLAY, NOT COMP-3,
013900*  TO MATCH THE POLICY MASTER EXTRACT THIS FILE IS PULLED FROM.
014000 FD  INSURANCE-IN
014100     RECORD CONTAINS 36 CHARACTERS.
014200 01  INSURANCE-IN-REC.
014300     05  III-POLICY-ID               PIC X(08).
014400     05  III-AGE                     PIC 9(03).
014500     05  III-BMI                     PIC 9(02)V9(01).
014600     05  III-SMOKER-FLAG             PIC X(01).
014700     05  III-REGION                  PIC X(08).
014800     05  III-ACCIDENTS               PIC 9(02).
014900     05  III-BASE-PREMIUM            PIC 9(07)V9(02).
015000     05  FILLER                      PIC X(02).
015100
015200*  INSURANCE-OUT-REC HOLDS THE POLICY'S ORIGINAL FIELDS PLUS AN
015300*  AREA OF UP TO 10 NAME=VALUE TAGS BUILT BY THE RULES THAT FIRED
015400*  (2500-BUILD-AND-WRITE-OUTPUT).  A POLICY THAT MATCHES NO RULE
015500*  STILL WRITES A RECORD, JUST WITH ZERO TAGS - SEE WS-TAG-COUNT.
015600 FD  INSURANCE-OUT
015700     RECORD CONTAINS 208 CHARACTERS.
015800 01  INSURANCE-OUT-REC.
015900     05  IOR-POLICY-ID               PIC X(08).
016000     05  IOR-AGE                     PIC 9(03).
016100     05  IOR-BMI                     PIC 9(02)V9(01).
016200     05  IOR-SMOKER-FLAG             PIC X(01).
016300     05  IOR-REGION                  PIC X(08).
016400     05  IOR-ACCIDENTS               PIC 9(02).
016500     05  IOR-BASE-PREMIUM            PIC 9(07)V9(02).
016600     05  IOR-PREMIUM                 PIC S9(07)V9(04).
016700     05  IOR-STATUS                  PIC X(08).
016800     05  IOR-TAGS OCCURS 10 TIMES    PIC X(15).
016900     05  IOR-RULES-FIRED             PIC 9(03).
017000     05  FILLER                      PIC X(02).
017100
017200*  TRACE-REPORT IS OPTIONAL AND ONLY OPENED WHEN THE RUN PARAMETER
017300*  CARD ASKS FOR A TRACE - SEE 1000-INITIALIZE. ONE LINE IS
017400*  WRITTEN PER RULE TESTED, WHETHER OR NOT IT FIRED, SO A BUSY
017500*  RULESET CAN PRODUCE A VERY LARGE REPORT - THIS IS A DIAGNOSTIC
017600*  AID FOR RULE WRITERS, NOT A PRODUCTION DELIVERABLE, AND IS NOT
017700*  COUNTED IN THE CONTROL TOTALS.
017800 FD  TRACE-REPORT
017900     RECORD CONTAINS 132 CHARACTERS.
018000 01  TRACE-LINE                      PIC X(132).
018100
018200*  RUNTOT-FILE CARRIES ONE ROW PER RULESET FORWARD FROM RUN TO RUN
018300*  SO 8000-WRITE-CONTROL-TOTALS CAN REPORT A RUNNING FIRED-COUNT
018400*  AS WELL AS TODAY'S COUNT - THE ROW IS READ AT 1000-INITIALIZE,
018500*  UPDATED IN WORKING STORAGE THROUGH THE RUN, AND REWRITTEN AT
018600*  CLOSE-DOWN.  A MISSING ROW ON A FIRST-EVER RUN IS NOT AN ERROR,
018700*  SEE THE FILE STATUS TEST AT 1000.
018800 FD  RUNTOT-FILE
018900     RECORD CONTAINS 80 CHARACTERS.
019000 01  RUNTOT-REC.
019100     05  RTR-RULESET-ID              PIC X(10).
019200     05  RTR-READ                    PIC 9(07).
019300     05  RTR-WRITTEN                 PIC 9(07).
019400     05  RTR-FIRED                   PIC 9(07).
019500     05  RTR-APPROVED                PIC 9(07).
019600     05  RTR-DENIED                  PIC 9(07).
019700     05  RTR-MONEY-TOTAL             PIC S9(09)V9(02).
019800     05  FILLER                      PIC X(28).
019900
020000 WORKING-STORAGE SECTION.
020100*  FILE STATUS SWITCHES - ONE PER SELECT.  TESTED BY THE MATCHING
020200*  ERROR DECLARATIVE BELOW, NOT INLINE AFTER EVERY READ/WRITE, SO
020300*  A DISK ERROR IS CAUGHT NO MATTER WHICH PARAGRAPH TRIPS IT.
020400 77  WS-RULES-STATUS                 PIC X(02) VALUE ZEROES.
020500 77  WS-INS-IN-STATUS                PIC X(02) VALUE ZEROES.
020600 77  WS-INS-OUT-STATUS               PIC X(02) VALUE ZEROES.
020700 77  WS-TRACE-STATUS                 PIC X(02) VALUE ZEROES.
020800 77  WS-RUNTOT-STATUS                PIC X(02) VALUE ZEROES.
020900
021000*  END-OF-FILE SWITCHES.  DRIVE THE UNTIL CLAUSE OF THE TWO MAIN
021100*  PERFORM-VARYING/PERFORM-UNTIL LOOPS IN 0000-MAIN-CONTROL - RULE
021200*  TABLE LOAD FIRST, THEN THE RECORD-BY-RECORD MAIN LOOP.
021300 77  WS-RULES-EOF-SW                 PIC X(01) VALUE "N".
021400     88  WS-RULES-EOF                          VALUE "Y".
021500 77  WS-INS-EOF-SW                   PIC X(01) VALUE "N".
021600     88  WS-INS-EOF                            VALUE "Y".
021700
021800 78  CTE-ONE                                   VALUE 1.
021900*    THE CONDITION TEXT ON THE RULES-FILE DELIMITS A STRING
022000*    LITERAL WITH AN APOSTROPHE ('SOUTH', 'DENIED'), NOT WITH
022100*    THE DOUBLE-QUOTE CHARACTER THE QUOTE FIGURATIVE CONSTANT
022200*    STANDS FOR UNDER THIS COMPILER'S DEFAULT DIALECT - COMPARE
022300*    AGAINST THIS CONSTANT, NOT AGAINST QUOTE.
022400 78  CTE-APOSTROPHE                            VALUE "'".
022500 78  CTE-RULESET-ID                            VALUE "INSURANCE ".
022600
022700 01  WS-PRIORITY-MODE                PIC X(11) VALUE "ALL".
022800     88  WS-MODE-IS-ALL                        VALUE "ALL".
022900     88  WS-MODE-IS-FIRST-MATCH                VALUE
023000                                              "FIRST_MATCH".
023100
023200*---------------------------------------------------------*
023300*  RULE TABLE - LOADED ONCE AT START OF RUN, HELD IN MEMORY
023400*  FOR THE LIFE OF THE JOB.  ONE ENTRY PER RULE, EACH ENTRY
023500*  CARRYING ITS OWN OCCURS-DEPENDING-ON TABLE OF ACTIONS SO A
023600*  RULE WITH SEVERAL ACTION ROWS ON FILE (SAME RULE-ID, SAME
023700*  CONDITION) IS ONE TABLE ENTRY HERE.
023800*---------------------------------------------------------*
023900 01  WS-RULE-COUNT                   PIC 9(03) COMP VALUE ZERO.
024000*  WS-RULE-TABLE IS THE IN-MEMORY IMAGE OF THIS RUN'S RULESET,
024100*  LOADED ONCE AT 1100-LOAD-RULE-TABLE AND RE-USED FOR EVERY INPUT
024200*  RECORD - THE RULES FILE IS NOT RE-READ PER RECORD. EACH RULE
024300*  CAN CARRY UP TO 6 ACTIONS, DEPENDING ON THE ACTUAL ACTION COUNT
024400*  ON THE RULES FILE, SO A SIMPLE ONE-ACTION RULE DOES NOT WASTE
024500*  THE FULL TABLE WIDTH.
024600 01  WS-RULE-TABLE.
024700     05  WS-RULE-ENTRY OCCURS 1 TO 20 TIMES
024800                       DEPENDING ON WS-RULE-COUNT
024900                       INDEXED BY WS-RULE-IDX.
025000         10  WRT-RULE-ID             PIC X(12).
025100         10  WRT-RULE-NAME           PIC X(30).
025200         10  WRT-PRIORITY            PIC 9(03).
025300         10  WRT-CONDITION           PIC X(80).
025400         10  WRT-ACTION-COUNT        PIC 9(01) COMP.
025500         10  WRT-ACTION-ENTRY OCCURS 1 TO 5 TIMES
025600                             DEPENDING ON WRT-ACTION-COUNT
025700                             INDEXED BY WRT-ACT-IDX.
025800             15  WRT-ACTION-VERB     PIC X(08).
025900             15  WRT-ACTION-FIELD    PIC X(20).
026000             15  WRT-ACTION-VALUE    PIC X(20).
026100
026200 01  WS-PREV-RULE-ID                 PIC X(12) VALUE SPACES.
026300
026400*---------------------------------------------------------*
026500*  FIELD DIRECTORY - THE "WORKING CONTEXT" FOR ONE POLICY.
026600*  REBUILT FRESH FOR EVERY INPUT RECORD.  THE CONDITION
026700*  SCANNER AND ACTION EXECUTOR ONLY EVER TOUCH FIELDS THROUGH
026800*  THIS TABLE, NEVER THE INPUT RECORD DIRECTLY, SO THE INPUT
026900*  RECORD IS NEVER MODIFIED (PER U/W STANDARDS MEMO 89-11).
027000*---------------------------------------------------------*
027100 01  WS-FIELD-COUNT                  PIC 9(02) COMP VALUE ZERO.
027200*  WS-FIELD-DIRECTORY IS REBUILT FROM SCRATCH FOR EVERY INPUT
027300*  RECORD (SEE 2200-BUILD-FIELD-DIRECTORY) SO A RULE WRITTEN
027400*  AGAINST ONE RECORD'S FIELDS NEVER SEES A STALE VALUE LEFT OVER
027500*  FROM THE PREVIOUS RECORD.  ACTIONS THAT COMPUTE A NEW FIELD
027600*  (6950-CREATE-FIELD) ADD TO THIS SAME TABLE, WHICH IS WHY A
027700*  LATER RULE IN THE SAME RECORD CAN TEST A FIELD AN EARLIER RULE
027800*  JUST CREATED.
027900 01  WS-FIELD-DIRECTORY.
028000     05  WS-FIELD-ENTRY OCCURS 8 TO 16 TIMES
028100                        DEPENDING ON WS-FIELD-COUNT
028200                        INDEXED BY WS-FLD-IDX.
028300         10  WFD-NAME                PIC X(20).
028400         10  WFD-TYPE                PIC X(01).
028500             88  WFD-IS-NUMERIC               VALUE "N".
028600             88  WFD-IS-ALPHA                 VALUE "A".
028700         10  WFD-NUM PIC S9(09)V9(04) COMP-3.
028800         10  WFD-ALPHA               PIC X(20).
028900
029000 01  WS-TAG-COUNT                    PIC 9(02) COMP VALUE ZERO.
029100*  WS-TAG-TABLE COLLECTS THE NAME=VALUE PAIRS THAT ACTUAL RULE
029200*  FIRINGS WANT WRITTEN TO THE OUTPUT RECORD - IT IS CLEARED PER
029300*  RECORD ALONGSIDE THE FIELD DIRECTORY AND IS CAPPED AT 10
029400*  ENTRIES, WHICH HAS BEEN AMPLE FOR EVERY RULESET SEEN TO DATE.
029500 01  WS-TAG-TABLE.
029600     05  WS-TAG-ENTRY OCCURS 1 TO 10 TIMES
029700                      DEPENDING ON WS-TAG-COUNT
029800                      INDEXED BY WS-TAG-IDX
029900                      PIC X(15).
030000
030100 01  WS-LOOKUP-NAME                  PIC X(20).
030200 01  WS-FOUND-SW                     PIC X(01).
030300     88  WS-FIELD-FOUND                        VALUE "Y".
030400     88  WS-FIELD-NOT-FOUND                    VALUE "N".
030500
030600*---------------------------------------------------------*
030700*  CONDITION SCANNER WORK AREAS (4000 PARAGRAPHS)
030800*---------------------------------------------------------*
030900 01  WS-COND-RESULT-SW               PIC X(01).
031000     88  WS-COND-TRUE                          VALUE "Y".
031100     88  WS-COND-FALSE                         VALUE "N".
031200
031300*  WS-COND-WORK HOLDS A SCRATCH COPY OF THE RULE'S CONDITION TEXT
031400*  FOR THIS EVALUATION - UNSTRING AND SUBSTRING BOTH CONSUME THEIR
031500*  SOURCE, SO THE ORIGINAL RULE TABLE ENTRY MUST NEVER BE OPERATED
031600*  ON DIRECTLY OR IT WOULD BE UNUSABLE ON THE NEXT RECORD.
031700*
031800*  OR-TERMS AND AND-TERMS ARE SPLIT OUT BY UNSTRING BEFORE ANY
031900*  COMPARISON RUNS - THE ENGINE ONLY UNDERSTANDS A CONDITION
032000*  SHAPED AS (AND-TERM) OR (AND-TERM) OR ..., EACH AND-TERM ITSELF
032100*  SHAPED AS TERM AND TERM AND ..., UP TO 5 OF EACH. A RULE WRITER
032200*  WHO NEEDS MORE THAN 5 OR-TERMS OR 5 AND-TERMS IN ONE CONDITION
032300*  HAS TO SPLIT IT INTO TWO RULES.
032400 01  WS-COND-WORK                    PIC X(80).
032500 01  WS-OR-TERM-COUNT                PIC 9(01) COMP.
032600 01  WS-OR-TERM-TABLE.
032700     05  WS-OR-TERM OCCURS 5 TIMES   PIC X(80).
032800 01  WS-OR-IDX                       PIC 9(01) COMP.
032900
033000 01  WS-AND-TERM-COUNT               PIC 9(01) COMP.
033100 01  WS-AND-TERM-TABLE.
033200     05  WS-AND-TERM OCCURS 5 TIMES  PIC X(80).
033300 01  WS-AND-IDX                      PIC 9(01) COMP.
033400
033500 01  WS-NOT-TERM                     PIC X(80).
033600 01  WS-NEGATE-SW                    PIC X(01).
033700     88  WS-NEGATE-THIS-TERM                   VALUE "Y".
033800
033900*  ONE SINGLE TERM ('FIELD OP VALUE', OPTIONALLY NOT-PREFIXED) IS
034000*  BROKEN DOWN INTO OPERATOR TEXT AND LEFT/RIGHT OPERAND TEXT BY
034100*  THE 4300-4336 SCANNER PARAGRAPHS BEFORE EITHER SIDE IS RESOLVED
034200*  TO AN ACTUAL VALUE BY THE 5000/5100 SERIES.
034300 01  WS-COMPARE-TEXT                 PIC X(80).
034400 01  WS-SCAN-POS                     PIC 9(02) COMP.
034500 01  WS-COMPARE-LEN                  PIC 9(02) COMP.
034600 01  WS-OPERATOR-TEXT                PIC X(02) VALUE SPACES.
034700 01  WS-LEFT-TEXT                    PIC X(80).
034800 01  WS-RIGHT-TEXT                   PIC X(80).
034900
035000*  HOME-GROWN REPLACEMENTS FOR THE TRIM/NUMVAL LIBRARY ROUTINES
035100*  THIS SHOP DOES NOT CARRY - A CONDITION TOKEN IS BLANK-PADDED
035200*  BY THE UNSTRING ABOVE AND HAS TO BE SQUARED UP BY HAND BEFORE
035300*  IT CAN BE COMPARED OR TESTED FOR A NUMERIC LITERAL.
035400 01  WS-TRIM-SOURCE                  PIC X(80).
035500 01  WS-TRIM-RESULT                  PIC X(80).
035600 01  WS-TRIM-POS                     PIC 9(02) COMP.
035700 01  WS-OP-LEN                       PIC 9(01) COMP.
035800
035900*  HAND-ROLLED NUMVAL REPLACEMENT - WALKS THE TRIMMED TOKEN ONE
036000*  CHARACTER AT A TIME BUILDING UP A SIGNED, UP-TO-4-DECIMAL
036100*  VALUE.  A TOKEN THAT IS NOT A CLEAN NUMBER (A STATUS CODE, A
036200*  STATE ABBREVIATION) FAILS THE SAW-DIGIT TEST AND FALLS THROUGH
036300*  TO THE FIELD-DIRECTORY LOOKUP INSTEAD.
036400 01  WS-NUMTEXT-SOURCE               PIC X(80).
036500 01  WS-NUMTEXT-LEN                  PIC 9(02) COMP.
036600 01  WS-NUMTEXT-POS                  PIC 9(02) COMP.
036700 01  WS-NUMTEXT-CHAR                 PIC X(01).
036800 01  WS-NUMTEXT-DIGIT-VAL            PIC 9(01).
036900 01  WS-NUMTEXT-VALUE                PIC S9(09)V9(04) COMP-3.
037000 01  WS-NUMTEXT-DEC-DIGITS           PIC 9(01) COMP.
037100 01  WS-NUMTEXT-VALID-SW             PIC X(01).
037200 01  WS-NUMTEXT-SAW-DOT-SW           PIC X(01).
037300 01  WS-NUMTEXT-SAW-DIGIT-SW         PIC X(01).
037400 01  WS-NUMTEXT-NEGATIVE-SW          PIC X(01).
037500
037600*  ONE OPERAND-RESOLUTION RESULT.  TWO IDENTICAL 01'S KEEP THE
037700*  LEFT AND RIGHT SIDE OF A COMPARISON SEPARATE WITHOUT A
037800*  SUBSCRIPTED TABLE - THE CONDITION SCANNER ONLY EVER NEEDS
037900*  TWO OPERANDS AT ONCE.
038000 01  WS-LEFT-OPERAND.
038100     05  WS-LEFT-TYPE                PIC X(01).
038200         88  WS-LEFT-IS-NUMERIC               VALUE "N".
038300         88  WS-LEFT-IS-ALPHA                 VALUE "A".
038400     05  WS-LEFT-NUM  PIC S9(09)V9(04) COMP-3.
038500     05  WS-LEFT-ALPHA               PIC X(20).
038600
038700 01  WS-RIGHT-OPERAND.
038800     05  WS-RIGHT-TYPE               PIC X(01).
038900         88  WS-RIGHT-IS-NUMERIC              VALUE "N".
039000         88  WS-RIGHT-IS-ALPHA                VALUE "A".
039100     05  WS-RIGHT-NUM PIC S9(09)V9(04) COMP-3.
039200     05  WS-RIGHT-ALPHA              PIC X(20).
039300
039400*  OPERAND TEXT SCRATCH AREA VIEWED AS A ONE-CHARACTER TABLE
039500*  WHEN RESOLVE-OPERAND HAS TO STRIP QUOTES CHARACTER BY
039600*  CHARACTER - REDEFINES #1.
039700 01  WS-OPERAND-SCRATCH               PIC X(20).
039800 01  WS-OPERAND-SCRATCH-R REDEFINES WS-OPERAND-SCRATCH.
039900     05  WS-OPS-CHAR OCCURS 20 TIMES PIC X(01).
040000 01  WS-OPERAND-LEN                  PIC 9(02) COMP.
040100 01  WS-CHAR-IDX                     PIC 9(02) COMP.
040200
040300*---------------------------------------------------------*
040400*  ACTION EXECUTOR WORK AREAS (6000 PARAGRAPHS)
040500*---------------------------------------------------------*
040600 01  WS-ACT-VERB                     PIC X(08).
040700 01  WS-ACT-FIELD-NAME               PIC X(20).
040800 01  WS-ACT-VALUE-TEXT               PIC X(20).
040900 01  WS-ACT-TARGET-IDX               PIC 9(02) COMP.
041000 01  WS-ACT-OPERAND-NUM  PIC S9(09)V9(04) COMP-3.
041100 01  WS-ACT-OPERAND-TYPE             PIC X(01).
041200 01  WS-ACT-DIVISOR-ZERO-SW          PIC X(01).
041300     88  WS-DIVISOR-IS-ZERO                    VALUE "Y".
041400
041500*---------------------------------------------------------*
041600*  PER-RECORD AND PER-RULESET COUNTERS AND CONTROL TOTALS
041700*---------------------------------------------------------*
041800 01  WS-RECORD-RULES-FIRED           PIC 9(03) COMP.
041900 01  WS-RECORD-MATCHED-SW            PIC X(01).
042000     88  WS-RULE-MATCHED-THIS-REC              VALUE "Y".
042100
042200*  RUN-LIFE ACCUMULATORS - SET TO ZERO ONCE AT PROGRAM START AND
042300*  ADDED TO AS EACH RECORD IS WRITTEN (2600-ACCUMULATE-TOTALS),
042400*  NEVER RESET MID-RUN.  8000-WRITE-CONTROL-TOTALS PRINTS THESE,
042500*  THEN THEY ARE CARRIED OUT TO RUNTOT-FILE FOR THE NEXT RUN TO
042600*  PICK UP.
042700 01  WS-BATCH-TOTALS.
042800     05  WS-BT-READ                  PIC 9(07) COMP VALUE ZERO.
042900     05  WS-BT-WRITTEN               PIC 9(07) COMP VALUE ZERO.
043000     05  WS-BT-FIRED                 PIC 9(07) COMP VALUE ZERO.
043100     05  WS-BT-APPROVED              PIC 9(07) COMP VALUE ZERO.
043200     05  WS-BT-DENIED                PIC 9(07) COMP VALUE ZERO.
043300     05  WS-BT-PREMIUM-TOTAL PIC S9(09)V9(02) COMP-3
043400                                               VALUE ZERO.
043500
043600*  EDITED VIEW OF THE BATCH TOTALS FOR THE CONTROL-BREAK
043700*  FOOTER LINE - REDEFINES #2 (NUMERIC WORK VALUE VIEWED AS
043800*  ITS OWN DISPLAY-EDITED COUNTERPART).
043900 01  WS-BT-PREMIUM-EDIT-SRC PIC S9(09)V9(02) VALUE ZERO.
044000 01  WS-BT-PREMIUM-EDIT-R REDEFINES WS-BT-PREMIUM-EDIT-SRC.
044100     05  FILLER                      PIC X(01).
044200     05  WS-BT-PREMIUM-EDIT-DIGITS   PIC 9(09)V99.
044300
044400*  SYSTEM DATE, PULLED ONCE AT 1000-INITIALIZE AND HELD FOR THE
044500*  LIFE OF THE RUN - REDEFINED INTO CCYY/MM/DD PIECES SO THE
044600*  REPORT HEADING CAN BE EDITED INTO SLASH FORMAT WITHOUT A
044700*  SEPARATE ACCEPT.
044800 01  WS-RUN-DATE-INFO                PIC X(08).
044900 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-INFO.
045000     05  WS-RUN-DATE-CCYY            PIC 9(04).
045100     05  WS-RUN-DATE-MM              PIC 9(02).
045200     05  WS-RUN-DATE-DD              PIC 9(02).
045300 01  WS-RUN-DATE-EDITED              PIC 9999/99/99.
045400
045500*---------------------------------------------------------*
045600*  REPORT LINES - BUILT BY HAND, ONE 01 PER LINE STYLE,
045700*  MATCHING THE WAY THE DESK'S OTHER LISTINGS ARE LAID OUT.
045800*---------------------------------------------------------*
045900 01  WS-HDR-LINE-1.
046000     05  FILLER                      PIC X(01) VALUE SPACES.
046100     05  FILLER                      PIC X(30)
046200                    VALUE "INSURANCE PREMIUM RATING RUN -".
046300     05  WS-HDR-RULESET              PIC X(11).
046400     05  FILLER                      PIC X(10) VALUE "VERSION 4-".
046500     05  FILLER                      PIC X(10) VALUE "RUN DATE:".
046600     05  WS-HDR-DATE                 PIC X(10).
046700     05  FILLER                      PIC X(60) VALUE SPACES.
046800
046900*  PER-RECORD TRACE DETAIL LINE 1, WRITTEN BEFORE ANY RULE RUNS SO
047000*  THE TRACE SHOWS THE INPUT AS IT ARRIVED, UNTOUCHED BY THE
047100*  ENGINE.
047200 01  WS-REC-HEADER-LINE.
047300     05  FILLER                      PIC X(02) VALUE SPACES.
047400     05  FILLER                      PIC X(08) VALUE "POLICY ".
047500     05  WS-RHL-POLICY-ID            PIC X(08).
047600     05  FILLER                      PIC X(03) VALUE SPACES.
047700     05  FILLER                      PIC X(05) VALUE "AGE: ".
047800     05  WS-RHL-AGE                  PIC ZZ9.
047900     05  FILLER                      PIC X(03) VALUE SPACES.
048000     05  FILLER                      PIC X(05) VALUE "BMI: ".
048100     05  WS-RHL-BMI                  PIC ZZ.9.
048200     05  FILLER                      PIC X(03) VALUE SPACES.
048300     05  FILLER                      PIC X(08) VALUE "SMOKER: ".
048400     05  WS-RHL-SMOKER               PIC X(01).
048500     05  FILLER                      PIC X(03) VALUE SPACES.
048600     05  FILLER                      PIC X(08) VALUE "REGION: ".
048700     05  WS-RHL-REGION               PIC X(08).
048800     05  FILLER                      PIC X(63) VALUE SPACES.
048900
049000*  PER-RULE TRACE DETAIL LINE, WRITTEN BY 6990-WRITE-ACTION-LINE'S
049100*  CALLER FOR EVERY RULE TESTED - FIRED OR NOT - SO A RULE WRITER
049200*  CAN SEE WHY A RULE THEY EXPECTED TO FIRE DID NOT.
049300 01  WS-RULE-LINE.
049400     05  FILLER                      PIC X(04) VALUE SPACES.
049500     05  WS-RUL-MATCH-FLAG           PIC X(01).
049600     05  FILLER                      PIC X(02) VALUE SPACES.
049700     05  WS-RUL-RULE-ID              PIC X(12).
049800     05  FILLER                      PIC X(02) VALUE SPACES.
049900     05  WS-RUL-RULE-NAME            PIC X(30).
050000     05  FILLER                      PIC X(81) VALUE SPACES.
050100
050200*  PER-ACTION TRACE DETAIL LINE - ONE PRINTED FOR EVERY ACTION AN
050300*  ACTUALLY-FIRED RULE EXECUTES, SHOWING THE FIELD, THE OPERAND AS
050400*  WRITTEN ON THE RULES FILE, AND THE RESULT AFTER THE ACTION RAN.
050500 01  WS-ACTION-LINE.
050600     05  FILLER                      PIC X(08) VALUE SPACES.
050700     05  FILLER                      PIC X(01) VALUE "[".
050800     05  WS-ACL-RULE-ID              PIC X(12).
050900     05  FILLER                      PIC X(02) VALUE "] ".
051000     05  WS-ACL-VERB                 PIC X(08).
051100     05  FILLER                      PIC X(01) VALUE SPACES.
051200     05  WS-ACL-FIELD                PIC X(20).
051300     05  FILLER                      PIC X(01) VALUE SPACES.
051400     05  WS-ACL-OPERAND              PIC X(20).
051500     05  FILLER                      PIC X(04) VALUE " -> ".
051600     05  WS-ACL-NEW-VALUE            PIC X(20).
051700     05  FILLER                      PIC X(55) VALUE SPACES.
051800
051900 01  WS-REC-FOOTER-LINE.
052000     05  FILLER                      PIC X(04) VALUE SPACES.
052100     05  FILLER                      PIC X(06) VALUE "FIRED ".
052200     05  WS-RFL-FIRED                PIC ZZ9.
052300     05  FILLER                      PIC X(04) VALUE " OF ".
052400     05  WS-RFL-TOTAL                PIC ZZ9.
052500     05  FILLER                      PIC X(07) VALUE " RULES ".
052600     05  FILLER                      PIC X(09) VALUE "PREMIUM: ".
052700     05  WS-RFL-PREMIUM       PIC $$$,$$9.9999.
052800     05  FILLER                      PIC X(03) VALUE SPACES.
052900     05  FILLER                      PIC X(08) VALUE "STATUS: ".
053000     05  WS-RFL-STATUS               PIC X(08).
053100     05  FILLER                      PIC X(60) VALUE SPACES.
053200
053300*  DASHED RULE LINE, PRINTED ABOVE AND BELOW THE REPORT HEADING
053400*  AND AGAIN ABOVE THE CONTROL TOTALS - THE SAME 132-BYTE ALL-DASH
053500*  LINE SERVES BOTH SPOTS.
053600 01  WS-BREAK-LINE-1.
053700     05  FILLER                      PIC X(132) VALUE ALL "-".
053800
053900*  CONTROL TOTALS SECTION HEADING, WRITTEN ONCE AT 8000-WRITE-
054000*  CONTROL-TOTALS AFTER THE LAST INPUT RECORD HAS GONE THROUGH THE
054100*  ENGINE.
054200 01  WS-BREAK-LINE-2.
054300     05  FILLER                      PIC X(02) VALUE SPACES.
054400     05  FILLER                      PIC X(30)
054500              VALUE "INSURANCE BATCH CONTROL TOTALS".
054600     05  FILLER                      PIC X(100) VALUE SPACES.
054700
054800*  READ/WRITTEN/FIRED COUNTS - THE THREE FIGURES THAT MUST TIE
054900*  BACK TO THE RUNTOT-FILE ROW REWRITTEN AT CLOSE-DOWN, SINCE AN
055000*  OPERATOR RECONCILING THIS RUN AGAINST THE PRIOR ONE CHECKS THIS
055100*  LINE FIRST.
055200 01  WS-BREAK-LINE-3.
055300     05  FILLER                      PIC X(04) VALUE SPACES.
055400     05  FILLER                      PIC X(13)
055500              VALUE "RECORDS READ:".
055600     05  WS-BL3-READ                 PIC ZZZ,ZZ9.
055700     05  FILLER                      PIC X(03) VALUE SPACES.
055800     05  FILLER                      PIC X(16)
055900              VALUE "RECORDS WRITTEN:".
056000     05  WS-BL3-WRITTEN              PIC ZZZ,ZZ9.
056100     05  FILLER                      PIC X(03) VALUE SPACES.
056200     05  FILLER                      PIC X(12)
056300              VALUE "RULES FIRED:".
056400     05  WS-BL3-FIRED                PIC ZZZ,ZZ9.
056500     05  FILLER                      PIC X(72) VALUE SPACES.
056600
056700*  FINAL CONTROL-TOTALS LINE - APPROVED/DENIED SPLIT AND THE
056800*  APPROVED-ONLY MONEY TOTAL.  A DENIED RECORD NEVER CONTRIBUTES
056900*  TO THE MONEY TOTAL, SEE 2600-ACCUMULATE-TOTALS.
057000 01  WS-BREAK-LINE-4.
057100     05  FILLER                      PIC X(04) VALUE SPACES.
057200     05  FILLER                      PIC X(09) VALUE "APPROVED:".
057300     05  WS-BL4-APPROVED             PIC ZZZ,ZZ9.
057400     05  FILLER                      PIC X(03) VALUE SPACES.
057500     05  FILLER                      PIC X(07) VALUE "DENIED:".
057600     05  WS-BL4-DENIED               PIC ZZZ,ZZ9.
057700     05  FILLER                      PIC X(03) VALUE SPACES.
057800     05  FILLER                      PIC X(24)
057900              VALUE "APPROVED PREMIUM TOTAL: ".
058000     05  WS-BL4-PREM-TOTAL           PIC $$$,$$$,$$9.99.
058100     05  FILLER                      PIC X(61) VALUE SPACES.
058200
058300 PROCEDURE DIVISION.
058400 DECLARATIVES.
058500 RULES-SORTED-ERROR SECTION.
058600     USE AFTER ERROR PROCEDURE ON RULES-SORTED-FILE.
058700*  USE AFTER ERROR ON RULES-SORTED-FILE.  A NON-ZERO FILE STATUS
058800*  HERE MEANS RULLOAD DID NOT LEAVE A READABLE SORTED RULES FILE
058900*  BEHIND IT - THERE IS NO RULESET TO EVALUATE AGAINST, SO THE RUN
059000*  STOPS RATHER THAN PROCESS EVERY POLICY AS UNMATCHED.
059100 9100-RULES-SORTED-BAD-STATUS.
059200     DISPLAY "INSPREM - RULES-SORTED-FILE I/O ERROR "
059300             WS-RULES-STATUS.
059400     STOP RUN.
059500
059600 INSURANCE-IN-ERROR SECTION.
059700     USE AFTER ERROR PROCEDURE ON INSURANCE-IN.
059800*  USE AFTER ERROR ON INSURANCE-IN.  SAME REASONING AS 9100 - A
059900*  BAD INPUT FILE STOPS THE RUN INSTEAD OF SILENTLY SHORTING THE
060000*  BATCH.
060100 9200-INSURANCE-IN-BAD-STATUS.
060200     DISPLAY "INSPREM - INSURANCE-IN I/O ERROR "
060300             WS-INS-IN-STATUS.
060400     STOP RUN.
060500
060600 INSURANCE-OUT-ERROR SECTION.
060700     USE AFTER ERROR PROCEDURE ON INSURANCE-OUT.
060800*  USE AFTER ERROR ON INSURANCE-OUT.  A WRITE FAILURE HALFWAY
060900*  THROUGH THE BATCH LEAVES AN INCOMPLETE OUTPUT FILE - STOPPING
061000*  THE RUN HERE IS DELIBERATE SO THE SHORTAGE IS NOTICED BEFORE
061100*  THE FILE IS PASSED DOWNSTREAM.
061200 9300-INSURANCE-OUT-BAD-STATUS.
061300     DISPLAY "INSPREM - INSURANCE-OUT I/O ERROR "
061400             WS-INS-OUT-STATUS.
061500     STOP RUN.
061600 END DECLARATIVES.
061700
061800*===========================================================*
061900*  0000 - JOB STEP DRIVER.
062000*  OPENS THE RULE TABLE AND THE INSURANCE FILES, DRIVES ONE POLICY
062100*  AT A TIME THROUGH THE EVALUATOR UNTIL END OF FILE, THEN PRINTS
062200*  CONTROL TOTALS AND CLOSES DOWN.  THIS IS THE SECOND STEP IN THE
062300*  JOB STREAM - RULLOAD MUST HAVE ALREADY SORTED THE RULES FILE.
062400*===========================================================*
062500 0000-MAIN-CONTROL.
062600     PERFORM 1000-INITIALIZE
062700        THRU 1000-EXIT.
062800
062900     PERFORM 2000-PROCESS-ONE-POLICY
063000        THRU 2000-EXIT
063100       UNTIL WS-INS-EOF.
063200
063300     PERFORM 8000-WRITE-CONTROL-TOTALS
063400        THRU 8000-EXIT.
063500
063600     PERFORM 8100-CLOSE-DOWN
063700        THRU 8100-EXIT.
063800
063900     STOP RUN.
064000
064100*  PULLS THE RUN DATE FROM THE SYSTEM FOR THE REPORT HEADING,
064200*  LOADS THE INSURANCE RULESET INTO WORKING STORAGE, OPENS THE
064300*  REMAINING FILES, AND PRIMES THE MAIN LOOP WITH THE FIRST POLICY
064400*  RECORD.
064500 1000-INITIALIZE.
064600     ACCEPT WS-RUN-DATE-INFO         FROM DATE YYYYMMDD.
064700     MOVE WS-RUN-DATE-CCYY           TO WS-RUN-DATE-EDITED(1:4).
064800     MOVE WS-RUN-DATE-MM             TO WS-RUN-DATE-EDITED(6:2).
064900     MOVE WS-RUN-DATE-DD             TO WS-RUN-DATE-EDITED(9:2).
065000
065100     OPEN INPUT  RULES-SORTED-FILE.
065200     PERFORM 1100-LOAD-RULE-TABLE
065300        THRU 1100-EXIT
065400       UNTIL WS-RULES-EOF.
065500     CLOSE RULES-SORTED-FILE.
065600
065700     OPEN INPUT  INSURANCE-IN.
065800     OPEN OUTPUT INSURANCE-OUT.
065900     OPEN OUTPUT TRACE-REPORT.
066000     OPEN OUTPUT RUNTOT-FILE.
066100
066200     MOVE CTE-RULESET-ID             TO WS-HDR-RULESET.
066300     MOVE WS-RUN-DATE-EDITED         TO WS-HDR-DATE.
066400     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
066500     WRITE TRACE-LINE FROM WS-HDR-LINE-1.
066600     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
066700
066800     PERFORM 2100-READ-INSURANCE-RECORD
066900        THRU 2100-EXIT.
067000 1000-EXIT.
067100     EXIT.
067200
067300*---------------------------------------------------------*
067400*  1100 - RULE TABLE LOAD.  MINOR CONTROL BREAK ON RULE-ID:
067500*  CONSECUTIVE ROWS FOR THE SAME RULE-ID (STABLE-SORTED RIGHT
067600*  BEHIND EACH OTHER BY RULLOAD) ARE ADDITIONAL ACTIONS OF
067700*  THE SAME RULE, NOT A NEW RULE.
067800*---------------------------------------------------------*
067900 1100-LOAD-RULE-TABLE.
068000     READ RULES-SORTED-FILE
068100         AT END
068200             SET WS-RULES-EOF        TO TRUE
068300         NOT AT END
068400             IF RSR-RULESET-ID = CTE-RULESET-ID
068500                 IF RSR-RULE-ID = WS-PREV-RULE-ID
068600                     PERFORM 1200-ADD-ACTION-TO-RULE
068700                        THRU 1200-EXIT
068800                 ELSE
068900                     PERFORM 1300-ADD-NEW-RULE
069000                        THRU 1300-EXIT
069100                 END-IF
069200                 MOVE RSR-RULE-ID    TO WS-PREV-RULE-ID
069300             END-IF
069400     END-READ.
069500 1100-EXIT.
069600     EXIT.
069700
069800*  A SECOND (OR THIRD...) ROW FOR A RULE-ID ALREADY IN THE TABLE
069900*  IS ONE MORE ACTION FOR THAT RULE, NOT A NEW RULE - APPENDED TO
070000*  THE ACTION ARRAY AT THE NEXT FREE SUBSCRIPT, UP TO 5 ACTIONS
070100*  PER RULE.  A 6TH ACTION ROW FOR THE SAME RULE IS SILENTLY
070200*  DROPPED.
070300 1200-ADD-ACTION-TO-RULE.
070400     IF WRT-ACTION-COUNT(WS-RULE-IDX) < 5
070500         ADD CTE-ONE TO WRT-ACTION-COUNT(WS-RULE-IDX)
070600         SET WRT-ACT-IDX TO WRT-ACTION-COUNT(WS-RULE-IDX)
070700         MOVE RSR-ACTION-VERB
070800           TO WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
070900         MOVE RSR-ACTION-FIELD
071000           TO WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
071100         MOVE RSR-ACTION-VALUE
071200           TO WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
071300     END-IF.
071400 1200-EXIT.
071500     EXIT.
071600
071700*  FIRST ROW SEEN FOR A RULE-ID.  OPENS A NEW ENTRY IN THE RULE
071800*  TABLE (UP TO 20 RULES PER RULESET) AND STORES ITS FIRST ACTION
071900*  AS ACTION 1 - THE SAME MOVES 1200 USES FOR ACTION 2 ONWARD.
072000 1300-ADD-NEW-RULE.
072100     IF WS-RULE-COUNT < 20
072200         ADD CTE-ONE                 TO WS-RULE-COUNT
072300         SET WS-RULE-IDX             TO WS-RULE-COUNT
072400         MOVE RSR-RULE-ID            TO WRT-RULE-ID(WS-RULE-IDX)
072500         MOVE RSR-RULE-NAME       TO WRT-RULE-NAME(WS-RULE-IDX)
072600         MOVE RSR-PRIORITY        TO WRT-PRIORITY(WS-RULE-IDX)
072700         MOVE RSR-CONDITION       TO WRT-CONDITION(WS-RULE-IDX)
072800         MOVE ZERO             TO WRT-ACTION-COUNT(WS-RULE-IDX)
072900         SET WRT-ACT-IDX             TO CTE-ONE
073000         ADD CTE-ONE          TO WRT-ACTION-COUNT(WS-RULE-IDX)
073100         MOVE RSR-ACTION-VERB
073200           TO WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
073300         MOVE RSR-ACTION-FIELD
073400           TO WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
073500         MOVE RSR-ACTION-VALUE
073600           TO WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
073700     END-IF.
073800 1300-EXIT.
073900     EXIT.
074000
074100*===========================================================*
074200*  2000 - ONE POLICY THROUGH THE ENGINE.
074300*  BUILDS THE FIELD DIRECTORY FOR THIS POLICY, RUNS EVERY RULE IN
074400*  THE INSURANCE RULESET AGAINST IT IN PRIORITY ORDER, WRITES THE
074500*  TRACE DETAIL, BUILDS THE OUTPUT RECORD, ROLLS THE RECORD INTO
074600*  THE CONTROL TOTALS, AND READS THE NEXT INPUT RECORD.
074700*===========================================================*
074800 2000-PROCESS-ONE-POLICY.
074900     PERFORM 2200-BUILD-FIELD-DIRECTORY
075000        THRU 2200-EXIT.
075100     PERFORM 2300-WRITE-RECORD-HEADER
075200        THRU 2300-EXIT.
075300
075400     MOVE ZERO                       TO WS-RECORD-RULES-FIRED.
075500     PERFORM 3000-EVALUATE-ONE-RULE
075600        THRU 3000-EXIT
075700       VARYING WS-RULE-IDX FROM 1 BY 1
075800       UNTIL WS-RULE-IDX > WS-RULE-COUNT.
075900
076000     PERFORM 2400-WRITE-RECORD-FOOTER
076100        THRU 2400-EXIT.
076200     PERFORM 2500-BUILD-AND-WRITE-OUTPUT
076300        THRU 2500-EXIT.
076400     PERFORM 2600-ACCUMULATE-TOTALS
076500        THRU 2600-EXIT.
076600
076700     PERFORM 2100-READ-INSURANCE-RECORD
076800        THRU 2100-EXIT.
076900 2000-EXIT.
077000     EXIT.
077100
077200*  SEQUENTIAL READ OF INSURANCE-IN.  COUNTS EVERY RECORD READ
077300*  TOWARD THE READ TOTAL ON THE CONTROL REPORT, WHETHER OR NOT IT
077400*  ENDS UP APPROVED.
077500 2100-READ-INSURANCE-RECORD.
077600     READ INSURANCE-IN
077700         AT END
077800             SET WS-INS-EOF          TO TRUE
077900         NOT AT END
078000             ADD CTE-ONE             TO WS-BT-READ
078100     END-READ.
078200 2100-EXIT.
078300     EXIT.
078400
078500*  RESETS THE FIELD DIRECTORY AND THE TAG LIST FOR THIS POLICY,
078600*  THEN SEEDS THE EIGHT KNOWN INSURANCE FIELDS VIA 2210 BEFORE ANY
078700*  RULE HAS HAD A CHANCE TO RUN.
078800 2200-BUILD-FIELD-DIRECTORY.
078900     MOVE ZERO                       TO WS-FIELD-COUNT
079000                                        WS-TAG-COUNT.
079100     PERFORM 2210-SEED-FIELD         THRU 2210-EXIT.
079200 2200-EXIT.
079300     EXIT.
079400
079500*  SEEDS THE EIGHT KNOWN INSURANCE FIELDS - SIX FROM THE
079600*  INPUT RECORD, TWO COMPUTED (PREMIUM, STATUS) WHICH START
079700*  BLANK/ZERO UNTIL A RULE SETS THEM.  THE FIND-OR-CREATE
079800*  LOGIC IN 6900 STILL COVERS ANY FIELD NAME NOT SEEDED HERE.
079900 2210-SEED-FIELD.
080000     MOVE 8                          TO WS-FIELD-COUNT.
080100     MOVE "AGE"                TO WFD-NAME(1).
080200     SET  WFD-IS-NUMERIC (1)          TO TRUE.
080300     MOVE III-AGE                     TO WFD-NUM(1).
080400     MOVE "BMI"                TO WFD-NAME(2).
080500     SET  WFD-IS-NUMERIC (2)          TO TRUE.
080600     MOVE III-BMI                     TO WFD-NUM(2).
080700     MOVE "SMOKER"             TO WFD-NAME(3).
080800     SET  WFD-IS-NUMERIC (3)          TO TRUE.
080900     IF III-SMOKER-FLAG = "Y"
081000         MOVE 1                       TO WFD-NUM(3)
081100     ELSE
081200         MOVE 0                       TO WFD-NUM(3)
081300     END-IF.
081400     MOVE "REGION"             TO WFD-NAME(4).
081500     SET  WFD-IS-ALPHA (4)            TO TRUE.
081600     MOVE III-REGION                  TO WFD-ALPHA(4).
081700     MOVE "ACCIDENTS"          TO WFD-NAME(5).
081800     SET  WFD-IS-NUMERIC (5)          TO TRUE.
081900     MOVE III-ACCIDENTS               TO WFD-NUM(5).
082000     MOVE "BASE_PREMIUM"       TO WFD-NAME(6).
082100     SET  WFD-IS-NUMERIC (6)          TO TRUE.
082200     MOVE III-BASE-PREMIUM            TO WFD-NUM(6).
082300     MOVE "PREMIUM"            TO WFD-NAME(7).
082400     SET  WFD-IS-NUMERIC (7)          TO TRUE.
082500     MOVE ZERO                        TO WFD-NUM(7).
082600     MOVE "STATUS"             TO WFD-NAME(8).
082700     SET  WFD-IS-ALPHA (8)            TO TRUE.
082800     MOVE SPACES                      TO WFD-ALPHA(8).
082900 2210-EXIT.
083000     EXIT.
083100
083200*  TRACE REPORT DETAIL LINE 1 - POLICY-ID, AGE, BMI, SMOKER FLAG
083300*  AND REGION AS THEY CAME IN ON THE INPUT RECORD, BEFORE ANY RULE
083400*  HAS TOUCHED THEM.
083500 2300-WRITE-RECORD-HEADER.
083600     MOVE III-POLICY-ID              TO WS-RHL-POLICY-ID.
083700     MOVE III-AGE                    TO WS-RHL-AGE.
083800     MOVE III-BMI                    TO WS-RHL-BMI.
083900     MOVE III-SMOKER-FLAG            TO WS-RHL-SMOKER.
084000     MOVE III-REGION                 TO WS-RHL-REGION.
084100     WRITE TRACE-LINE FROM WS-REC-HEADER-LINE.
084200 2300-EXIT.
084300     EXIT.
084400
084500*  TRACE REPORT DETAIL LINE 2 - HOW MANY OF THE RULESET'S RULES
084600*  FIRED FOR THIS POLICY AND THE FINAL PREMIUM/STATUS FIELDS AFTER
084700*  EVERY RULE HAS RUN.  WS-FLD-IDX IS SET BY HAND TO THE KNOWN
084800*  SUBSCRIPTS OF PREMIUM (7) AND STATUS (8) SEEDED BY 2210 - THESE
084900*  TWO NEVER MOVE SINCE 2210 ALWAYS SEEDS THEM IN THE SAME ORDER.
085000 2400-WRITE-RECORD-FOOTER.
085100     SET WS-FLD-IDX TO 7.
085200     MOVE WS-RECORD-RULES-FIRED      TO WS-RFL-FIRED.
085300     MOVE WS-RULE-COUNT              TO WS-RFL-TOTAL.
085400     MOVE WFD-NUM(WS-FLD-IDX)        TO WS-RFL-PREMIUM.
085500     SET WS-FLD-IDX TO 8.
085600     MOVE WFD-ALPHA(WS-FLD-IDX)(1:8) TO WS-RFL-STATUS.
085700     WRITE TRACE-LINE FROM WS-REC-FOOTER-LINE.
085800 2400-EXIT.
085900     EXIT.
086000
086100*  CARRIES THE ORIGINAL POLICY DATA FORWARD UNCHANGED, ADDS THE
086200*  COMPUTED PREMIUM AND STATUS OUT OF THE FIELD DIRECTORY (AGAIN
086300*  AT THE KNOWN SUBSCRIPTS 7 AND 8), CLEARS THE TAGS TABLE, THEN
086400*  COPIES OVER WHATEVER TAGS THE RULES APPENDED BEFORE WRITING THE
086500*  OUTPUT RECORD.
086600 2500-BUILD-AND-WRITE-OUTPUT.
086700     MOVE III-POLICY-ID              TO IOR-POLICY-ID.
086800     MOVE III-AGE                    TO IOR-AGE.
086900     MOVE III-BMI                    TO IOR-BMI.
087000     MOVE III-SMOKER-FLAG            TO IOR-SMOKER-FLAG.
087100     MOVE III-REGION                 TO IOR-REGION.
087200     MOVE III-ACCIDENTS              TO IOR-ACCIDENTS.
087300     MOVE III-BASE-PREMIUM           TO IOR-BASE-PREMIUM.
087400     SET WS-FLD-IDX TO 7.
087500     MOVE WFD-NUM(WS-FLD-IDX)        TO IOR-PREMIUM.
087600     SET WS-FLD-IDX TO 8.
087700     MOVE WFD-ALPHA(WS-FLD-IDX)(1:8) TO IOR-STATUS.
087800     MOVE SPACES                     TO IOR-TAGS(1) IOR-TAGS(2)
087900                                        IOR-TAGS(3) IOR-TAGS(4)
088000                                        IOR-TAGS(5) IOR-TAGS(6)
088100                                        IOR-TAGS(7) IOR-TAGS(8)
088200                                        IOR-TAGS(9) IOR-TAGS(10).
088300     PERFORM 2510-MOVE-ONE-TAG
088400        THRU 2510-EXIT
088500       VARYING WS-TAG-IDX FROM 1 BY 1
088600       UNTIL WS-TAG-IDX > WS-TAG-COUNT.
088700     MOVE WS-RECORD-RULES-FIRED      TO IOR-RULES-FIRED.
088800     WRITE INSURANCE-OUT-REC.
088900 2500-EXIT.
089000     EXIT.
089100
089200*  ONE PASS OF THE VARYING LOOP IN 2500 - COPIES ONE ENTRY OF THE
089300*  WORKING TAG LIST INTO THE MATCHING OCCURRENCE OF THE OUTPUT
089400*  RECORD'S TAGS TABLE.
089500 2510-MOVE-ONE-TAG.
089600     MOVE WS-TAG-ENTRY(WS-TAG-IDX)   TO IOR-TAGS(WS-TAG-IDX).
089700 2510-EXIT.
089800     EXIT.
089900
090000*  ROLLS THIS POLICY INTO THE BATCH TOTALS - WRITTEN COUNT ALWAYS
090100*  GOES UP; DENIED AND APPROVED ARE MUTUALLY EXCLUSIVE, AND ONLY
090200*  AN APPROVED POLICY ADDS ITS PREMIUM INTO THE PREMIUM TOTAL
090300*  PRINTED ON THE CONTROL REPORT.
090400 2600-ACCUMULATE-TOTALS.
090500     ADD CTE-ONE                     TO WS-BT-WRITTEN.
090600     IF IOR-STATUS = "DENIED "
090700         ADD CTE-ONE                 TO WS-BT-DENIED
090800     ELSE
090900         ADD CTE-ONE                 TO WS-BT-APPROVED
091000         ADD IOR-PREMIUM             TO WS-BT-PREMIUM-TOTAL
091100     END-IF.
091200 2600-EXIT.
091300     EXIT.
091400
091500*---------------------------------------------------------*
091600*  3000 - EVALUATE ONE RULE AGAINST THE CURRENT FIELD
091700*  DIRECTORY.  ON A MATCH, RUN ITS ACTIONS AND LOG THE RULE
091800*  AND ITS ACTIONS TO THE TRACE.  ON NO MATCH, OR ON A
091900*  CONDITION THE SCANNER CANNOT PARSE, THE RULE IS COUNTED
092000*  SKIPPED AND EVALUATION CONTINUES - IT NEVER ABORTS A RUN.
092100*---------------------------------------------------------*
092200 3000-EVALUATE-ONE-RULE.
092300*  IN FIRST_MATCH MODE, ONCE ONE RULE HAS ALREADY FIRED FOR THIS
092400*  RECORD EVERY LOWER-PRIORITY RULE IS SKIPPED OUTRIGHT - THE GO
092500*  TO BYPASSES THE CONDITION SCAN ENTIRELY SO A LOWER-PRIORITY
092600*  RULE CAN NEVER OVERWRITE WHAT THE WINNING RULE ALREADY SET.
092700     IF WS-MODE-IS-FIRST-MATCH AND WS-RULE-MATCHED-THIS-REC
092800         GO TO 3000-EXIT
092900     END-IF.
093000*  THE CONDITION TEXT IS COPIED TO A SCRATCH FIELD BEFORE SCANNING
093100*  BECAUSE THE PARAGRAPHS BELOW TEAR IT APART DESTRUCTIVELY
093200*  (UNSTRING, SUBSTRING REFERENCE MODIFICATION) - THE RULE TABLE
093300*  ENTRY ITSELF MUST COME THROUGH UNCHANGED FOR THE NEXT RECORD.
093400     MOVE WRT-CONDITION(WS-RULE-IDX) TO WS-COND-WORK.
093500     PERFORM 4000-EVALUATE-CONDITION
093600        THRU 4000-EXIT.
093700     IF WS-COND-TRUE
093800*  A MATCHED RULE'S ACTIONS RUN IMMEDIATELY, IN THE SAME PASS THAT
093900*  EVALUATED ITS CONDITION - THERE IS NO SEPARATE COMMIT PHASE, SO
094000*  ONE RULE CAN CHANGE A FIELD THAT A LATER, LOWER-PRIORITY RULE'S
094100*  CONDITION DEPENDS ON.  THAT IS DELIBERATE - IT IS HOW A BASE
094200*  CALCULATION FEEDS A SURCHARGE RULE RIGHT BEHIND IT.
094300         MOVE "Y"                    TO WS-RECORD-MATCHED-SW
094400         ADD CTE-ONE            TO WS-RECORD-RULES-FIRED
094500                                    WS-BT-FIRED
094600         MOVE "*"                    TO WS-RUL-MATCH-FLAG
094700         PERFORM 6000-EXECUTE-ACTIONS
094800            THRU 6000-EXIT
094900     ELSE
095000         MOVE SPACES                 TO WS-RUL-MATCH-FLAG
095100     END-IF.
095200     MOVE WRT-RULE-ID(WS-RULE-IDX)   TO WS-RUL-RULE-ID.
095300     MOVE WRT-RULE-NAME(WS-RULE-IDX) TO WS-RUL-RULE-NAME.
095400     WRITE TRACE-LINE FROM WS-RULE-LINE.
095500 3000-EXIT.
095600     EXIT.
095700
095800*===========================================================*
095900*  4000 - CONDITION SCANNER.
096000*  GRAMMAR:  EXPR := AND-TERM (OR AND-TERM)*
096100*            AND-TERM := NOT-TERM (AND NOT-TERM)*
096200*            NOT-TERM := [NOT] COMPARISON
096300*            COMPARISON := OPERAND OP OPERAND | BARE-FIELD
096400*  PARENTHESES ARE NOT EXERCISED BY ANY RULE ON FILE TODAY
096500*  AND ARE NOT SCANNED FOR - IF U/W EVER WRITES ONE THE TERM
096600*  IS PASSED THROUGH TO 4300 AS A SINGLE COMPARISON, WHICH
096700*  WILL NOT PARSE, AND THE RULE IS COUNTED SKIPPED.
096800*===========================================================*
096900 4000-EVALUATE-CONDITION.
097000     IF WS-COND-WORK = SPACES
097100         SET WS-COND-FALSE           TO TRUE
097200         GO TO 4000-EXIT
097300     END-IF.
097400     SET WS-COND-FALSE               TO TRUE.
097500*  SPLIT ON THE LITERAL TEXT " OR " (SPACE-OR-SPACE) RATHER THAN A
097600*  TOKENIZED SCAN - FIVE OR-TERMS IS THE MOST ANY CONDITION ON
097700*  FILE TODAY USES; A SIXTH WOULD SIMPLY BE DROPPED BY THE
097800*  UNSTRING RATHER THAN OVERFLOW A SUBSCRIPT.
097900     UNSTRING WS-COND-WORK DELIMITED BY " OR "
098000         INTO WS-OR-TERM(1) WS-OR-TERM(2) WS-OR-TERM(3)
098100              WS-OR-TERM(4) WS-OR-TERM(5)
098200         TALLYING IN WS-OR-TERM-COUNT
098300     END-UNSTRING.
098400     PERFORM 4100-EVAL-OR-TERM
098500        THRU 4100-EXIT
098600       VARYING WS-OR-IDX FROM 1 BY 1
098700       UNTIL WS-OR-IDX > WS-OR-TERM-COUNT
098800          OR WS-COND-TRUE.
098900 4000-EXIT.
099000     EXIT.
099100
099200*  4100 SPLITS THE CONDITION TEXT ON THE WORD OR AND WALKS EACH
099300*  OR-TERM IN TURN.  THE WHOLE CONDITION IS TRUE THE MOMENT ONE
099400*  OR-TERM COMES BACK TRUE, SO THE PERFORM STOPS EARLY AND THE
099500*  REMAINING OR-TERMS ARE NEVER LOOKED AT.
099600*  AN OR-TERM ITSELF MAY STILL BE SEVERAL AND-TERMS STRUNG
099700*  TOGETHER - 4200 PEELS THOSE OFF ONE LEVEL DOWN.
099800 4100-EVAL-OR-TERM.
099900*  SAME FIVE-DELIMITER LIMIT AS THE OR-SPLIT ABOVE, ONE LEVEL DOWN
100000*  THE GRAMMAR - FIVE AND-TERMS PER OR-TERM.
100100     UNSTRING WS-OR-TERM(WS-OR-IDX) DELIMITED BY " AND "
100200         INTO WS-AND-TERM(1) WS-AND-TERM(2) WS-AND-TERM(3)
100300              WS-AND-TERM(4) WS-AND-TERM(5)
100400         TALLYING IN WS-AND-TERM-COUNT
100500     END-UNSTRING.
100600     SET WS-COND-TRUE                TO TRUE.
100700     PERFORM 4200-EVAL-AND-TERM
100800        THRU 4200-EXIT
100900       VARYING WS-AND-IDX FROM 1 BY 1
101000       UNTIL WS-AND-IDX > WS-AND-TERM-COUNT
101100          OR WS-COND-FALSE.
101200 4100-EXIT.
101300     EXIT.
101400
101500*  4200 SPLITS ONE OR-TERM ON THE WORD AND AND WALKS EACH AND-
101600*  TERM, WHICH MAY CARRY A LEADING NOT.  THE OR-TERM IS TRUE ONLY
101700*  IF EVERY AND-TERM COMES BACK TRUE, SO THE LOOP GIVES UP THE
101800*  MOMENT ONE FAILS.
101900*  A NOT-TERM HAS ITS NOT WORD STRIPPED HERE AND THE RESULT OF
102000*  4300 INVERTED BEFORE IT IS COUNTED.
102100 4200-EVAL-AND-TERM.
102200*  LEADING BLANKS LEFT BEHIND BY THE UNSTRING SPLIT ABOVE HAVE TO
102300*  COME OFF BEFORE THE NOT TEST BELOW CAN LOOK AT THE FIRST FOUR
102400*  CHARACTERS - AN INDENTED "  NOT SMOKER" WOULD OTHERWISE MISS
102500*  THE NOT ENTIRELY.
102600     MOVE WS-AND-TERM(WS-AND-IDX)     TO WS-TRIM-SOURCE.
102700     PERFORM 4330-TRIM-TEXT          THRU 4330-EXIT.
102800     MOVE WS-TRIM-RESULT              TO WS-NOT-TERM.
102900     MOVE "N"                        TO WS-NEGATE-SW.
103000*  A TRAILING SPACE IS PART OF THE MATCH SO A FIELD NAME THAT
103100*  HAPPENS TO START WITH THE LETTERS NOT (THERE IS NONE ON FILE
103200*  TODAY) WOULD NOT BE MISTAKEN FOR THE KEYWORD.
103300     IF WS-NOT-TERM(1:4) = "NOT "
103400         MOVE "Y"                    TO WS-NEGATE-SW
103500         MOVE WS-NOT-TERM(5:76)      TO WS-COMPARE-TEXT
103600     ELSE
103700         MOVE WS-NOT-TERM            TO WS-COMPARE-TEXT
103800     END-IF.
103900     PERFORM 4300-EVAL-COMPARISON
104000        THRU 4300-EXIT.
104100     IF WS-NEGATE-THIS-TERM
104200         IF WS-COND-TRUE
104300             SET WS-COND-FALSE       TO TRUE
104400         ELSE
104500             SET WS-COND-TRUE        TO TRUE
104600         END-IF
104700     END-IF.
104800 4200-EXIT.
104900     EXIT.
105000
105100*===========================================================*
105200*  4300 - SINGLE COMPARISON OR BARE-FIELD TEST.
105300*  LOOKS FOR A TWO-CHARACTER OPERATOR FIRST ( >= <= != == ), THEN
105400*  A ONE-CHARACTER OPERATOR ( > < ), IN THAT ORDER, SO >= IS NEVER
105500*  MISREAD AS > FOLLOWED BY A STRAY =.
105600*  A TERM WITH NO OPERATOR AT ALL IS A BARE FIELD TEST (SMOKER,
105700*  IS_FIRST_PURCHASE) AND FALLS THROUGH TO 4900 INSTEAD OF BEING
105800*  SPLIT INTO TWO OPERANDS.
105900*===========================================================*
106000 4300-EVAL-COMPARISON.
106100*  RE-TRIMMED HERE EVEN THOUGH 4200 ALREADY TRIMMED THE WHOLE AND-
106200*  TERM - STRIPPING THE LEADING NOT (WHEN PRESENT) CAN LEAVE A
106300*  FRESH LEADING BLANK ON WHAT IS LEFT.
106400     MOVE WS-COMPARE-TEXT             TO WS-TRIM-SOURCE.
106500     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
106600     MOVE WS-TRIM-RESULT              TO WS-COMPARE-TEXT.
106700     MOVE SPACES                     TO WS-OPERATOR-TEXT.
106800     MOVE WS-COMPARE-TEXT             TO WS-TRIM-SOURCE.
106900     PERFORM 4335-FIND-LENGTH         THRU 4335-EXIT.
107000     MOVE WS-TRIM-POS                 TO WS-COMPARE-LEN.
107100*  THE SCAN STOPS ONE SHORT OF THE END OF THE TEXT (COMPARE-LEN
107200*  MINUS 1) SINCE A TWO-CHARACTER OPERATOR NEEDS A CHARACTER TO
107300*  ITS RIGHT TO COMPARE AGAINST.
107400     PERFORM 4310-SCAN-TWO-CHAR-OP
107500        THRU 4310-EXIT
107600       VARYING WS-SCAN-POS FROM 1 BY 1
107700       UNTIL WS-SCAN-POS > WS-COMPARE-LEN - 1
107800          OR WS-OPERATOR-TEXT NOT = SPACES.
107900*  NO TWO-CHARACTER OPERATOR MATCHED, SO TRY THE SHORTER ONE-
108000*  CHARACTER OPERATORS BEFORE GIVING UP AND TREATING THE TERM AS A
108100*  BARE FIELD TEST.
108200     IF WS-OPERATOR-TEXT = SPACES
108300         PERFORM 4320-SCAN-ONE-CHAR-OP
108400            THRU 4320-EXIT
108500           VARYING WS-SCAN-POS FROM 1 BY 1
108600           UNTIL WS-SCAN-POS > WS-COMPARE-LEN
108700              OR WS-OPERATOR-TEXT NOT = SPACES
108800     END-IF.
108900     IF WS-OPERATOR-TEXT = SPACES
109000*  NO OPERATOR ANYWHERE IN THE TERM - THE WHOLE TEXT IS ONE
109100*  OPERAND, RESOLVED AND THEN HANDED TO 4900 FOR A BARE-TRUTH TEST
109200*  RATHER THAN A TWO-SIDED COMPARE.
109300         MOVE WS-COMPARE-TEXT        TO WS-LEFT-TEXT
109400         PERFORM 5000-RESOLVE-OPERAND
109500            THRU 5000-EXIT
109600         PERFORM 4900-EVAL-BARE-TRUTH
109700            THRU 4900-EXIT
109800     ELSE
109900*  EVERYTHING BEFORE THE OPERATOR IS THE LEFT OPERAND; WS-SCAN-POS
110000*  IS STILL SITTING ON THE OPERATOR'S FIRST CHARACTER FROM THE
110100*  SCAN PARAGRAPH THAT FOUND IT.
110200         MOVE WS-COMPARE-TEXT(1:WS-SCAN-POS - 1) TO WS-LEFT-TEXT
110300*  A ONE-CHARACTER OPERATOR LEAVES THE SECOND BYTE OF WS-OPERATOR-
110400*  TEXT BLANK - THAT BLANK IS HOW THIS PARAGRAPH TELLS A ONE-
110500*  CHARACTER OPERATOR FROM A TWO-CHARACTER ONE WITHOUT A SEPARATE
110600*  SWITCH.
110700         IF WS-OPERATOR-TEXT(2:1) = SPACE
110800             MOVE 1                  TO WS-OP-LEN
110900         ELSE
111000             MOVE 2                  TO WS-OP-LEN
111100         END-IF
111200         MOVE WS-COMPARE-TEXT(WS-SCAN-POS + WS-OP-LEN:)
111300           TO WS-RIGHT-TEXT
111400         PERFORM 5000-RESOLVE-OPERAND
111500            THRU 5000-EXIT
111600         PERFORM 5100-RESOLVE-RIGHT-OPERAND
111700            THRU 5100-EXIT
111800         PERFORM 4400-COMPARE-OPERANDS
111900            THRU 4400-EXIT
112000     END-IF.
112100 4300-EXIT.
112200     EXIT.
112300
112400*  SCANS THE CONDITION TEXT LEFT TO RIGHT FOR ANY OF THE FOUR TWO-
112500*  CHARACTER OPERATORS AND STOPS ON THE FIRST HIT.  A LITERAL THAT
112600*  HAPPENED TO QUOTE ONE OF THESE PAIRS COULD IN THEORY MISLEAD
112700*  THE SCAN - NO RULE ON FILE TODAY DOES.
112800 4310-SCAN-TWO-CHAR-OP.
112900*  ALL FOUR TWO-CHARACTER OPERATORS ARE CHECKED AT EVERY SCAN
113000*  POSITION BEFORE MOVING ON, NOT JUST THE FIRST ONE THAT MIGHT
113100*  APPLY - THE RULES FILE IS FREE TO USE ANY OF THE FOUR.
113200     IF WS-COMPARE-TEXT(WS-SCAN-POS:2) = ">=" OR "<=" OR "!="
113300                                      OR "=="
113400         MOVE WS-COMPARE-TEXT(WS-SCAN-POS:2) TO WS-OPERATOR-TEXT
113500     END-IF.
113600 4310-EXIT.
113700     EXIT.
113800
113900*  ONLY REACHED WHEN 4310 FOUND NO TWO-CHARACTER OPERATOR.  SCANS
114000*  FOR A BARE > OR <.  IF NEITHER TURNS UP EITHER, WS-OPERATOR-
114100*  TEXT IS LEFT AT SPACES AND 4300 TREATS THE WHOLE TERM AS A
114200*  BARE-FIELD TRUTH TEST.
114300 4320-SCAN-ONE-CHAR-OP.
114400     IF WS-COMPARE-TEXT(WS-SCAN-POS:1) = ">" OR "<"
114500         MOVE WS-COMPARE-TEXT(WS-SCAN-POS:1) TO WS-OPERATOR-TEXT
114600     END-IF.
114700 4320-EXIT.
114800     EXIT.
114900
115000*  4330/4335 SQUARE UP A CONDITION TOKEN BY HAND - THIS SHOP HAS
115100*  NO TRIM OR LENGTH LIBRARY ROUTINE, SO LEADING BLANKS ARE
115200*  DROPPED AND THE SIGNIFICANT LENGTH IS FOUND BY SCANNING FROM
115300*  BOTH ENDS OF WS-TRIM-SOURCE.  CALLER LOADS WS-TRIM-SOURCE
115400*  BEFORE THE PERFORM AND READS WS-TRIM-RESULT / WS-TRIM-POS
115500*  AFTER IT RETURNS.
115600 4330-TRIM-TEXT.
115700*  STARTS AT POSITION 1 AND WALKS RIGHT; A WORK AREA THAT IS ALL
115800*  BLANKS RUNS THE INDEX PAST 80 RATHER THAN FINDING A NON-BLANK,
115900*  WHICH THE CHECK RIGHT BELOW CATCHES.
116000     PERFORM 4331-SCAN-LEFT          THRU 4331-EXIT
116100        VARYING WS-TRIM-POS FROM 1 BY 1
116200          UNTIL WS-TRIM-POS > 80
116300             OR WS-TRIM-SOURCE(WS-TRIM-POS:1) NOT = SPACE.
116400*  THE VARYING LOOP RAN OFF THE END WITHOUT FINDING A NON-BLANK
116500*  CHARACTER - THE SOURCE WAS ENTIRELY SPACES, SO THE TRIMMED
116600*  RESULT IS ALSO SPACES RATHER THAN A REFERENCE-MODIFICATION
116700*  ERROR ON AN OUT-OF-RANGE STARTING POSITION.
116800     IF WS-TRIM-POS > 80
116900         MOVE SPACES                 TO WS-TRIM-RESULT
117000     ELSE
117100         MOVE WS-TRIM-SOURCE(WS-TRIM-POS:) TO WS-TRIM-RESULT
117200     END-IF.
117300 4330-EXIT.
117400     EXIT.
117500
117600*  WORKHORSE OF 4330 - STEPS ONE POSITION AT A TIME UNTIL A NON-
117700*  BLANK CHARACTER TURNS UP OR THE 80-BYTE WORK AREA RUNS OUT.
117800*  KEPT AS ITS OWN PARAGRAPH SO THE VARYING LOOP IS A PERFORM OF A
117900*  PARAGRAPH, NOT AN IN-LINE PERFORM BLOCK.
118000 4331-SCAN-LEFT.
118100 4331-EXIT.
118200     EXIT.
118300
118400*  COMPANION TO 4330 - SCANS FROM THE RIGHT-HAND END OF THE WORK
118500*  AREA INSTEAD OF THE LEFT, LOOKING FOR THE LAST NON-BLANK
118600*  POSITION.  THAT POSITION IS THE LENGTH OF THE TRIMMED TEXT,
118700*  WHICH 5060 USES TO KNOW HOW FAR TO SCAN.
118800 4335-FIND-LENGTH.
118900*  STARTS AT POSITION 80 AND WALKS LEFT - THE MIRROR IMAGE OF
119000*  4331'S LEFT-TO-RIGHT SCAN.
119100     PERFORM 4336-SCAN-RIGHT         THRU 4336-EXIT
119200        VARYING WS-TRIM-POS FROM 80 BY -1
119300          UNTIL WS-TRIM-POS < 1
119400             OR WS-TRIM-SOURCE(WS-TRIM-POS:1) NOT = SPACE.
119500 4335-EXIT.
119600     EXIT.
119700
119800*  WORKHORSE OF 4335, SYMMETRIC WITH 4331 BUT VARYING FROM 80 DOWN
119900*  TO 1 INSTEAD OF 1 UP TO 80.
120000 4336-SCAN-RIGHT.
120100 4336-EXIT.
120200     EXIT.
120300
120400*===========================================================*
120500*  4400 - TYPE-SAFE COMPARE.
120600*  BY THE TIME CONTROL REACHES HERE BOTH SIDES OF THE COMPARISON
120700*  HAVE BEEN RESOLVED TO EITHER A NUMBER OR AN ALPHA VALUE BY
120800*  5000/5100.  A NUMBER-TO-ALPHA OR ALPHA-TO-NUMBER COMPARE IS NOT
120900*  TREATED AS AN ERROR HERE - IT SIMPLY COMES BACK FALSE, SO A
121000*  MISTYPED RULE NEVER TAKES THE WHOLE BATCH DOWN.
121100*===========================================================*
121200 4400-COMPARE-OPERANDS.
121300     SET WS-COND-FALSE               TO TRUE.
121400*  THE COMPARE ONLY HAPPENS WHEN BOTH SIDES RESOLVED TO THE SAME
121500*  TYPE; A MISMATCH FALLS THROUGH WITH WS-COND-FALSE ALREADY SET
121600*  ABOVE, SO THE EVALUATION MOVES ON RATHER THAN ABENDING ON AN
121700*  ILLEGAL COMPARE.
121800     IF WS-LEFT-TYPE = WS-RIGHT-TYPE
121900*  SET COPIES WHICHEVER TYPE THE OPERAND RESOLVED TO STRAIGHT ONTO
122000*  THE TARGET FIELD'S TYPE INDICATOR - A FIELD THAT WAS NUMERIC
122100*  CAN BECOME ALPHA (OR BACK) IF A LATER RULE SETS IT TO A
122200*  DIFFERENT KIND OF LITERAL.
122300         IF WS-LEFT-IS-NUMERIC
122400             PERFORM 4410-COMPARE-NUMERIC THRU 4410-EXIT
122500         ELSE
122600             PERFORM 4420-COMPARE-ALPHA THRU 4420-EXIT
122700         END-IF
122800     END-IF.
122900 4400-EXIT.
123000     EXIT.
123100
123200*  STRAIGHT EVALUATE ON THE OPERATOR TEXT AGAINST THE TWO RESOLVED
123300*  NUMBERS.  ROUNDING IS NOT A CONCERN HERE - BOTH SIDES CARRY THE
123400*  SAME FOUR IMPLIED DECIMALS AS EVERY OTHER WORKING FIELD IN THE
123500*  ENGINE.
123600 4410-COMPARE-NUMERIC.
123700     EVALUATE WS-OPERATOR-TEXT
123800         WHEN ">="
123900             IF WS-LEFT-NUM >= WS-RIGHT-NUM
124000                 SET WS-COND-TRUE TO TRUE
124100             END-IF
124200         WHEN "<="
124300             IF WS-LEFT-NUM <= WS-RIGHT-NUM
124400                 SET WS-COND-TRUE TO TRUE
124500             END-IF
124600         WHEN "!="
124700             IF WS-LEFT-NUM NOT = WS-RIGHT-NUM
124800                 SET WS-COND-TRUE TO TRUE
124900             END-IF
125000         WHEN "=="
125100             IF WS-LEFT-NUM = WS-RIGHT-NUM
125200                 SET WS-COND-TRUE TO TRUE
125300             END-IF
125400         WHEN ">"
125500             IF WS-LEFT-NUM > WS-RIGHT-NUM
125600                 SET WS-COND-TRUE TO TRUE
125700             END-IF
125800         WHEN "<"
125900             IF WS-LEFT-NUM < WS-RIGHT-NUM
126000                 SET WS-COND-TRUE TO TRUE
126100             END-IF
126200     END-EVALUATE.
126300 4410-EXIT.
126400     EXIT.
126500
126600*  SAME EVALUATE AS 4410 BUT ON THE ALPHA VALUES.  ONLY = AND !=
126700*  REALLY MAKE SENSE ON TEXT; > AND < ARE STILL HONORED (PLAIN
126800*  COLLATING SEQUENCE ORDER) IN CASE A FUTURE RULE EVER NEEDS
126900*  THEM, BUT NO RULE ON FILE TODAY USES THEM.
127000 4420-COMPARE-ALPHA.
127100     EVALUATE WS-OPERATOR-TEXT
127200         WHEN ">="
127300             IF WS-LEFT-ALPHA >= WS-RIGHT-ALPHA
127400                 SET WS-COND-TRUE TO TRUE
127500             END-IF
127600         WHEN "<="
127700             IF WS-LEFT-ALPHA <= WS-RIGHT-ALPHA
127800                 SET WS-COND-TRUE TO TRUE
127900             END-IF
128000         WHEN "!="
128100             IF WS-LEFT-ALPHA NOT = WS-RIGHT-ALPHA
128200                 SET WS-COND-TRUE TO TRUE
128300             END-IF
128400         WHEN "=="
128500             IF WS-LEFT-ALPHA = WS-RIGHT-ALPHA
128600                 SET WS-COND-TRUE TO TRUE
128700             END-IF
128800         WHEN ">"
128900             IF WS-LEFT-ALPHA > WS-RIGHT-ALPHA
129000                 SET WS-COND-TRUE TO TRUE
129100             END-IF
129200         WHEN "<"
129300             IF WS-LEFT-ALPHA < WS-RIGHT-ALPHA
129400                 SET WS-COND-TRUE TO TRUE
129500             END-IF
129600     END-EVALUATE.
129700 4420-EXIT.
129800     EXIT.
129900
130000*  BARE FIELD (NO OPERATOR) - TRUE IFF NONZERO NUMBER OR
130100*  NON-EMPTY STRING.
130200 4900-EVAL-BARE-TRUTH.
130300     IF WS-LEFT-IS-NUMERIC
130400         IF WS-LEFT-NUM NOT = ZERO
130500             SET WS-COND-TRUE TO TRUE
130600         ELSE
130700             SET WS-COND-FALSE TO TRUE
130800         END-IF
130900     ELSE
131000         IF WS-LEFT-ALPHA NOT = SPACES
131100             SET WS-COND-TRUE TO TRUE
131200         ELSE
131300             SET WS-COND-FALSE TO TRUE
131400         END-IF
131500     END-IF.
131600 4900-EXIT.
131700     EXIT.
131800
131900*===========================================================*
132000*  5000 - RESOLVE ONE OPERAND (TEXT) INTO A TYPED VALUE.
132100*  SHARED BY THE CONDITION SCANNER (LEFT SIDE) AND, VIA 5100,
132200*  THE RIGHT SIDE AND THE ACTION EXECUTOR'S OPERAND.  ORDER
132300*  OF CHECKS:  QUOTED STRING, TRUE/FALSE, NUMERIC LITERAL,
132400*  FIELD REFERENCE, ELSE PLAIN LITERAL TEXT.
132500*===========================================================*
132600 5000-RESOLVE-OPERAND.
132610*  WS-LEFT-NUM IS WORKING STORAGE, NOT LOCAL TO THIS PARAGRAPH -
132620*  ZEROED HERE FIRST SO AN OPERAND THAT RESOLVES ALPHA (INCLUDING
132630*  THE FIELD-NOT-FOUND FALLBACK BELOW) DOES NOT LEAVE BEHIND
132640*  WHATEVER NUMBER A PRIOR OPERAND LEFT IN IT - 6100-EXECUTE-
132650*  ONE-ACTION COPIES THIS FIELD INTO THE ACTION OPERAND
132660*  UNCONDITIONALLY, SO A STALE VALUE HERE WOULD OTHERWISE FEED
132670*  DIRECTLY INTO THE NEXT ACTION'S ARITHMETIC.
132680     MOVE ZERO                        TO WS-LEFT-NUM.
132700*  THE LEFT OPERAND TEXT CAME STRAIGHT OUT OF THE CONDITION SCAN
132800*  AND MAY STILL CARRY A LEADING BLANK FROM THE SPLIT THAT
132900*  PRODUCED IT - TRIMMED HERE BEFORE THE TYPE CHECKS BELOW LOOK AT
133000*  ITS FIRST CHARACTER.
133100     MOVE WS-LEFT-TEXT                TO WS-TRIM-SOURCE.
133200     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
133300     MOVE WS-TRIM-RESULT               TO WS-LEFT-TEXT.
133400*  A LEADING APOSTROPHE MEANS A QUOTED STRING LITERAL - THE
133500*  OPENING QUOTE ITSELF IS DROPPED BY THE (2:18) REFERENCE
133600*  MODIFICATION BELOW, LEAVING UP TO 18 CHARACTERS OF LITERAL TEXT
133700*  PLUS ITS CLOSING QUOTE, WHICH 5050 THEN BLANKS OUT.
133800     IF WS-LEFT-TEXT(1:1) = CTE-APOSTROPHE
133900         SET WS-LEFT-IS-ALPHA        TO TRUE
134000         MOVE WS-LEFT-TEXT(2:18)     TO WS-LEFT-ALPHA
134100         PERFORM 5050-STRIP-CLOSE-QUOTE THRU 5050-EXIT
134200         GO TO 5000-EXIT
134300     END-IF.
134400*  TRUE/FALSE ARE CHECKED BEFORE THE NUMERIC PARSE BELOW SINCE
134500*  THEY WOULD OTHERWISE FALL THROUGH TO THE FIELD-LOOKUP PATH AND
134600*  RESOLVE AS AN UNSET FIELD INSTEAD OF THE BOOLEAN THEY SPELL
134700*  OUT.
134800     IF WS-LEFT-TEXT = "true" OR "TRUE"
134900         SET WS-LEFT-IS-NUMERIC      TO TRUE
135000         MOVE 1                      TO WS-LEFT-NUM
135100         GO TO 5000-EXIT
135200     END-IF.
135300     IF WS-LEFT-TEXT = "false" OR "FALSE"
135400         SET WS-LEFT-IS-NUMERIC      TO TRUE
135500         MOVE 0                      TO WS-LEFT-NUM
135600         GO TO 5000-EXIT
135700     END-IF.
135800*  NEITHER A QUOTED LITERAL NOR TRUE/FALSE - TRY IT AS A NUMBER
135900*  NEXT, BEFORE FALLING BACK TO A FIELD-DIRECTORY LOOKUP.
136000     MOVE WS-LEFT-TEXT                TO WS-NUMTEXT-SOURCE.
136100     PERFORM 5060-PARSE-NUMBER-TEXT   THRU 5060-EXIT.
136200     IF WS-NUMTEXT-VALID-SW = "Y"
136300         SET WS-LEFT-IS-NUMERIC      TO TRUE
136400         MOVE WS-NUMTEXT-VALUE       TO WS-LEFT-NUM
136500         GO TO 5000-EXIT
136600     END-IF.
136700*  NOT A LITERAL OF ANY KIND - THE TEXT MUST BE A FIELD NAME.
136800*  FIELD NAMES ON THE RULES FILE NEVER RUN PAST 20 CHARACTERS,
136900*  MATCHING WFD-NAME'S WIDTH IN THE DIRECTORY.
137000     MOVE WS-LEFT-TEXT(1:20)         TO WS-LOOKUP-NAME.
137100     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
137200*  AN UNKNOWN FIELD NAME - A TYPO ON THE RULES FILE, OR A FIELD NO
137300*  RULE HAS SET YET - RESOLVES AS ALPHA SPACES RATHER THAN
137400*  ABENDING, SO THE CONDITION SIMPLY COMES BACK FALSE INSTEAD OF
137500*  STOPPING THE BATCH.
137600     IF WS-FIELD-FOUND
137700         IF WFD-IS-NUMERIC(WS-FLD-IDX)
137800             SET WS-LEFT-IS-NUMERIC  TO TRUE
137900             MOVE WFD-NUM(WS-FLD-IDX) TO WS-LEFT-NUM
138000         ELSE
138100             SET WS-LEFT-IS-ALPHA    TO TRUE
138200             MOVE WFD-ALPHA(WS-FLD-IDX) TO WS-LEFT-ALPHA
138300         END-IF
138400     ELSE
138500         SET WS-LEFT-IS-ALPHA        TO TRUE
138600         MOVE SPACES                 TO WS-LEFT-ALPHA
138700     END-IF.
138800 5000-EXIT.
138900     EXIT.
139000
139100*  A QUOTED LITERAL WAS COPIED INTO THE ALPHA WORK FIELD INCLUDING
139200*  ITS CLOSING APOSTROPHE (THE OPENING ONE WAS ALREADY STRIPPED BY
139300*  5000 BEFORE THE MOVE) - THIS PARAGRAPH BLANKS THE TRAILING
139400*  CHARACTER OUT SO 4420 COMPARES THE LITERAL TEXT ONLY.
139500 5050-STRIP-CLOSE-QUOTE.
139600*  SCANS ALL 20 BYTES OF THE ALPHA WORK FIELD RATHER THAN JUST THE
139700*  LAST ONE, SINCE THE ACTUAL CLOSING-QUOTE POSITION DEPENDS ON
139800*  HOW LONG THE LITERAL TEXT TURNED OUT TO BE.
139900     PERFORM 5051-STRIP-ONE-CHAR     THRU 5051-EXIT
140000        VARYING WS-CHAR-IDX FROM 1 BY 1
140100          UNTIL WS-CHAR-IDX > 20.
140200     MOVE WS-OPERAND-SCRATCH         TO WS-LEFT-ALPHA.
140300 5050-EXIT.
140400     EXIT.
140500
140600*  ONE PASS OF THE LOOP IN 5050 - CHECKS ONE CHARACTER POSITION
140700*  AND BLANKS IT IF IT IS THE CLOSING APOSTROPHE.
140800 5051-STRIP-ONE-CHAR.
140900*  WS-OPS-CHAR IS A ONE-CHARACTER OCCURS TABLE REDEFINING THE
141000*  SCRATCH FIELD, INDEXED BY THE SAME WS-CHAR-IDX AS THE PERFORM
141100*  VARYING ABOVE - THIS PARAGRAPH ONLY EVER TOUCHES ONE BYTE OF IT
141200*  PER CALL.
141300     MOVE WS-LEFT-ALPHA(WS-CHAR-IDX:1)
141400       TO WS-OPS-CHAR(WS-CHAR-IDX).
141500     IF WS-OPS-CHAR(WS-CHAR-IDX) = CTE-APOSTROPHE
141600         MOVE SPACES                 TO WS-OPS-CHAR(WS-CHAR-IDX)
141700     END-IF.
141800 5051-EXIT.
141900     EXIT.
142000
142100*  5060/5065 PARSE A CONDITION TOKEN AS A NUMERIC LITERAL BY
142200*  HAND, ONE CHARACTER AT A TIME - NO NUMVAL IN THIS SHOP'S
142300*  COMPILER.  A DIGIT CHARACTER MOVES STRAIGHT INTO A ONE-DIGIT
142400*  NUMERIC ITEM (DISPLAY STORAGE MAKES THIS A LEGAL MOVE) AND IS
142500*  FOLDED INTO THE RUNNING TOTAL; A LEADING SIGN AND A SINGLE
142600*  DECIMAL POINT ARE THE ONLY OTHER CHARACTERS ALLOWED.  CALLER
142700*  LOADS WS-NUMTEXT-SOURCE AND READS WS-NUMTEXT-VALID-SW /
142800*  WS-NUMTEXT-VALUE BACK.
142900 5060-PARSE-NUMBER-TEXT.
143000     MOVE WS-NUMTEXT-SOURCE          TO WS-TRIM-SOURCE.
143100     PERFORM 4330-TRIM-TEXT          THRU 4330-EXIT.
143200     MOVE WS-TRIM-RESULT              TO WS-NUMTEXT-SOURCE.
143300     MOVE WS-NUMTEXT-SOURCE           TO WS-TRIM-SOURCE.
143400     PERFORM 4335-FIND-LENGTH         THRU 4335-EXIT.
143500     MOVE WS-TRIM-POS                 TO WS-NUMTEXT-LEN.
143600     MOVE "Y"                         TO WS-NUMTEXT-VALID-SW.
143700     MOVE "N"                         TO WS-NUMTEXT-SAW-DOT-SW.
143800     MOVE "N"                         TO WS-NUMTEXT-SAW-DIGIT-SW.
143900     MOVE "N"                         TO WS-NUMTEXT-NEGATIVE-SW.
144000     MOVE ZERO                        TO WS-NUMTEXT-VALUE.
144100     MOVE ZERO                        TO WS-NUMTEXT-DEC-DIGITS.
144200*  AN EMPTY TRIMMED SOURCE (THE ORIGINAL TEXT WAS ALL BLANKS)
144300*  CANNOT BE A NUMBER - FAILED HERE BEFORE THE SCAN LOOP EVEN
144400*  STARTS RATHER THAN LETTING A ZERO-LENGTH VARYING RANGE PASS
144500*  SILENTLY.
144600     IF WS-NUMTEXT-LEN < 1
144700         MOVE "N"                    TO WS-NUMTEXT-VALID-SW
144800     ELSE
144900         PERFORM 5065-SCAN-ONE-NUMCHAR THRU 5065-EXIT
145000            VARYING WS-NUMTEXT-POS FROM 1 BY 1
145100              UNTIL WS-NUMTEXT-POS > WS-NUMTEXT-LEN
145200                 OR WS-NUMTEXT-VALID-SW = "N"
145300*  A STRING OF NOTHING BUT A SIGN AND/OR A DECIMAL POINT ("-" OR
145400*  ".") SCANS CLEAN CHARACTER BY CHARACTER BUT IS NOT ACTUALLY A
145500*  NUMBER - CAUGHT HERE AFTER THE SCAN RATHER THAN DURING IT.
145600         IF WS-NUMTEXT-SAW-DIGIT-SW NOT = "Y"
145700             MOVE "N"                TO WS-NUMTEXT-VALID-SW
145800         END-IF
145900     END-IF.
146000     IF WS-NUMTEXT-VALID-SW = "Y"
146100*  THE SCAN ABOVE ACCUMULATED THE DIGITS AS A PLAIN INTEGER; THIS
146200*  EVALUATE PUTS THE DECIMAL POINT BACK BY DIVIDING BY THE RIGHT
146300*  POWER OF TEN FOR HOW MANY DIGITS FOLLOWED IT.  MORE THAN FOUR
146400*  DECIMAL DIGITS ON THE RULES FILE IS NOT SUPPORTED - NONE ON
146500*  FILE TODAY USE THAT MANY.
146600         EVALUATE WS-NUMTEXT-DEC-DIGITS
146700             WHEN 1
146800                 COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE / 10
146900             WHEN 2
147000                 COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE / 100
147100             WHEN 3
147200                 COMPUTE WS-NUMTEXT-VALUE =
147300                         WS-NUMTEXT-VALUE / 1000
147400             WHEN 4
147500                 COMPUTE WS-NUMTEXT-VALUE =
147600                         WS-NUMTEXT-VALUE / 10000
147700         END-EVALUATE
147800         IF WS-NUMTEXT-NEGATIVE-SW = "Y"
147900             COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE * -1
148000         END-IF
148100     END-IF.
148200 5060-EXIT.
148300     EXIT.
148400
148500*  ONE PASS OF THE SCAN DRIVEN BY 5060 - LOOKS AT A SINGLE
148600*  CHARACTER OF THE TRIMMED CONDITION TOKEN AND ROUTES IT TO THE
148700*  SIGN, DIGIT, OR DECIMAL-POINT HANDLING DESCRIBED IN THE BANNER
148800*  ABOVE 5060.
148900 5065-SCAN-ONE-NUMCHAR.
149000     MOVE WS-NUMTEXT-SOURCE(WS-NUMTEXT-POS:1) TO WS-NUMTEXT-CHAR.
149100     EVALUATE TRUE
149200*  A LEADING PLUS IS ACCEPTED AND SIMPLY IGNORED - THE VALUE IS
149300*  ALREADY POSITIVE BY DEFAULT, SO THERE IS NOTHING TO SET.
149400         WHEN WS-NUMTEXT-CHAR = "+" AND WS-NUMTEXT-POS = 1
149500             CONTINUE
149600*  A SIGN IS ONLY HONORED IN THE FIRST POSITION - A HYPHEN
149700*  ANYWHERE ELSE IN THE TOKEN WOULD FALL TO WHEN-OTHER BELOW AND
149800*  FAIL THE WHOLE NUMBER PARSE.
149900         WHEN WS-NUMTEXT-CHAR = "-" AND WS-NUMTEXT-POS = 1
150000             MOVE "Y"                TO WS-NUMTEXT-NEGATIVE-SW
150100         WHEN WS-NUMTEXT-CHAR = "."
150200             IF WS-NUMTEXT-SAW-DOT-SW = "Y"
150300                 MOVE "N"            TO WS-NUMTEXT-VALID-SW
150400             ELSE
150500                 MOVE "Y"            TO WS-NUMTEXT-SAW-DOT-SW
150600             END-IF
150700*  REDEFINING WS-NUMTEXT-DIGIT-VAL OVER A SINGLE DISPLAY BYTE IS
150800*  WHAT LETS A MOVE OF ONE NUMERIC CHARACTER TURN DIRECTLY INTO A
150900*  USABLE DIGIT VALUE FOR THE COMPUTE BELOW.
151000         WHEN WS-NUMTEXT-CHAR >= "0" AND WS-NUMTEXT-CHAR <= "9"
151100             MOVE WS-NUMTEXT-CHAR    TO WS-NUMTEXT-DIGIT-VAL
151200             MOVE "Y"                TO WS-NUMTEXT-SAW-DIGIT-SW
151300             COMPUTE WS-NUMTEXT-VALUE =
151400                     WS-NUMTEXT-VALUE * 10 + WS-NUMTEXT-DIGIT-VAL
151500             IF WS-NUMTEXT-SAW-DOT-SW = "Y"
151600                 ADD 1 TO WS-NUMTEXT-DEC-DIGITS
151700             END-IF
151800         WHEN OTHER
151900             MOVE "N"                TO WS-NUMTEXT-VALID-SW
152000     END-EVALUATE.
152100 5065-EXIT.
152200     EXIT.
152300
152400*  RIGHT-SIDE OPERAND RESOLUTION.  IDENTICAL RULES TO 5000
152500*  BUT KEPT AS ITS OWN PARAGRAPH BECAUSE OF-EFFECT VS.
152600*  WORKING STORAGE COLLISIONS - COBOL HAS NO LOCAL VARIABLES,
152700*  SO LEFT AND RIGHT EACH GET THEIR OWN COPY OF THE LOGIC.
152800 5100-RESOLVE-RIGHT-OPERAND.
152810*  WS-RIGHT-NUM IS ZEROED HERE FOR THE SAME REASON WS-LEFT-NUM IS
152820*  ZEROED AT THE TOP OF 5000 - LEFT WORKING STORAGE, IT WOULD
152830*  OTHERWISE CARRY A PRIOR OPERAND'S VALUE THROUGH TO WHICHEVER
152840*  ACTION OR COMPARISON RUNS NEXT.
152850     MOVE ZERO                        TO WS-RIGHT-NUM.
152900*  MIRRORS 5000 STEP FOR STEP ON THE RIGHT-HAND OPERAND - SEE THE
153000*  COMMENTARY THROUGH 5000 FOR WHY EACH CHECK IS ORDERED THE WAY
153100*  IT IS.
153200     MOVE WS-RIGHT-TEXT               TO WS-TRIM-SOURCE.
153300     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
153400     MOVE WS-TRIM-RESULT              TO WS-RIGHT-TEXT.
153500     IF WS-RIGHT-TEXT(1:1) = CTE-APOSTROPHE
153600         SET WS-RIGHT-IS-ALPHA       TO TRUE
153700         MOVE WS-RIGHT-TEXT(2:18)    TO WS-RIGHT-ALPHA
153800         PERFORM 5150-STRIP-CLOSE-QUOTE-R THRU 5150-EXIT
153900         GO TO 5100-EXIT
154000     END-IF.
154100     IF WS-RIGHT-TEXT = "true" OR "TRUE"
154200         SET WS-RIGHT-IS-NUMERIC     TO TRUE
154300         MOVE 1                      TO WS-RIGHT-NUM
154400         GO TO 5100-EXIT
154500     END-IF.
154600     IF WS-RIGHT-TEXT = "false" OR "FALSE"
154700         SET WS-RIGHT-IS-NUMERIC     TO TRUE
154800         MOVE 0                      TO WS-RIGHT-NUM
154900         GO TO 5100-EXIT
155000     END-IF.
155100     MOVE WS-RIGHT-TEXT               TO WS-NUMTEXT-SOURCE.
155200     PERFORM 5060-PARSE-NUMBER-TEXT   THRU 5060-EXIT.
155300     IF WS-NUMTEXT-VALID-SW = "Y"
155400         SET WS-RIGHT-IS-NUMERIC     TO TRUE
155500         MOVE WS-NUMTEXT-VALUE       TO WS-RIGHT-NUM
155600         GO TO 5100-EXIT
155700     END-IF.
155800     MOVE WS-RIGHT-TEXT(1:20)        TO WS-LOOKUP-NAME.
155900     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
156000     IF WS-FIELD-FOUND
156100         IF WFD-IS-NUMERIC(WS-FLD-IDX)
156200             SET WS-RIGHT-IS-NUMERIC TO TRUE
156300             MOVE WFD-NUM(WS-FLD-IDX) TO WS-RIGHT-NUM
156400         ELSE
156500             SET WS-RIGHT-IS-ALPHA   TO TRUE
156600             MOVE WFD-ALPHA(WS-FLD-IDX) TO WS-RIGHT-ALPHA
156700         END-IF
156800     ELSE
156900         SET WS-RIGHT-IS-ALPHA       TO TRUE
157000         MOVE SPACES                 TO WS-RIGHT-ALPHA
157100     END-IF.
157200 5100-EXIT.
157300     EXIT.
157400
157500*  RIGHT-OPERAND TWIN OF 5050 - SAME CLOSING-APOSTROPHE BLANKING,
157600*  APPLIED TO WS-RIGHT-TEXT INSTEAD OF WS-LEFT-TEXT.
157700 5150-STRIP-CLOSE-QUOTE-R.
157800     PERFORM 5151-STRIP-ONE-CHAR-R   THRU 5151-EXIT
157900        VARYING WS-CHAR-IDX FROM 1 BY 1
158000          UNTIL WS-CHAR-IDX > 20.
158100     MOVE WS-OPERAND-SCRATCH         TO WS-RIGHT-ALPHA.
158200 5150-EXIT.
158300     EXIT.
158400
158500*  RIGHT-OPERAND TWIN OF 5051.
158600 5151-STRIP-ONE-CHAR-R.
158700     MOVE WS-RIGHT-ALPHA(WS-CHAR-IDX:1)
158800       TO WS-OPS-CHAR(WS-CHAR-IDX).
158900     IF WS-OPS-CHAR(WS-CHAR-IDX) = CTE-APOSTROPHE
159000         MOVE SPACES                 TO WS-OPS-CHAR(WS-CHAR-IDX)
159100     END-IF.
159200 5151-EXIT.
159300     EXIT.
159400
159500*===========================================================*
159600*  6000 - ACTION EXECUTOR.  RUNS EVERY ACTION
159700*  ROW OF THE MATCHED RULE, IN FILE ORDER, AGAINST THE FIELD
159800*  DIRECTORY, AND LOGS EACH ONE TO THE TRACE.
159900*===========================================================*
160000 6000-EXECUTE-ACTIONS.
160100*  ACTIONS RUN IN THE ORDER THEY APPEAR ON THE RULES FILE FOR THIS
160200*  RULE-ID, NOT SORTED OR REORDERED - A RULE THAT BOTH SETS AND
160300*  THEN MULTIPLIES A FIELD DEPENDS ON THAT ORDER HOLDING.
160400     PERFORM 6100-EXECUTE-ONE-ACTION
160500        THRU 6100-EXIT
160600       VARYING WRT-ACT-IDX FROM 1 BY 1
160700       UNTIL WRT-ACT-IDX > WRT-ACTION-COUNT(WS-RULE-IDX).
160800 6000-EXIT.
160900     EXIT.
161000
161100*===========================================================*
161200*  6100 - ACTION VERB ROUTER.
161300*  EVALUATES WRT-ACTION-VERB FOR THIS ACTION ROW AND ROUTES TO THE
161400*  MATCHING 62NN-68NN PARAGRAPH.  AN UNRECOGNIZED VERB (A TYPO ON
161500*  THE RULES FILE) FALLS THROUGH WHEN-OTHER AND IS SIMPLY IGNORED
161600*  - NOT TREATED AS AN ERROR THAT SKIPS THE WHOLE RULE.
161700*===========================================================*
161800 6100-EXECUTE-ONE-ACTION.
161900*  VERB, FIELD AND OPERAND ARE COPIED OUT OF THE TWO-DIMENSIONAL
162000*  ACTION TABLE INTO FLAT SCRATCH FIELDS BEFORE ANYTHING ELSE
162100*  TOUCHES THEM - EVERY PARAGRAPH FROM HERE DOWN WORKS OFF THE
162200*  SCRATCH COPY, NOT THE TABLE ENTRY DIRECTLY.
162300     MOVE WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
162400       TO WS-ACT-VERB.
162500     MOVE WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
162600       TO WS-ACT-FIELD-NAME.
162700     MOVE WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
162800       TO WS-ACT-VALUE-TEXT.
162900     MOVE WS-ACT-FIELD-NAME(1:20)    TO WS-LOOKUP-NAME.
163000     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
163100*  SET AND ONLY SET CAN TARGET A FIELD THE DIRECTORY HAS NEVER
163200*  SEEN - THE ARITHMETIC VERBS BELOW ASSUME 6900 ALREADY FOUND THE
163300*  FIELD, SINCE A RULE THAT MULTIPLIES A FIELD BEFORE ANY RULE HAS
163400*  SET IT WOULD BE A MISTAKE ON THE RULES FILE.
163500     IF WS-FIELD-NOT-FOUND
163600         PERFORM 6950-CREATE-FIELD   THRU 6950-EXIT
163700     END-IF.
163800*  THE ACTION'S OPERAND TEXT IS RESOLVED THROUGH THE SAME 5000
163900*  PARAGRAPH THE CONDITION SCANNER USES - A LITERAL, TRUE/FALSE, A
164000*  NUMBER OR A FIELD REFERENCE ALL WORK THE SAME WAY ON THE RIGHT-
164100*  HAND SIDE OF AN ACTION AS THEY DO IN A CONDITION.
164200     MOVE WS-ACT-VALUE-TEXT          TO WS-LEFT-TEXT.
164300     PERFORM 5000-RESOLVE-OPERAND    THRU 5000-EXIT.
164400     MOVE WS-LEFT-TYPE               TO WS-ACT-OPERAND-TYPE.
164500     MOVE WS-LEFT-NUM                TO WS-ACT-OPERAND-NUM.
164600*  THE VERB TEXT WAS STAMPED ONTO THE RULE TABLE BY 1200/1300 AS
164700*  RSR-ACTION-VERB CAME OFF THE RULES FILE, PADDED TO EIGHT BYTES
164800*  - THE LITERALS BELOW CARRY THE SAME TRAILING BLANKS.
164900     EVALUATE WS-ACT-VERB
165000         WHEN "SET     "
165100             PERFORM 6200-ACTION-SET THRU 6200-EXIT
165200         WHEN "MULTIPLY"
165300             PERFORM 6300-ACTION-MULTIPLY THRU 6300-EXIT
165400         WHEN "ADD     "
165500             PERFORM 6400-ACTION-ADD THRU 6400-EXIT
165600         WHEN "SUBTRACT"
165700             PERFORM 6500-ACTION-SUBTRACT THRU 6500-EXIT
165800         WHEN "DIVIDE  "
165900             PERFORM 6600-ACTION-DIVIDE THRU 6600-EXIT
166000         WHEN "APPEND  "
166100             PERFORM 6700-ACTION-APPEND THRU 6700-EXIT
166200         WHEN "LOG     "
166300             PERFORM 6800-ACTION-LOG THRU 6800-EXIT
166400     END-EVALUATE.
166500     PERFORM 6990-WRITE-ACTION-LINE  THRU 6990-EXIT.
166600 6100-EXIT.
166700     EXIT.
166800
166900*  SET REPLACES THE TARGET FIELD OUTRIGHT WITH THE OPERAND VALUE.
167000*  UNLIKE THE ARITHMETIC VERBS BELOW, SET CAN CREATE A FIELD THAT
167100*  DID NOT EXIST BEFORE (VIA 6950) SINCE THERE IS NO OLD VALUE TO
167200*  COMBINE WITH.
167300 6200-ACTION-SET.
167400     IF WS-LEFT-IS-NUMERIC
167500         SET  WFD-IS-NUMERIC(WS-FLD-IDX) TO TRUE
167600         MOVE WS-LEFT-NUM  TO WFD-NUM(WS-FLD-IDX)
167700     ELSE
167800         SET  WFD-IS-ALPHA(WS-FLD-IDX) TO TRUE
167900         MOVE WS-LEFT-ALPHA TO WFD-ALPHA(WS-FLD-IDX)
168000     END-IF.
168100 6200-EXIT.
168200     EXIT.
168300
168400*  MULTIPLY ROUNDS THE RESULT TO THE SAME FOUR DECIMALS CARRIED BY
168500*  EVERY WORKING FIELD (ROUNDED PHRASE) SO A CHAIN OF RATE
168600*  ADJUSTMENTS DOES NOT DRIFT LOW OVER A LARGE BATCH.  A MISSING
168700*  TARGET FIELD IS TREATED AS ZERO, NOT AN ERROR.
168800 6300-ACTION-MULTIPLY.
168900*  A BLANK ACTION-VALUE ON THE RULES FILE RESOLVES TO A ZERO
169000*  OPERAND, WHICH WOULD ZERO OUT THE TARGET FIELD ON A MULTIPLY -
169100*  TREATED AS A MISSING OPERAND INSTEAD AND DEFAULTED TO 1 (A NO-
169200*  OP MULTIPLY) SO A BLANK COLUMN CANNOT ACCIDENTALLY WIPE OUT A
169300*  PREMIUM.
169400     IF WS-ACT-OPERAND-NUM = ZERO AND WS-LEFT-TEXT = SPACES
169500         MOVE 1 TO WS-ACT-OPERAND-NUM
169600     END-IF.
169700     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
169800             WFD-NUM(WS-FLD-IDX) * WS-ACT-OPERAND-NUM.
169900 6300-EXIT.
170000     EXIT.
170100
170200*  SAME ROUNDING AND MISSING-FIELD RULE AS 6300, ADDITION INSTEAD
170300*  OF MULTIPLICATION.  THE OPERAND DEFAULTS TO ZERO WHEN THE RULES
170400*  FILE LEAVES ACTION-VALUE BLANK.
170500 6400-ACTION-ADD.
170600     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
170700             WFD-NUM(WS-FLD-IDX) + WS-ACT-OPERAND-NUM.
170800 6400-EXIT.
170900     EXIT.
171000
171100*  MIRROR OF 6400.  A RESULT THAT GOES NEGATIVE IS LEFT AS IS HERE
171200*  - IT IS THE RULE ITSELF (A SEPARATE FLOOR RULE FARTHER DOWN THE
171300*  PRIORITY ORDER) THAT CLAMPS A FIELD BACK TO A FLOOR VALUE, NOT
171400*  THIS PARAGRAPH.
171500 6500-ACTION-SUBTRACT.
171600     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
171700             WFD-NUM(WS-FLD-IDX) - WS-ACT-OPERAND-NUM.
171800 6500-EXIT.
171900     EXIT.
172000
172100*  DIVIDE BY ZERO ON A HAND-WRITTEN RULE IS A CERTAINTY SOONER OR
172200*  LATER - RATHER THAN ABEND THE WHOLE RUN, A ZERO OPERAND LEAVES
172300*  THE TARGET FIELD UNCHANGED AND THE RULE MOVES ON AS IF THAT
172400*  ACTION HAD NOT FIRED.
172500 6600-ACTION-DIVIDE.
172600*  THE SWITCH IS RESET EVERY CALL - IT IS WORKING STORAGE, NOT
172700*  LOCAL TO THE PARAGRAPH, SO A STALE Y FROM AN EARLIER DIVIDE
172800*  WOULD OTHERWISE CARRY FORWARD AND SKIP A DIVIDE THAT SHOULD
172900*  HAVE GONE THROUGH.
173000     SET WS-DIVISOR-IS-ZERO          TO FALSE.
173100     IF WS-ACT-OPERAND-NUM = ZERO
173200         MOVE "Y"                    TO WS-ACT-DIVISOR-ZERO-SW
173300     END-IF.
173400     IF NOT WS-DIVISOR-IS-ZERO
173500         COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
173600                 WFD-NUM(WS-FLD-IDX) / WS-ACT-OPERAND-NUM
173700     END-IF.
173800 6600-EXIT.
173900     EXIT.
174000
174100*  APPENDS ONE TAG TO THE RECORD'S TAG LIST (WS-TAG-ENTRY).  THE
174200*  LIST HAS ROOM FOR 10 ENTRIES, MATCHING THE OUTPUT RECORD'S TAGS
174300*  OCCURS 10 - AN 11TH APPEND ON A RECORD THAT HAS MATCHED THAT
174400*  MANY RULES IS SIMPLY DROPPED, NOT AN ERROR.
174500 6700-ACTION-APPEND.
174600*  ONLY THE FIRST 15 CHARACTERS OF THE ACTION-VALUE BECOME THE TAG
174700*  TEXT, MATCHING THE OUTPUT RECORD'S TAG WIDTH - NO TAG ON THE
174800*  RULES FILE TODAY RUNS LONGER THAN THAT.
174900     IF WS-TAG-COUNT < 10
175000         ADD CTE-ONE                 TO WS-TAG-COUNT
175100         SET WS-TAG-IDX              TO WS-TAG-COUNT
175200         MOVE WS-ACT-VALUE-TEXT(1:15) TO WS-TAG-ENTRY(WS-TAG-IDX)
175300     END-IF.
175400 6700-EXIT.
175500     EXIT.
175600
175700*  LOG IS NOT USED BY ANY RULE ON FILE TODAY - NO INSURANCE
175800*  RULE CARRIES A LOG ACTION - BUT IS KEPT WORKING SO A NEW
175900*  RULE CAN USE IT WITHOUT A PROGRAM CHANGE.
176000 6800-ACTION-LOG.
176100     MOVE WS-ACT-VALUE-TEXT          TO WS-ACL-NEW-VALUE.
176200 6800-EXIT.
176300     EXIT.
176400
176500*===========================================================*
176600*  6900 - FIELD DIRECTORY LOOKUP.
176700*  LOOKS WS-LOOKUP-NAME UP IN THE FIELD DIRECTORY BUILT BY 2200
176800*  FOR THIS RECORD.  THE DIRECTORY IS A PLAIN TABLE, NOT REDEFINED
176900*  BY TYPE, SO THE CALLER MUST CHECK WFD-IS-NUMERIC BEFORE READING
177000*  WFD-NUM OR WFD-ALPHA - READING THE WRONG ONE RETURNS WHATEVER
177100*  IS THERE, NOT A COMPILE-TIME ERROR.
177200*===========================================================*
177300 6900-FIND-FIELD.
177400     SET WS-FIELD-NOT-FOUND          TO TRUE.
177500*  A LINEAR SEARCH, NOT SEARCH ALL - THE DIRECTORY IS NOT KEPT IN
177600*  KEY SEQUENCE (FIELDS ARE SEEDED IN INPUT-RECORD ORDER, THEN
177700*  APPENDED TO BY 6950 IN WHATEVER ORDER THE RULES CREATE THEM),
177800*  SO A BINARY SEARCH IS NOT AN OPTION HERE.
177900     SEARCH WS-FIELD-ENTRY
178000         VARYING WS-FLD-IDX
178100         AT END
178200             SET WS-FIELD-NOT-FOUND  TO TRUE
178300         WHEN WFD-NAME(WS-FLD-IDX) = WS-LOOKUP-NAME
178400             SET WS-FIELD-FOUND      TO TRUE
178500     END-SEARCH.
178600 6900-EXIT.
178700     EXIT.
178800
178900*  CALLED BY 6200 (SET) WHEN THE TARGET FIELD DOES NOT YET EXIST
179000*  IN THE DIRECTORY.  APPENDS A NEW ROW AT THE NEXT FREE SUBSCRIPT
179100*  - THE DIRECTORY IS SIZED WELL ABOVE ANY RULES FILE SEEN TO
179200*  DATE, SO THIS IS NOT GUARDED AGAINST OVERFLOW.
179300 6950-CREATE-FIELD.
179400*  A NEW FIELD IS ALWAYS SEEDED NUMERIC AT ZERO - AN ACTION COULD
179500*  JUST AS WELL SET IT ALPHA ON THE VERY NEXT LINE, BUT SOMETHING
179600*  HAS TO BE THE STARTING TYPE.
179700     IF WS-FIELD-COUNT < 16
179800         ADD CTE-ONE                 TO WS-FIELD-COUNT
179900         SET WS-FLD-IDX              TO WS-FIELD-COUNT
180000         MOVE WS-LOOKUP-NAME         TO WFD-NAME(WS-FLD-IDX)
180100         SET WFD-IS-NUMERIC(WS-FLD-IDX) TO TRUE
180200         MOVE ZERO                   TO WFD-NUM(WS-FLD-IDX)
180300     END-IF.
180400 6950-EXIT.
180500     EXIT.
180600
180700*  BUILDS ONE INDENTED TRACE LINE UNDER A MATCHED RULE SHOWING THE
180800*  VERB, THE TARGET FIELD, THE OPERAND, AND THE VALUE THE FIELD
180900*  ENDED UP WITH.
181000 6990-WRITE-ACTION-LINE.
181100     MOVE WRT-RULE-ID(WS-RULE-IDX)   TO WS-ACL-RULE-ID.
181200     MOVE WS-ACT-VERB                TO WS-ACL-VERB.
181300     MOVE WS-ACT-FIELD-NAME          TO WS-ACL-FIELD.
181400     MOVE WS-ACT-VALUE-TEXT          TO WS-ACL-OPERAND.
181500     IF WFD-IS-NUMERIC(WS-FLD-IDX)
181600         MOVE WFD-NUM(WS-FLD-IDX)    TO WS-ACL-NEW-VALUE
181700     ELSE
181800         MOVE WFD-ALPHA(WS-FLD-IDX)  TO WS-ACL-NEW-VALUE
181900     END-IF.
182000     WRITE TRACE-LINE FROM WS-ACTION-LINE.
182100 6990-EXIT.
182200     EXIT.
182300
182400*===========================================================*
182500*  8000 - END OF INSURANCE BATCH CONTROL TOTALS.
182600*  PRINTS READ/WRITTEN/APPROVED/DENIED COUNTS AND THE APPROVED
182700*  PREMIUM TOTAL TO THE TRACE REPORT, THEN WRITES ONE ROW TO
182800*  RUNTOT-FILE SO LOANPRC CAN FOLD THIS BATCH'S NUMBERS INTO THE
182900*  JOB'S GRAND TOTAL AT THE END OF THE JOB STREAM.
183000*===========================================================*
183100 8000-WRITE-CONTROL-TOTALS.
183200     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
183300     WRITE TRACE-LINE FROM WS-BREAK-LINE-2.
183400     MOVE WS-BT-READ                 TO WS-BL3-READ.
183500     MOVE WS-BT-WRITTEN              TO WS-BL3-WRITTEN.
183600     MOVE WS-BT-FIRED                TO WS-BL3-FIRED.
183700     WRITE TRACE-LINE FROM WS-BREAK-LINE-3.
183800     MOVE WS-BT-APPROVED             TO WS-BL4-APPROVED.
183900     MOVE WS-BT-DENIED               TO WS-BL4-DENIED.
184000     MOVE WS-BT-PREMIUM-TOTAL        TO WS-BT-PREMIUM-EDIT-SRC.
184100     MOVE WS-BT-PREMIUM-TOTAL        TO WS-BL4-PREM-TOTAL.
184200     WRITE TRACE-LINE FROM WS-BREAK-LINE-4.
184300     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
184400
184500*  SECOND HALF OF CONTROL TOTALS - CARRIES THIS RUN'S FIGURES
184600*  FORWARD TO RUNTOT-FILE, REWRITTEN WHOLE RATHER THAN REWRITTEN
184700*  IN PLACE, SINCE THIS IS A SEQUENTIAL FILE WITH ONE ROW PER
184800*  RULESET, NOT AN INDEXED FILE.
184900     MOVE SPACES                     TO RUNTOT-REC.
185000     MOVE CTE-RULESET-ID             TO RTR-RULESET-ID.
185100     MOVE WS-BT-READ                 TO RTR-READ.
185200     MOVE WS-BT-WRITTEN              TO RTR-WRITTEN.
185300     MOVE WS-BT-FIRED                TO RTR-FIRED.
185400     MOVE WS-BT-APPROVED             TO RTR-APPROVED.
185500     MOVE WS-BT-DENIED               TO RTR-DENIED.
185600     MOVE WS-BT-PREMIUM-TOTAL        TO RTR-MONEY-TOTAL.
185700     WRITE RUNTOT-REC.
185800 8000-EXIT.
185900     EXIT.
186000
186100*  CLOSES EVERY FILE THIS PROGRAM TOUCHED.  THE TRACE-REPORT AND
186200*  RUNTOT-FILE ARE LEFT FOR THE NEXT PROGRAM IN THE JOB STREAM TO
186300*  OPEN EXTEND AND CONTINUE.
186400 8100-CLOSE-DOWN.
186500     CLOSE INSURANCE-IN
186600           INSURANCE-OUT
186700           TRACE-REPORT
186800           RUNTOT-FILE.
186900     DISPLAY "INSPREM - INSURANCE BATCH COMPLETE.".
187000 8100-EXIT.
187100     EXIT.
187200
187300 END PROGRAM INSPREM.
