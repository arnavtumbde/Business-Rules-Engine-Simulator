000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LOANPRC.
000300 AUTHOR.         D K PELLETT.
000400 INSTALLATION.   GREAT LAKES FINANCIAL SERVICES - BATCH SYS.
000500 DATE-WRITTEN.   05/11/1990.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH SYSTEMS UNIT.
000800*
000900*---------------------------------------------------------*
001000*  CHANGE LOG                                              *
001100*---------------------------------------------------------*
001200*  05/11/90  DKP  TKT-1301  ORIGINAL WRITE-UP.  LAST STEP OF
001300*                           THE JOB STREAM - RATES THE LOAN
001400*                           APPLICATION FILE AND PRINTS THE
001500*                           JOB-STREAM GRAND TOTAL SINCE THIS
001600*                           STEP RUNS AFTER INSPREM AND
001700*                           ECOMDISC.
001800*  05/11/90  DKP  TKT-1301  READS THE RUNTOT CARRY FILE BACK
001900*                           TO PICK UP THE OTHER TWO BATCHES'
002000*                           TOTALS FOR THE GRAND TOTAL LINE -
002100*                           NO CONTROLLING PROGRAM ON THIS
002200*                           JOB, EACH STEP IS SUBMITTED AS
002300*                           ITS OWN JCL STEP BY OPERATIONS.
002400*  02/09/91  REH  TKT-1362  DTI AND CREDIT SCORE DENIAL RULES
002500*                           NOW EVALUATED FIRST (SORT ORDER
002600*                           ON PRIORITY) SO A DENIED LOAN
002700*                           NEVER PICKS UP A RATE ADJUSTMENT.
002800*  07/09/93  REH  TKT-1591  ROUND PHRASE ADDED TO THE 6000
002900*                           ACTIONS, SAME AS THE OTHER TWO
003000*                           BATCH PROGRAMS.
003100*  03/02/96  KLM  TKT-1811  UPSI-0 GOVERNS ABORT-VS-SKIP ON A
003200*                           RULE ROW WITH A BLANK CONDITION.
003300*  09/18/97  KLM  TKT-1944  AVERAGE FINAL RATE ON THE CONTROL
003400*                           BREAK WAS DIVIDING BY THE TOTAL
003500*                           APPLICATION COUNT INSTEAD OF THE
003600*                           APPROVED COUNT - OVERSTATED THE
003700*                           DENIED-HEAVY MONTHS.
003800*  10/12/98  KLM  Y2K-0044  RUN-DATE BANNER REVIEWED - USES
003900*                           4-DIGIT CCYY THROUGHOUT, NO CHANGE
004000*                           REQUIRED FOR YEAR 2000.
004100*  02/27/00  PJS  TKT-2044  GRAND TOTAL LINE WAS PRINTING
004200*                           BEFORE THIS BATCH'S OWN TOTALS
004300*                           WERE ADDED IN - SEQUENCE OF 8000
004400*                           PARAGRAPHS CORRECTED.
004500*  07/15/01  PJS  TKT-2110  RUNTOT READ-BACK NOW TOLERATES
004600*                           FEWER THAN TWO PRIOR ROWS (JOB
004700*                           RE-RUN OF THIS STEP ALONE) BY
004800*                           TREATING A MISSING ROW AS ZEROS
004900*                           RATHER THAN ABENDING.
005000*  09/14/01  PJS  TKT-2140  REPLACED THE TRIM/NUMVAL LIBRARY
005100*                           CALLS IN THE 4000/5000 PARAGRAPHS
005200*                           WITH HAND-CODED SCAN LOGIC - SAME
005300*                           FIX AS INSPREM AND ECOMDISC, SAME
005400*                           NEW COMPILER RELEASE.  ALSO REMOVED
005500*                           THE IN-LINE PERFORM/END-PERFORM IN
005600*                           THE QUOTE-STRIP PARAGRAPHS PER SHOP
005700*                           STANDARD.
005705*  11/02/01  PJS  TKT-2141  CONDITION SCANNER'S QUOTED-STRING
005710*                           TEST COMPARED AGAINST THE QUOTE
005715*                           FIGURATIVE CONSTANT, WHICH THIS
005720*                           COMPILER RESOLVES TO A DOUBLE
005725*                           QUOTE - RULES FILE LITERALS ARE
005730*                           WRITTEN WITH AN APOSTROPHE.  ADDED
005735*                           CTE-APOSTROPHE AND COMPARE AGAINST
005740*                           THAT INSTEAD OF QUOTE.
005745*  11/09/01  PJS  TKT-2147  AN ACTION OPERAND THAT RESOLVED TO
005750*                           AN UNKNOWN FIELD LEFT WS-LEFT-NUM/
005755*                           WS-RIGHT-NUM HOLDING WHATEVER VALUE
005760*                           THE PRIOR OPERAND RESOLUTION LEFT
005765*                           THERE - 6100 COPIES IT STRAIGHT
005770*                           INTO THE ACTION OPERAND, SO
005775*                           MULTIPLY/DIVIDE/ADD/SUBTRACT COULD
005780*                           PICK UP A STALE NUMBER INSTEAD OF
005785*                           THE DOCUMENTED DEFAULT.  5000 AND
005790*                           5100 NOW ZERO THE NUMERIC WORK
005795*                           FIELD BEFORE THE TYPE CHECKS RUN.
005800*---------------------------------------------------------*
005900*  PURPOSE.
006000*      FOURTH AND LAST STEP OF THE RATING/PRICING JOB STREAM.
006100*      READS THE LOAN APPLICATION FILE, APPLIES THE DENIAL
006200*      AND RATE RULES STAGED BY RULLOAD, WRITES THE RATED
006300*      OUTPUT FILE, APPENDS TO THE SHARED TRACE REPORT, AND
006400*      THEN PRINTS THE JOB-STREAM GRAND TOTAL BY COMBINING
006500*      ITS OWN TOTALS WITH THE TWO ROWS INSPREM AND ECOMDISC
006600*      LEFT ON THE RUNTOT CARRY FILE.  CONDITION SCANNER AND
006700*      ACTION EXECUTOR ARE THE SAME GENERIC LOGIC CARRIED
006800*      FORWARD FROM INSPREM AND ECOMDISC.
006900*---------------------------------------------------------*
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS COND-OPERAND-DIGITS IS "0" THRU "9"
007600     UPSI-0 ON STATUS  IS LOANPRC-ABORT-ON-ERROR
007700          OFF STATUS IS LOANPRC-CONTINUE-ON-ERROR.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT RULES-SORTED-FILE
008200         ASSIGN TO "RULESRTD"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS WS-RULES-STATUS.
008500
008600     SELECT LOANS-IN
008700         ASSIGN TO "LOANIN"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS  IS WS-LN-IN-STATUS.
009000
009100     SELECT LOANS-OUT
009200         ASSIGN TO "LOANOUT"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS WS-LN-OUT-STATUS.
009500
009600     SELECT TRACE-REPORT
009700         ASSIGN TO "TRACERPT"
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS  IS WS-TRACE-STATUS.
010000
010100     SELECT RUNTOT-FILE
010200         ASSIGN TO "RUNTOT"
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS  IS WS-RUNTOT-STATUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800*=============================================================*
010900*  RULES-SORTED-FILE IS RULLOAD'S OUTPUT, NOT A FILE THIS
011000*
011100*  PROGRAM BUILDS ITSELF - ALL THREE RULESETS (INSURANCE,
011200*  ECOMMERCE, LOANS) ARE CARRIED TOGETHER ON ONE PHYSICAL FILE, IN
011300*  ASCENDING RULESET-ID/PRIORITY/SEQ-NO ORDER, SO 1100 BELOW MUST
011400*  SKIP OVER ROWS THAT DO NOT BELONG TO THIS PROGRAM'S OWN
011500*  RULESET-ID.  RSR-SEQ-NO PRESERVES THE ORIGINAL RULES-FILE ROW
011600*  ORDER WITHIN ONE RULE-ID SO MULTIPLE ACTION ROWS FOR THE SAME
011700*  RULE STAY IN FILE ORDER.
011800*=============================================================*
011900 FD  RULES-SORTED-FILE
012000     RECORD CONTAINS 191 CHARACTERS.
012100 01  RULES-SORTED-REC.
012200     05  RSR-RULESET-ID              PIC X(10).
012300     05  RSR-RULE-ID                 PIC X(12).
012400     05  RSR-RULE-NAME               PIC X(30).
012500     05  RSR-PRIORITY                PIC 9(03).
012600     05  RSR-CONDITION               PIC X(80).
012700     05  RSR-ACTION-VERB             PIC X(08).
012800     05  RSR-ACTION-FIELD            PIC X(20).
012900     05  RSR-ACTION-VALUE            PIC X(20).
013000     05  RSR-SEQ-NO                  PIC 9(06).
013100     05  FILLER                      PIC X(02).
013200
013300*  APP-ID X8, CREDIT-SCORE 9(3), ANNUAL-INCOME 9(9),
013400*  DEBT-TO-INCOME 9(1)V9(2), EMPLOYMENT-YEARS 9(2),
013500*  LOAN-AMOUNT 9(9), LOAN-PURPOSE X10, BASE-RATE 9(2)V9(2).
013600 FD  LOANS-IN
013700     RECORD CONTAINS 48 CHARACTERS.
013800 01  LOANS-IN-REC.
013900     05  LII-APP-ID                  PIC X(08).
014000     05  LII-CREDIT-SCORE            PIC 9(03).
014100     05  LII-ANNUAL-INCOME           PIC 9(09).
014200     05  LII-DEBT-TO-INCOME          PIC 9(01)V9(02).
014300     05  LII-EMPLOYMENT-YEARS        PIC 9(02).
014400     05  LII-LOAN-AMOUNT             PIC 9(09).
014500     05  LII-LOAN-PURPOSE            PIC X(10).
014600     05  LII-BASE-RATE               PIC 9(02)V9(02).
014700
014800*  LOANS-OUT-REC HOLDS THE APPLICATION'S ORIGINAL FIELDS PLUS AN
014900*  AREA OF UP TO 10 NAME=VALUE TAGS BUILT BY THE RULES THAT FIRED
015000*  (2500-BUILD-AND-WRITE-OUTPUT).  AN APPLICATION THAT MATCHES NO
015100*  PRICING OR DECISION RULE STILL WRITES A RECORD, JUST WITH ZERO
015200*  TAGS - SEE WS-TAG-COUNT.
015300 FD  LOANS-OUT
015400     RECORD CONTAINS 218 CHARACTERS.
015500 01  LOANS-OUT-REC.
015600     05  LOR-APP-ID                  PIC X(08).
015700     05  LOR-CREDIT-SCORE            PIC 9(03).
015800     05  LOR-ANNUAL-INCOME           PIC 9(09).
015900     05  LOR-DEBT-TO-INCOME          PIC 9(01)V9(02).
016000     05  LOR-EMPLOYMENT-YEARS        PIC 9(02).
016100     05  LOR-LOAN-AMOUNT             PIC 9(09).
016200     05  LOR-LOAN-PURPOSE            PIC X(10).
016300     05  LOR-BASE-RATE               PIC 9(02)V9(02).
016400     05  LOR-FINAL-RATE              PIC S9(02)V9(04).
016500     05  LOR-DECISION                PIC X(08).
016600     05  LOR-TAGS OCCURS 10 TIMES    PIC X(15).
016700     05  LOR-RULES-FIRED             PIC 9(03).
016800     05  FILLER                      PIC X(02).
016900
017000*  TRACE-REPORT IS OPTIONAL AND ONLY OPENED WHEN THE RUN PARAMETER
017100*  CARD ASKS FOR A TRACE - SEE 1000-INITIALIZE. ONE LINE IS
017200*  WRITTEN PER RULE TESTED, WHETHER OR NOT IT FIRED, SO A BUSY
017300*  RULESET CAN PRODUCE A VERY LARGE REPORT - THIS IS A DIAGNOSTIC
017400*  AID FOR RULE WRITERS, NOT A PRODUCTION DELIVERABLE, AND IS NOT
017500*  COUNTED IN THE CONTROL TOTALS.
017600 FD  TRACE-REPORT
017700     RECORD CONTAINS 132 CHARACTERS.
017800 01  TRACE-LINE                      PIC X(132).
017900
018000*  RUNTOT-FILE CARRIES ONE ROW PER RULESET FORWARD FROM RUN TO RUN
018100*  SO 8000-WRITE-CONTROL-TOTALS CAN REPORT A RUNNING FIRED-COUNT
018200*  AS WELL AS TODAY'S COUNT - THE ROW IS READ AT 1000-INITIALIZE,
018300*  UPDATED IN WORKING STORAGE THROUGH THE RUN, AND REWRITTEN AT
018400*  CLOSE-DOWN.  A MISSING ROW ON A FIRST-EVER RUN IS NOT AN ERROR,
018500*  SEE THE FILE STATUS TEST AT 1000.
018600 FD  RUNTOT-FILE
018700     RECORD CONTAINS 80 CHARACTERS.
018800 01  RUNTOT-REC.
018900     05  RTR-RULESET-ID              PIC X(10).
019000     05  RTR-READ                    PIC 9(07).
019100     05  RTR-WRITTEN                 PIC 9(07).
019200     05  RTR-FIRED                   PIC 9(07).
019300     05  RTR-APPROVED                PIC 9(07).
019400     05  RTR-DENIED                  PIC 9(07).
019500     05  RTR-MONEY-TOTAL             PIC S9(09)V9(02).
019600     05  FILLER                      PIC X(28).
019700
019800 WORKING-STORAGE SECTION.
019900*  FILE STATUS SWITCHES - ONE PER SELECT.  TESTED BY THE MATCHING
020000*  ERROR DECLARATIVE BELOW, NOT INLINE AFTER EVERY READ/WRITE, SO
020100*  A DISK ERROR IS CAUGHT NO MATTER WHICH PARAGRAPH TRIPS IT.
020200 77  WS-RULES-STATUS                 PIC X(02) VALUE ZEROES.
020300 77  WS-LN-IN-STATUS                 PIC X(02) VALUE ZEROES.
020400 77  WS-LN-OUT-STATUS                PIC X(02) VALUE ZEROES.
020500 77  WS-TRACE-STATUS                 PIC X(02) VALUE ZEROES.
020600 77  WS-RUNTOT-STATUS                PIC X(02) VALUE ZEROES.
020700
020800*  END-OF-FILE SWITCHES.  DRIVE THE UNTIL CLAUSE OF THE TWO MAIN
020900*  PERFORM-VARYING/PERFORM-UNTIL LOOPS IN 0000-MAIN-CONTROL - RULE
021000*  TABLE LOAD FIRST, THEN THE RECORD-BY-RECORD MAIN LOOP.
021100 77  WS-RULES-EOF-SW                 PIC X(01) VALUE "N".
021200     88  WS-RULES-EOF                          VALUE "Y".
021300 77  WS-LN-EOF-SW                    PIC X(01) VALUE "N".
021400     88  WS-LN-EOF                             VALUE "Y".
021500 77  WS-RUNTOT-EOF-SW                PIC X(01) VALUE "N".
021600     88  WS-RUNTOT-EOF                         VALUE "Y".
021700
021800 78  CTE-ONE                                   VALUE 1.
021900*    THE CONDITION TEXT ON THE RULES-FILE DELIMITS A STRING
022000*    LITERAL WITH AN APOSTROPHE ('HOME', 'DENIED'), NOT WITH
022100*    THE DOUBLE-QUOTE CHARACTER THE QUOTE FIGURATIVE CONSTANT
022200*    STANDS FOR UNDER THIS COMPILER'S DEFAULT DIALECT - COMPARE
022300*    AGAINST THIS CONSTANT, NOT AGAINST QUOTE.
022400 78  CTE-APOSTROPHE                            VALUE "'".
022500 78  CTE-RULESET-ID                            VALUE "LOANS     ".
022600
022700 01  WS-PRIORITY-MODE                PIC X(11) VALUE "ALL".
022800     88  WS-MODE-IS-ALL                        VALUE "ALL".
022900     88  WS-MODE-IS-FIRST-MATCH                VALUE
023000                                              "FIRST_MATCH".
023100
023200 01  WS-RULE-COUNT                   PIC 9(03) COMP VALUE ZERO.
023300*  WS-RULE-TABLE IS THE IN-MEMORY IMAGE OF THIS RUN'S RULESET,
023400*  LOADED ONCE AT 1100-LOAD-RULE-TABLE AND RE-USED FOR EVERY INPUT
023500*  RECORD - THE RULES FILE IS NOT RE-READ PER RECORD. EACH RULE
023600*  CAN CARRY UP TO 6 ACTIONS, DEPENDING ON THE ACTUAL ACTION COUNT
023700*  ON THE RULES FILE, SO A SIMPLE ONE-ACTION RULE DOES NOT WASTE
023800*  THE FULL TABLE WIDTH.
023900 01  WS-RULE-TABLE.
024000     05  WS-RULE-ENTRY OCCURS 1 TO 20 TIMES
024100                       DEPENDING ON WS-RULE-COUNT
024200                       INDEXED BY WS-RULE-IDX.
024300         10  WRT-RULE-ID             PIC X(12).
024400         10  WRT-RULE-NAME           PIC X(30).
024500         10  WRT-PRIORITY            PIC 9(03).
024600         10  WRT-CONDITION           PIC X(80).
024700         10  WRT-ACTION-COUNT        PIC 9(01) COMP.
024800         10  WRT-ACTION-ENTRY OCCURS 1 TO 5 TIMES
024900                             DEPENDING ON WRT-ACTION-COUNT
025000                             INDEXED BY WRT-ACT-IDX.
025100             15  WRT-ACTION-VERB     PIC X(08).
025200             15  WRT-ACTION-FIELD    PIC X(20).
025300             15  WRT-ACTION-VALUE    PIC X(20).
025400
025500 01  WS-PREV-RULE-ID                 PIC X(12) VALUE SPACES.
025600
025700 01  WS-FIELD-COUNT                  PIC 9(02) COMP VALUE ZERO.
025800*  WS-FIELD-DIRECTORY IS REBUILT FROM SCRATCH FOR EVERY INPUT
025900*  RECORD (SEE 2200-BUILD-FIELD-DIRECTORY) SO A RULE WRITTEN
026000*  AGAINST ONE RECORD'S FIELDS NEVER SEES A STALE VALUE LEFT OVER
026100*  FROM THE PREVIOUS RECORD.  ACTIONS THAT COMPUTE A NEW FIELD
026200*  (6950-CREATE-FIELD) ADD TO THIS SAME TABLE, WHICH IS WHY A
026300*  LATER RULE IN THE SAME RECORD CAN TEST A FIELD AN EARLIER RULE
026400*  JUST CREATED.
026500 01  WS-FIELD-DIRECTORY.
026600     05  WS-FIELD-ENTRY OCCURS 8 TO 16 TIMES
026700                        DEPENDING ON WS-FIELD-COUNT
026800                        INDEXED BY WS-FLD-IDX.
026900         10  WFD-NAME                PIC X(20).
027000         10  WFD-TYPE                PIC X(01).
027100             88  WFD-IS-NUMERIC               VALUE "N".
027200             88  WFD-IS-ALPHA                 VALUE "A".
027300         10  WFD-NUM PIC S9(09)V9(04) COMP-3.
027400         10  WFD-ALPHA               PIC X(20).
027500
027600 01  WS-TAG-COUNT                    PIC 9(02) COMP VALUE ZERO.
027700*  WS-TAG-TABLE COLLECTS THE NAME=VALUE PAIRS THAT ACTUAL RULE
027800*  FIRINGS WANT WRITTEN TO THE OUTPUT RECORD - IT IS CLEARED PER
027900*  RECORD ALONGSIDE THE FIELD DIRECTORY AND IS CAPPED AT 10
028000*  ENTRIES, WHICH HAS BEEN AMPLE FOR EVERY RULESET SEEN TO DATE.
028100 01  WS-TAG-TABLE.
028200     05  WS-TAG-ENTRY OCCURS 1 TO 10 TIMES
028300                      DEPENDING ON WS-TAG-COUNT
028400                      INDEXED BY WS-TAG-IDX
028500                      PIC X(15).
028600
028700 01  WS-LOOKUP-NAME                  PIC X(20).
028800 01  WS-FOUND-SW                     PIC X(01).
028900     88  WS-FIELD-FOUND                        VALUE "Y".
029000     88  WS-FIELD-NOT-FOUND                    VALUE "N".
029100
029200 01  WS-COND-RESULT-SW               PIC X(01).
029300     88  WS-COND-TRUE                          VALUE "Y".
029400     88  WS-COND-FALSE                         VALUE "N".
029500
029600*  WS-COND-WORK HOLDS A SCRATCH COPY OF THE RULE'S CONDITION TEXT
029700*  FOR THIS EVALUATION - UNSTRING AND SUBSTRING BOTH CONSUME THEIR
029800*  SOURCE, SO THE ORIGINAL RULE TABLE ENTRY MUST NEVER BE OPERATED
029900*  ON DIRECTLY OR IT WOULD BE UNUSABLE ON THE NEXT RECORD.
030000*
030100*  OR-TERMS AND AND-TERMS ARE SPLIT OUT BY UNSTRING BEFORE ANY
030200*  COMPARISON RUNS - THE ENGINE ONLY UNDERSTANDS A CONDITION
030300*  SHAPED AS (AND-TERM) OR (AND-TERM) OR ..., EACH AND-TERM ITSELF
030400*  SHAPED AS TERM AND TERM AND ..., UP TO 5 OF EACH. A RULE WRITER
030500*  WHO NEEDS MORE THAN 5 OR-TERMS OR 5 AND-TERMS IN ONE CONDITION
030600*  HAS TO SPLIT IT INTO TWO RULES.
030700 01  WS-COND-WORK                    PIC X(80).
030800 01  WS-OR-TERM-COUNT                PIC 9(01) COMP.
030900 01  WS-OR-TERM-TABLE.
031000     05  WS-OR-TERM OCCURS 5 TIMES   PIC X(80).
031100 01  WS-OR-IDX                       PIC 9(01) COMP.
031200
031300 01  WS-AND-TERM-COUNT               PIC 9(01) COMP.
031400 01  WS-AND-TERM-TABLE.
031500     05  WS-AND-TERM OCCURS 5 TIMES  PIC X(80).
031600 01  WS-AND-IDX                      PIC 9(01) COMP.
031700
031800 01  WS-NOT-TERM                     PIC X(80).
031900 01  WS-NEGATE-SW                    PIC X(01).
032000     88  WS-NEGATE-THIS-TERM                   VALUE "Y".
032100
032200*  ONE SINGLE TERM ('FIELD OP VALUE', OPTIONALLY NOT-PREFIXED) IS
032300*  BROKEN DOWN INTO OPERATOR TEXT AND LEFT/RIGHT OPERAND TEXT BY
032400*  THE 4300-4336 SCANNER PARAGRAPHS BEFORE EITHER SIDE IS RESOLVED
032500*  TO AN ACTUAL VALUE BY THE 5000/5100 SERIES.
032600 01  WS-COMPARE-TEXT                 PIC X(80).
032700 01  WS-SCAN-POS                     PIC 9(02) COMP.
032800 01  WS-COMPARE-LEN                  PIC 9(02) COMP.
032900 01  WS-OPERATOR-TEXT                PIC X(02) VALUE SPACES.
033000 01  WS-LEFT-TEXT                    PIC X(80).
033100 01  WS-RIGHT-TEXT                   PIC X(80).
033200
033300*  HOME-GROWN REPLACEMENTS FOR THE TRIM/NUMVAL LIBRARY ROUTINES
033400*  THIS SHOP DOES NOT CARRY - A CONDITION TOKEN IS BLANK-PADDED
033500*  BY THE UNSTRING ABOVE AND HAS TO BE SQUARED UP BY HAND BEFORE
033600*  IT CAN BE COMPARED OR TESTED FOR A NUMERIC LITERAL.
033700 01  WS-TRIM-SOURCE                  PIC X(80).
033800 01  WS-TRIM-RESULT                  PIC X(80).
033900 01  WS-TRIM-POS                     PIC 9(02) COMP.
034000 01  WS-OP-LEN                       PIC 9(01) COMP.
034100
034200*  HAND-ROLLED NUMVAL REPLACEMENT - WALKS THE TRIMMED TOKEN ONE
034300*  CHARACTER AT A TIME BUILDING UP A SIGNED, UP-TO-4-DECIMAL
034400*  VALUE.  A TOKEN THAT IS NOT A CLEAN NUMBER (A STATUS CODE, A
034500*  STATE ABBREVIATION) FAILS THE SAW-DIGIT TEST AND FALLS THROUGH
034600*  TO THE FIELD-DIRECTORY LOOKUP INSTEAD.
034700 01  WS-NUMTEXT-SOURCE               PIC X(80).
034800 01  WS-NUMTEXT-LEN                  PIC 9(02) COMP.
034900 01  WS-NUMTEXT-POS                  PIC 9(02) COMP.
035000 01  WS-NUMTEXT-CHAR                 PIC X(01).
035100 01  WS-NUMTEXT-DIGIT-VAL            PIC 9(01).
035200 01  WS-NUMTEXT-VALUE                PIC S9(09)V9(04) COMP-3.
035300 01  WS-NUMTEXT-DEC-DIGITS           PIC 9(01) COMP.
035400 01  WS-NUMTEXT-VALID-SW             PIC X(01).
035500 01  WS-NUMTEXT-SAW-DOT-SW           PIC X(01).
035600 01  WS-NUMTEXT-SAW-DIGIT-SW         PIC X(01).
035700 01  WS-NUMTEXT-NEGATIVE-SW          PIC X(01).
035800
035900*  LEFT AND RIGHT OPERAND RESULT AREAS - TWO IDENTICAL GROUPS
036000*  RATHER THAN ONE SUBSCRIPTED TABLE BECAUSE A COMPARISON NEVER
036100*  NEEDS MORE THAN TWO OPERANDS AT ONCE AND TWO NAMED 01'S READ
036200*  MORE CLEARLY IN THE 4400 COMPARE PARAGRAPHS THAN WS-OPERAND(1)
036300*  AND WS-OPERAND(2) WOULD.
036400 01  WS-LEFT-OPERAND.
036500     05  WS-LEFT-TYPE                PIC X(01).
036600         88  WS-LEFT-IS-NUMERIC               VALUE "N".
036700         88  WS-LEFT-IS-ALPHA                 VALUE "A".
036800     05  WS-LEFT-NUM  PIC S9(09)V9(04) COMP-3.
036900     05  WS-LEFT-ALPHA               PIC X(20).
037000
037100 01  WS-RIGHT-OPERAND.
037200     05  WS-RIGHT-TYPE               PIC X(01).
037300         88  WS-RIGHT-IS-NUMERIC              VALUE "N".
037400         88  WS-RIGHT-IS-ALPHA                VALUE "A".
037500     05  WS-RIGHT-NUM PIC S9(09)V9(04) COMP-3.
037600     05  WS-RIGHT-ALPHA              PIC X(20).
037700
037800*  REDEFINES #1 - OPERAND SCRATCH VIEWED AS A CHARACTER TABLE.
037900 01  WS-OPERAND-SCRATCH               PIC X(20).
038000 01  WS-OPERAND-SCRATCH-R REDEFINES WS-OPERAND-SCRATCH.
038100     05  WS-OPS-CHAR OCCURS 20 TIMES PIC X(01).
038200 01  WS-OPERAND-LEN                  PIC 9(02) COMP.
038300 01  WS-CHAR-IDX                     PIC 9(02) COMP.
038400
038500*  ACTION EXECUTOR SCRATCH AREAS - ONE ACTION AT A TIME IS MOVED
038600*  HERE OUT OF THE RULE TABLE'S ACTION ARRAY BEFORE 6100-EXECUTE-
038700*  ONE-ACTION DISPATCHES ON THE VERB.  WS-ACT-DIVISOR-ZERO-SW
038800*  GUARDS THE DIVIDE ACTION - A RULE WRITER WHO DIVIDES BY A FIELD
038900*  THAT CAN BE ZERO GETS A SKIPPED ACTION, NOT AN ABEND.
039000 01  WS-ACT-VERB                     PIC X(08).
039100 01  WS-ACT-FIELD-NAME               PIC X(20).
039200 01  WS-ACT-VALUE-TEXT               PIC X(20).
039300 01  WS-ACT-TARGET-IDX               PIC 9(02) COMP.
039400 01  WS-ACT-OPERAND-NUM  PIC S9(09)V9(04) COMP-3.
039500 01  WS-ACT-OPERAND-TYPE             PIC X(01).
039600 01  WS-ACT-DIVISOR-ZERO-SW          PIC X(01).
039700     88  WS-DIVISOR-IS-ZERO                    VALUE "Y".
039800
039900*  WS-RECORD-RULES-FIRED AND WS-RECORD-MATCHED-SW ARE RESET PER
040000*  RECORD IN 2000-PROCESS-ONE-POLICY BEFORE THE RULE LOOP RUNS -
040100*  WS-BATCH-TOTALS BELOW, BY CONTRAST, ACCUMULATES ACROSS THE
040200*  WHOLE RUN AND IS ONLY RESET BY JOB START.
040300 01  WS-RECORD-RULES-FIRED           PIC 9(03) COMP.
040400 01  WS-RECORD-MATCHED-SW            PIC X(01).
040500     88  WS-RULE-MATCHED-THIS-REC              VALUE "Y".
040600
040700*  RUN-LIFE ACCUMULATORS - SET TO ZERO ONCE AT PROGRAM START AND
040800*  ADDED TO AS EACH RECORD IS WRITTEN (2600-ACCUMULATE-TOTALS),
040900*  NEVER RESET MID-RUN.  8000-WRITE-CONTROL-TOTALS PRINTS THESE,
041000*  THEN THEY ARE CARRIED OUT TO RUNTOT-FILE FOR THE NEXT RUN TO
041100*  PICK UP.
041200 01  WS-BATCH-TOTALS.
041300     05  WS-BT-READ                  PIC 9(07) COMP VALUE ZERO.
041400     05  WS-BT-WRITTEN               PIC 9(07) COMP VALUE ZERO.
041500     05  WS-BT-FIRED                 PIC 9(07) COMP VALUE ZERO.
041600     05  WS-BT-APPROVED              PIC 9(07) COMP VALUE ZERO.
041700     05  WS-BT-DENIED                PIC 9(07) COMP VALUE ZERO.
041800     05  WS-BT-RATE-TOTAL   PIC S9(09)V9(04) COMP-3
041900                                               VALUE ZERO.
042000
042100*  REDEFINES #2 - APPROVED-COUNT DIVISOR EDITED SO A ZERO
042200*  DIVISOR SHOWS AS "N/A" ON THE CONTROL BREAK RATHER THAN
042300*  BLOWING UP THE DIVIDE (SEE 8000-WRITE-CONTROL-TOTALS).
042400 01  WS-BT-APPROVED-EDIT-SRC         PIC 9(07) VALUE ZERO.
042500 01  WS-BT-APPROVED-EDIT-R REDEFINES WS-BT-APPROVED-EDIT-SRC.
042600     05  WS-BT-APPROVED-EDIT-DIGITS  PIC 9(07).
042700
042800 01  WS-AVG-RATE                     PIC S9(02)V9(04) VALUE ZERO.
042900
043000*  SYSTEM DATE, PULLED ONCE AT 1000-INITIALIZE AND HELD FOR THE
043100*  LIFE OF THE RUN - REDEFINED INTO CCYY/MM/DD PIECES SO THE
043200*  REPORT HEADING CAN BE EDITED INTO SLASH FORMAT WITHOUT A
043300*  SEPARATE ACCEPT.
043400 01  WS-RUN-DATE-INFO                PIC X(08).
043500 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-INFO.
043600     05  WS-RUN-DATE-CCYY            PIC 9(04).
043700     05  WS-RUN-DATE-MM              PIC 9(02).
043800     05  WS-RUN-DATE-DD              PIC 9(02).
043900 01  WS-RUN-DATE-EDITED              PIC 9999/99/99.
044000
044100*---------------------------------------------------------*
044200*  GRAND TOTAL WORK AREA - HOLDS THE JOB-STREAM RUNNING SUMS
044300*  ACCUMULATED FROM THE RUNTOT ROWS INSPREM AND ECOMDISC LEFT
044400*  BEHIND, PLUS THIS PROGRAM'S OWN, BEFORE THE FINAL PRINT.
044500*---------------------------------------------------------*
044600 01  WS-GRAND-RECORDS                PIC 9(08) COMP VALUE ZERO.
044700 01  WS-GRAND-RULES-FIRED            PIC 9(08) COMP VALUE ZERO.
044800 01  WS-RUNTOT-ROW-COUNT             PIC 9(02) COMP VALUE ZERO.
044900
045000*  PRINT LINES FOR THE TRACE REPORT, ONE 01 PER LINE STYLE AS THIS
045100*  SHOP LAYS THEM OUT - EACH GROUP TOTALS EXACTLY 132 BYTES TO
045200*  MATCH TRACE-LINE, PADDED OUT WITH A TRAILING FILLER RATHER THAN
045300*  LEFT SHORT.
045400 01  WS-HDR-LINE-1.
045500     05  FILLER                      PIC X(01) VALUE SPACES.
045600     05  FILLER                      PIC X(30)
045700                    VALUE "LOAN APPLICATION RATING RUN -".
045800     05  WS-HDR-RULESET              PIC X(11).
045900     05  FILLER                      PIC X(10) VALUE "VERSION 5-".
046000     05  FILLER                      PIC X(10) VALUE "RUN DATE:".
046100     05  WS-HDR-DATE                 PIC X(10).
046200     05  FILLER                      PIC X(60) VALUE SPACES.
046300
046400*  PER-RECORD TRACE DETAIL LINE 1, WRITTEN BEFORE ANY RULE RUNS SO
046500*  THE TRACE SHOWS THE INPUT AS IT ARRIVED, UNTOUCHED BY THE
046600*  ENGINE.
046700 01  WS-REC-HEADER-LINE.
046800     05  FILLER                      PIC X(02) VALUE SPACES.
046900     05  FILLER                      PIC X(06) VALUE "APPL  ".
047000     05  WS-RHL-APP-ID               PIC X(08).
047100     05  FILLER                      PIC X(03) VALUE SPACES.
047200     05  FILLER                      PIC X(08) VALUE "SCORE:  ".
047300     05  WS-RHL-SCORE                PIC ZZ9.
047400     05  FILLER                      PIC X(03) VALUE SPACES.
047500     05  FILLER                      PIC X(06) VALUE "DTI:  ".
047600     05  WS-RHL-DTI                  PIC Z9.99.
047700     05  FILLER                      PIC X(03) VALUE SPACES.
047800     05  FILLER                      PIC X(07) VALUE "LOAN:  ".
047900     05  WS-RHL-LOAN-AMT             PIC $$$,$$$,$$9.
048000     05  FILLER                      PIC X(38) VALUE SPACES.
048100
048200*  PER-RULE TRACE DETAIL LINE, WRITTEN BY 6990-WRITE-ACTION-LINE'S
048300*  CALLER FOR EVERY RULE TESTED - FIRED OR NOT - SO A RULE WRITER
048400*  CAN SEE WHY A RULE THEY EXPECTED TO FIRE DID NOT.
048500 01  WS-RULE-LINE.
048600     05  FILLER                      PIC X(04) VALUE SPACES.
048700     05  WS-RUL-MATCH-FLAG           PIC X(01).
048800     05  FILLER                      PIC X(02) VALUE SPACES.
048900     05  WS-RUL-RULE-ID              PIC X(12).
049000     05  FILLER                      PIC X(02) VALUE SPACES.
049100     05  WS-RUL-RULE-NAME            PIC X(30).
049200     05  FILLER                      PIC X(81) VALUE SPACES.
049300
049400*  PER-ACTION TRACE DETAIL LINE - ONE PRINTED FOR EVERY ACTION AN
049500*  ACTUALLY-FIRED RULE EXECUTES, SHOWING THE FIELD, THE OPERAND AS
049600*  WRITTEN ON THE RULES FILE, AND THE RESULT AFTER THE ACTION RAN.
049700 01  WS-ACTION-LINE.
049800     05  FILLER                      PIC X(08) VALUE SPACES.
049900     05  FILLER                      PIC X(01) VALUE "[".
050000     05  WS-ACL-RULE-ID              PIC X(12).
050100     05  FILLER                      PIC X(02) VALUE "] ".
050200     05  WS-ACL-VERB                 PIC X(08).
050300     05  FILLER                      PIC X(01) VALUE SPACES.
050400     05  WS-ACL-FIELD                PIC X(20).
050500     05  FILLER                      PIC X(01) VALUE SPACES.
050600     05  WS-ACL-OPERAND              PIC X(20).
050700     05  FILLER                      PIC X(04) VALUE " -> ".
050800     05  WS-ACL-NEW-VALUE            PIC X(20).
050900     05  FILLER                      PIC X(55) VALUE SPACES.
051000
051100 01  WS-REC-FOOTER-LINE.
051200     05  FILLER                      PIC X(04) VALUE SPACES.
051300     05  FILLER                      PIC X(06) VALUE "FIRED ".
051400     05  WS-RFL-FIRED                PIC ZZ9.
051500     05  FILLER                      PIC X(04) VALUE " OF ".
051600     05  WS-RFL-TOTAL                PIC ZZ9.
051700     05  FILLER                      PIC X(07) VALUE " RULES ".
051800     05  FILLER                      PIC X(06) VALUE "RATE: ".
051900     05  WS-RFL-RATE                 PIC Z9.9999.
052000     05  FILLER                      PIC X(01) VALUE "%".
052100     05  FILLER                      PIC X(03) VALUE SPACES.
052200     05  FILLER                      PIC X(10) VALUE "DECISION: ".
052300     05  WS-RFL-DECISION             PIC X(08).
052400     05  FILLER                      PIC X(58) VALUE SPACES.
052500
052600*  DASHED RULE LINE, PRINTED ABOVE AND BELOW THE REPORT HEADING
052700*  AND AGAIN ABOVE THE CONTROL TOTALS - THE SAME 132-BYTE ALL-DASH
052800*  LINE SERVES BOTH SPOTS.
052900 01  WS-BREAK-LINE-1.
053000     05  FILLER                      PIC X(132) VALUE ALL "-".
053100
053200*  CONTROL TOTALS SECTION HEADING, WRITTEN ONCE AT 8000-WRITE-
053300*  CONTROL-TOTALS AFTER THE LAST INPUT RECORD HAS GONE THROUGH THE
053400*  ENGINE.
053500 01  WS-BREAK-LINE-2.
053600     05  FILLER                      PIC X(02) VALUE SPACES.
053700     05  FILLER                      PIC X(25)
053800              VALUE "LOAN BATCH CONTROL TOTALS".
053900     05  FILLER                      PIC X(105) VALUE SPACES.
054000
054100*  READ/WRITTEN/FIRED COUNTS - THE THREE FIGURES THAT MUST TIE
054200*  BACK TO THE RUNTOT-FILE ROW REWRITTEN AT CLOSE-DOWN, SINCE AN
054300*  OPERATOR RECONCILING THIS RUN AGAINST THE PRIOR ONE CHECKS THIS
054400*  LINE FIRST.
054500 01  WS-BREAK-LINE-3.
054600     05  FILLER                      PIC X(04) VALUE SPACES.
054700     05  FILLER                      PIC X(17)
054800              VALUE "APPLICATIONS READ:".
054900     05  WS-BL3-READ                 PIC ZZZ,ZZ9.
055000     05  FILLER                      PIC X(03) VALUE SPACES.
055100     05  FILLER                      PIC X(12)
055200              VALUE "RULES FIRED:".
055300     05  WS-BL3-FIRED                PIC ZZZ,ZZ9.
055400     05  FILLER                      PIC X(85) VALUE SPACES.
055500
055600*  FINAL CONTROL-TOTALS LINE - APPROVED/DENIED SPLIT AND THE
055700*  APPROVED-ONLY MONEY TOTAL.  A DENIED RECORD NEVER CONTRIBUTES
055800*  TO THE MONEY TOTAL, SEE 2600-ACCUMULATE-TOTALS.
055900 01  WS-BREAK-LINE-4.
056000     05  FILLER                      PIC X(04) VALUE SPACES.
056100     05  FILLER                      PIC X(09) VALUE "APPROVED:".
056200     05  WS-BL4-APPROVED             PIC ZZZ,ZZ9.
056300     05  FILLER                      PIC X(03) VALUE SPACES.
056400     05  FILLER                      PIC X(07) VALUE "DENIED:".
056500     05  WS-BL4-DENIED               PIC ZZZ,ZZ9.
056600     05  FILLER                      PIC X(03) VALUE SPACES.
056700     05  FILLER                      PIC X(20)
056800              VALUE "AVERAGE FINAL RATE: ".
056900     05  WS-BL4-AVG-RATE             PIC Z9.9999.
057000     05  FILLER                      PIC X(01) VALUE "%".
057100     05  FILLER                      PIC X(64) VALUE SPACES.
057200
057300 01  WS-GRAND-LINE-1.
057400     05  FILLER                      PIC X(02) VALUE SPACES.
057500     05  FILLER                      PIC X(38)
057600              VALUE "JOB-STREAM GRAND TOTAL - ALL BATCHES ".
057700     05  FILLER                      PIC X(92) VALUE SPACES.
057800
057900 01  WS-GRAND-LINE-2.
058000     05  FILLER                      PIC X(04) VALUE SPACES.
058100     05  FILLER                      PIC X(24)
058200              VALUE "TOTAL RECORDS PROCESSED:".
058300     05  WS-GL2-RECORDS              PIC ZZZ,ZZ9.
058400     05  FILLER                      PIC X(03) VALUE SPACES.
058500     05  FILLER                      PIC X(18)
058600              VALUE "TOTAL RULES FIRED:".
058700     05  WS-GL2-FIRED                PIC ZZZ,ZZ9.
058800     05  FILLER                      PIC X(75) VALUE SPACES.
058900
059000 PROCEDURE DIVISION.
059100 DECLARATIVES.
059200 RULES-SORTED-ERROR SECTION.
059300     USE AFTER ERROR PROCEDURE ON RULES-SORTED-FILE.
059400 9100-RULES-SORTED-BAD-STATUS.
059500     DISPLAY "LOANPRC - RULES-SORTED-FILE I/O ERROR "
059600             WS-RULES-STATUS.
059700     STOP RUN.
059800
059900 LOANS-IN-ERROR SECTION.
060000     USE AFTER ERROR PROCEDURE ON LOANS-IN.
060100 9200-LOANS-IN-BAD-STATUS.
060200     DISPLAY "LOANPRC - LOANS-IN I/O ERROR "
060300             WS-LN-IN-STATUS.
060400     STOP RUN.
060500
060600 LOANS-OUT-ERROR SECTION.
060700     USE AFTER ERROR PROCEDURE ON LOANS-OUT.
060800 9300-LOANS-OUT-BAD-STATUS.
060900     DISPLAY "LOANPRC - LOANS-OUT I/O ERROR "
061000             WS-LN-OUT-STATUS.
061100     STOP RUN.
061200 END DECLARATIVES.
061300
061400*===========================================================*
061500*  0000 - JOB STEP DRIVER.
061600*  OPENS THE RULE TABLE AND THE LOAN FILES, DRIVES ONE APPLICATION
061700*  AT A TIME THROUGH THE EVALUATOR UNTIL END OF FILE, PRINTS
061800*  CONTROL TOTALS, READS BACK THE RUN-TOTAL ROWS THE OTHER TWO
061900*  BATCHES LEFT BEHIND AND PRINTS THE JOB'S GRAND TOTAL, THEN
062000*  CLOSES DOWN.  THIS IS THE LAST STEP IN THE JOB STREAM.
062100*===========================================================*
062200 0000-MAIN-CONTROL.
062300     PERFORM 1000-INITIALIZE
062400        THRU 1000-EXIT.
062500
062600     PERFORM 2000-PROCESS-ONE-APPLICATION
062700        THRU 2000-EXIT
062800       UNTIL WS-LN-EOF.
062900
063000     PERFORM 8000-WRITE-CONTROL-TOTALS
063100        THRU 8000-EXIT.
063200
063300     PERFORM 9000-WRITE-GRAND-TOTAL
063400        THRU 9000-EXIT.
063500
063600     PERFORM 8100-CLOSE-DOWN
063700        THRU 8100-EXIT.
063800
063900     STOP RUN.
064000
064100*  PULLS THE RUN DATE FOR THE REPORT HEADING, LOADS THE LOANS
064200*  RULESET INTO WORKING STORAGE, OPENS THE REMAINING FILES, AND
064300*  PRIMES THE MAIN LOOP WITH THE FIRST APPLICATION RECORD.  TRACE-
064400*  REPORT AND RUNTOT-FILE ARE OPENED EXTEND, NOT OUTPUT, SINCE
064500*  INSPREM AND ECOMDISC HAVE ALREADY WRITTEN TO BOTH EARLIER IN
064600*  THE JOB STREAM.
064700 1000-INITIALIZE.
064800     ACCEPT WS-RUN-DATE-INFO         FROM DATE YYYYMMDD.
064900     MOVE WS-RUN-DATE-CCYY           TO WS-RUN-DATE-EDITED(1:4).
065000     MOVE WS-RUN-DATE-MM             TO WS-RUN-DATE-EDITED(6:2).
065100     MOVE WS-RUN-DATE-DD             TO WS-RUN-DATE-EDITED(9:2).
065200
065300     OPEN INPUT  RULES-SORTED-FILE.
065400     PERFORM 1100-LOAD-RULE-TABLE
065500        THRU 1100-EXIT
065600       UNTIL WS-RULES-EOF.
065700     CLOSE RULES-SORTED-FILE.
065800
065900     OPEN INPUT  LOANS-IN.
066000     OPEN OUTPUT LOANS-OUT.
066100     OPEN EXTEND TRACE-REPORT.
066200     OPEN EXTEND RUNTOT-FILE.
066300
066400     MOVE CTE-RULESET-ID             TO WS-HDR-RULESET.
066500     MOVE WS-RUN-DATE-EDITED         TO WS-HDR-DATE.
066600     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
066700     WRITE TRACE-LINE FROM WS-HDR-LINE-1.
066800     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
066900
067000     PERFORM 2100-READ-LOANS-RECORD
067100        THRU 2100-EXIT.
067200 1000-EXIT.
067300     EXIT.
067400
067500*  MINOR CONTROL BREAK ON RULE-ID: CONSECUTIVE ROWS FOR THE SAME
067600*  RULE-ID (STABLE-SORTED RIGHT BEHIND EACH OTHER BY RULLOAD) ARE
067700*  ADDITIONAL ACTIONS OF THE SAME RULE, NOT A NEW RULE.  ONLY ROWS
067800*  MATCHING THIS PROGRAM'S OWN RULESET-ID ARE PICKED UP - THE
067900*  SORTED FILE CARRIES ALL THREE RULESETS TOGETHER.
068000 1100-LOAD-RULE-TABLE.
068100     READ RULES-SORTED-FILE
068200         AT END
068300             SET WS-RULES-EOF        TO TRUE
068400         NOT AT END
068500             IF RSR-RULESET-ID = CTE-RULESET-ID
068600                 IF RSR-RULE-ID = WS-PREV-RULE-ID
068700                     PERFORM 1200-ADD-ACTION-TO-RULE
068800                        THRU 1200-EXIT
068900                 ELSE
069000                     PERFORM 1300-ADD-NEW-RULE
069100                        THRU 1300-EXIT
069200                 END-IF
069300                 MOVE RSR-RULE-ID    TO WS-PREV-RULE-ID
069400             END-IF
069500     END-READ.
069600 1100-EXIT.
069700     EXIT.
069800
069900*  A SECOND (OR THIRD...) ROW FOR A RULE-ID ALREADY IN THE TABLE
070000*  IS ONE MORE ACTION FOR THAT RULE, NOT A NEW RULE - APPENDED TO
070100*  THE ACTION ARRAY AT THE NEXT FREE SUBSCRIPT, UP TO 5 ACTIONS
070200*  PER RULE.  A 6TH ACTION ROW FOR THE SAME RULE IS SILENTLY
070300*  DROPPED.
070400 1200-ADD-ACTION-TO-RULE.
070500     IF WRT-ACTION-COUNT(WS-RULE-IDX) < 5
070600         ADD CTE-ONE TO WRT-ACTION-COUNT(WS-RULE-IDX)
070700         SET WRT-ACT-IDX TO WRT-ACTION-COUNT(WS-RULE-IDX)
070800         MOVE RSR-ACTION-VERB
070900           TO WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
071000         MOVE RSR-ACTION-FIELD
071100           TO WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
071200         MOVE RSR-ACTION-VALUE
071300           TO WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
071400     END-IF.
071500 1200-EXIT.
071600     EXIT.
071700
071800*  FIRST ROW SEEN FOR A RULE-ID.  OPENS A NEW ENTRY IN THE RULE
071900*  TABLE (UP TO 20 RULES PER RULESET) AND STORES ITS FIRST ACTION
072000*  AS ACTION 1 - THE SAME MOVES 1200 USES FOR ACTION 2 ONWARD.
072100 1300-ADD-NEW-RULE.
072200     IF WS-RULE-COUNT < 20
072300         ADD CTE-ONE                 TO WS-RULE-COUNT
072400         SET WS-RULE-IDX             TO WS-RULE-COUNT
072500         MOVE RSR-RULE-ID            TO WRT-RULE-ID(WS-RULE-IDX)
072600         MOVE RSR-RULE-NAME       TO WRT-RULE-NAME(WS-RULE-IDX)
072700         MOVE RSR-PRIORITY        TO WRT-PRIORITY(WS-RULE-IDX)
072800         MOVE RSR-CONDITION       TO WRT-CONDITION(WS-RULE-IDX)
072900         MOVE ZERO             TO WRT-ACTION-COUNT(WS-RULE-IDX)
073000         SET WRT-ACT-IDX             TO CTE-ONE
073100         ADD CTE-ONE          TO WRT-ACTION-COUNT(WS-RULE-IDX)
073200         MOVE RSR-ACTION-VERB
073300           TO WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
073400         MOVE RSR-ACTION-FIELD
073500           TO WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
073600         MOVE RSR-ACTION-VALUE
073700           TO WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
073800     END-IF.
073900 1300-EXIT.
074000     EXIT.
074100
074200*===========================================================*
074300*  2000 - ONE APPLICATION THROUGH THE ENGINE.
074400*  BUILDS THE FIELD DIRECTORY FOR THIS APPLICATION, RUNS EVERY
074500*  RULE IN THE LOANS RULESET AGAINST IT IN PRIORITY ORDER, WRITES
074600*  THE TRACE DETAIL, BUILDS THE OUTPUT RECORD, ROLLS THE RECORD
074700*  INTO THE CONTROL TOTALS, AND READS THE NEXT INPUT RECORD.
074800*===========================================================*
074900 2000-PROCESS-ONE-APPLICATION.
075000     PERFORM 2200-BUILD-FIELD-DIRECTORY
075100        THRU 2200-EXIT.
075200     PERFORM 2300-WRITE-RECORD-HEADER
075300        THRU 2300-EXIT.
075400
075500     MOVE ZERO                       TO WS-RECORD-RULES-FIRED.
075600     MOVE "N"                        TO WS-RECORD-MATCHED-SW.
075700     PERFORM 3000-EVALUATE-ONE-RULE
075800        THRU 3000-EXIT
075900       VARYING WS-RULE-IDX FROM 1 BY 1
076000       UNTIL WS-RULE-IDX > WS-RULE-COUNT.
076100
076200     PERFORM 2400-WRITE-RECORD-FOOTER
076300        THRU 2400-EXIT.
076400     PERFORM 2500-BUILD-AND-WRITE-OUTPUT
076500        THRU 2500-EXIT.
076600     PERFORM 2600-ACCUMULATE-TOTALS
076700        THRU 2600-EXIT.
076800
076900     PERFORM 2100-READ-LOANS-RECORD
077000        THRU 2100-EXIT.
077100 2000-EXIT.
077200     EXIT.
077300
077400*  SEQUENTIAL READ OF LOANS-IN.  COUNTS EVERY RECORD READ TOWARD
077500*  THE READ TOTAL ON THE CONTROL REPORT.
077600 2100-READ-LOANS-RECORD.
077700     READ LOANS-IN
077800         AT END
077900             SET WS-LN-EOF           TO TRUE
078000         NOT AT END
078100             ADD CTE-ONE             TO WS-BT-READ
078200     END-READ.
078300 2100-EXIT.
078400     EXIT.
078500
078600*  RESETS THE FIELD DIRECTORY AND THE TAG LIST FOR THIS
078700*  APPLICATION, THEN SEEDS THE NINE KNOWN LOAN FIELDS VIA 2210
078800*  BEFORE ANY RULE HAS HAD A CHANCE TO RUN.
078900 2200-BUILD-FIELD-DIRECTORY.
079000     MOVE ZERO                       TO WS-FIELD-COUNT
079100                                        WS-TAG-COUNT.
079200     PERFORM 2210-SEED-FIELD         THRU 2210-EXIT.
079300 2200-EXIT.
079400     EXIT.
079500
079600*  SEEDS THE NINE LOAN WORKING FIELDS.  FINAL_RATE STARTS
079700*  FROM BASE_RATE PER THE LOANS RULESET (LN-INIT ALSO SETS
079800*  IT AGAIN ONCE THE DECISION IS KNOWN NOT TO BE DENIED) AND
079900*  DECISION STARTS "PENDING " UNTIL LN-DENY-DTI, LN-DENY-SCORE
080000*  OR LN-INIT SETS IT.
080100 2210-SEED-FIELD.
080200     MOVE 9                          TO WS-FIELD-COUNT.
080300     MOVE "CREDIT_SCORE"      TO WFD-NAME(1).
080400     SET  WFD-IS-NUMERIC (1)          TO TRUE.
080500     MOVE LII-CREDIT-SCORE             TO WFD-NUM(1).
080600     MOVE "ANNUAL_INCOME"     TO WFD-NAME(2).
080700     SET  WFD-IS-NUMERIC (2)          TO TRUE.
080800     MOVE LII-ANNUAL-INCOME            TO WFD-NUM(2).
080900     MOVE "DEBT_TO_INCOME"   TO WFD-NAME(3).
081000     SET  WFD-IS-NUMERIC (3)          TO TRUE.
081100     MOVE LII-DEBT-TO-INCOME           TO WFD-NUM(3).
081200     MOVE "EMPLOYMENT_YEARS" TO WFD-NAME(4).
081300     SET  WFD-IS-NUMERIC (4)          TO TRUE.
081400     MOVE LII-EMPLOYMENT-YEARS         TO WFD-NUM(4).
081500     MOVE "LOAN_AMOUNT"      TO WFD-NAME(5).
081600     SET  WFD-IS-NUMERIC (5)          TO TRUE.
081700     MOVE LII-LOAN-AMOUNT              TO WFD-NUM(5).
081800     MOVE "LOAN_PURPOSE"     TO WFD-NAME(6).
081900     SET  WFD-IS-ALPHA (6)            TO TRUE.
082000     MOVE LII-LOAN-PURPOSE(1:20)       TO WFD-ALPHA(6).
082100     MOVE "BASE_RATE"        TO WFD-NAME(7).
082200     SET  WFD-IS-NUMERIC (7)          TO TRUE.
082300     MOVE LII-BASE-RATE                TO WFD-NUM(7).
082400     MOVE "FINAL_RATE"       TO WFD-NAME(8).
082500     SET  WFD-IS-NUMERIC (8)          TO TRUE.
082600     MOVE LII-BASE-RATE                TO WFD-NUM(8).
082700     MOVE "DECISION"          TO WFD-NAME(9).
082800     SET  WFD-IS-ALPHA (9)            TO TRUE.
082900     MOVE "PENDING "                   TO WFD-ALPHA(9).
083000 2210-EXIT.
083100     EXIT.
083200
083300*  TRACE REPORT DETAIL LINE 1 - APPLICATION-ID, CREDIT SCORE,
083400*  ANNUAL INCOME AND DEBT-TO-INCOME AS THEY CAME IN ON THE INPUT
083500*  RECORD, BEFORE ANY RULE HAS TOUCHED THEM.
083600 2300-WRITE-RECORD-HEADER.
083700     MOVE LII-APP-ID                  TO WS-RHL-APP-ID.
083800     MOVE LII-CREDIT-SCORE            TO WS-RHL-SCORE.
083900     MOVE LII-DEBT-TO-INCOME          TO WS-RHL-DTI.
084000     MOVE LII-LOAN-AMOUNT             TO WS-RHL-LOAN-AMT.
084100     WRITE TRACE-LINE FROM WS-REC-HEADER-LINE.
084200 2300-EXIT.
084300     EXIT.
084400
084500*  TRACE REPORT DETAIL LINE 2 - HOW MANY RULES FIRED FOR THIS
084600*  APPLICATION AND THE FINAL RATE / DECISION FIELDS AFTER EVERY
084700*  RULE HAS RUN.  WS-FLD-IDX IS SET BY HAND TO THE KNOWN
084800*  SUBSCRIPTS SEEDED BY 2210 FOR FINAL_RATE AND DECISION - THEY
084900*  NEVER MOVE SINCE 2210 ALWAYS SEEDS THEM IN THE SAME ORDER.
085000 2400-WRITE-RECORD-FOOTER.
085100     SET WS-FLD-IDX TO 8.
085200     MOVE WS-RECORD-RULES-FIRED      TO WS-RFL-FIRED.
085300     MOVE WS-RULE-COUNT              TO WS-RFL-TOTAL.
085400     MOVE WFD-NUM(WS-FLD-IDX)        TO WS-RFL-RATE.
085500     SET WS-FLD-IDX TO 9.
085600     MOVE WFD-ALPHA(WS-FLD-IDX)(1:8) TO WS-RFL-DECISION.
085700     WRITE TRACE-LINE FROM WS-REC-FOOTER-LINE.
085800 2400-EXIT.
085900     EXIT.
086000
086100*  CARRIES THE ORIGINAL APPLICATION DATA FORWARD UNCHANGED, ADDS
086200*  THE COMPUTED FINAL RATE AND DECISION OUT OF THE FIELD
086300*  DIRECTORY, CLEARS THE TAGS TABLE, THEN COPIES OVER WHATEVER
086400*  TAGS THE RULES APPENDED BEFORE WRITING THE OUTPUT RECORD.
086500 2500-BUILD-AND-WRITE-OUTPUT.
086600     MOVE LII-APP-ID                  TO LOR-APP-ID.
086700     MOVE LII-CREDIT-SCORE            TO LOR-CREDIT-SCORE.
086800     MOVE LII-ANNUAL-INCOME           TO LOR-ANNUAL-INCOME.
086900     MOVE LII-DEBT-TO-INCOME          TO LOR-DEBT-TO-INCOME.
087000     MOVE LII-EMPLOYMENT-YEARS        TO LOR-EMPLOYMENT-YEARS.
087100     MOVE LII-LOAN-AMOUNT             TO LOR-LOAN-AMOUNT.
087200     MOVE LII-LOAN-PURPOSE            TO LOR-LOAN-PURPOSE.
087300     MOVE LII-BASE-RATE               TO LOR-BASE-RATE.
087400     SET WS-FLD-IDX TO 8.
087500     MOVE WFD-NUM(WS-FLD-IDX)         TO LOR-FINAL-RATE.
087600     SET WS-FLD-IDX TO 9.
087700     MOVE WFD-ALPHA(WS-FLD-IDX)(1:8)  TO LOR-DECISION.
087800     MOVE SPACES                      TO LOR-TAGS(1) LOR-TAGS(2)
087900                                        LOR-TAGS(3) LOR-TAGS(4)
088000                                        LOR-TAGS(5) LOR-TAGS(6)
088100                                        LOR-TAGS(7) LOR-TAGS(8)
088200                                        LOR-TAGS(9) LOR-TAGS(10).
088300     PERFORM 2510-MOVE-ONE-TAG
088400        THRU 2510-EXIT
088500       VARYING WS-TAG-IDX FROM 1 BY 1
088600       UNTIL WS-TAG-IDX > WS-TAG-COUNT.
088700     MOVE WS-RECORD-RULES-FIRED       TO LOR-RULES-FIRED.
088800     WRITE LOANS-OUT-REC.
088900 2500-EXIT.
089000     EXIT.
089100
089200*  ONE PASS OF THE VARYING LOOP IN 2500 - COPIES ONE ENTRY OF THE
089300*  WORKING TAG LIST INTO THE MATCHING OCCURRENCE OF THE OUTPUT
089400*  RECORD'S TAGS TABLE.
089500 2510-MOVE-ONE-TAG.
089600     MOVE WS-TAG-ENTRY(WS-TAG-IDX)    TO LOR-TAGS(WS-TAG-IDX).
089700 2510-EXIT.
089800     EXIT.
089900
090000*  ROLLS THIS APPLICATION INTO THE BATCH TOTALS - WRITTEN COUNT
090100*  ALWAYS GOES UP; DENIED AND APPROVED ARE MUTUALLY EXCLUSIVE, AND
090200*  ONLY AN APPROVED APPLICATION'S FINAL RATE ADDS INTO THE RATE
090300*  TOTAL USED TO PRINT AN AVERAGE ON THE CONTROL REPORT.
090400 2600-ACCUMULATE-TOTALS.
090500     ADD CTE-ONE                      TO WS-BT-WRITTEN.
090600     IF LOR-DECISION = "DENIED "
090700         ADD CTE-ONE                  TO WS-BT-DENIED
090800     ELSE
090900         ADD CTE-ONE                  TO WS-BT-APPROVED
091000         ADD LOR-FINAL-RATE           TO WS-BT-RATE-TOTAL
091100     END-IF.
091200 2600-EXIT.
091300     EXIT.
091400
091500*---------------------------------------------------------*
091600*  3000 - EVALUATE ONE RULE.  SAME SHAPE AS INSPREM/ECOMDISC.
091700*---------------------------------------------------------*
091800 3000-EVALUATE-ONE-RULE.
091900*  IN FIRST_MATCH MODE, ONCE ONE RULE HAS ALREADY FIRED FOR THIS
092000*  RECORD EVERY LOWER-PRIORITY RULE IS SKIPPED OUTRIGHT - THE GO
092100*  TO BYPASSES THE CONDITION SCAN ENTIRELY SO A LOWER-PRIORITY
092200*  RULE CAN NEVER OVERWRITE WHAT THE WINNING RULE ALREADY SET.
092300     IF WS-MODE-IS-FIRST-MATCH AND WS-RULE-MATCHED-THIS-REC
092400         GO TO 3000-EXIT
092500     END-IF.
092600*  THE CONDITION TEXT IS COPIED TO A SCRATCH FIELD BEFORE SCANNING
092700*  BECAUSE THE PARAGRAPHS BELOW TEAR IT APART DESTRUCTIVELY
092800*  (UNSTRING, SUBSTRING REFERENCE MODIFICATION) - THE RULE TABLE
092900*  ENTRY ITSELF MUST COME THROUGH UNCHANGED FOR THE NEXT RECORD.
093000     MOVE WRT-CONDITION(WS-RULE-IDX) TO WS-COND-WORK.
093100     PERFORM 4000-EVALUATE-CONDITION
093200        THRU 4000-EXIT.
093300     IF WS-COND-TRUE
093400*  A MATCHED RULE'S ACTIONS RUN IMMEDIATELY, IN THE SAME PASS THAT
093500*  EVALUATED ITS CONDITION - THERE IS NO SEPARATE COMMIT PHASE, SO
093600*  ONE RULE CAN CHANGE A FIELD THAT A LATER, LOWER-PRIORITY RULE'S
093700*  CONDITION DEPENDS ON.  THAT IS DELIBERATE - IT IS HOW A BASE
093800*  CALCULATION FEEDS A SURCHARGE RULE RIGHT BEHIND IT.
093900         MOVE "Y"                    TO WS-RECORD-MATCHED-SW
094000         ADD CTE-ONE            TO WS-RECORD-RULES-FIRED
094100                                    WS-BT-FIRED
094200         MOVE "*"                    TO WS-RUL-MATCH-FLAG
094300         PERFORM 6000-EXECUTE-ACTIONS
094400            THRU 6000-EXIT
094500     ELSE
094600         MOVE SPACES                 TO WS-RUL-MATCH-FLAG
094700     END-IF.
094800     MOVE WRT-RULE-ID(WS-RULE-IDX)   TO WS-RUL-RULE-ID.
094900     MOVE WRT-RULE-NAME(WS-RULE-IDX) TO WS-RUL-RULE-NAME.
095000     WRITE TRACE-LINE FROM WS-RULE-LINE.
095100 3000-EXIT.
095200     EXIT.
095300
095400*===========================================================*
095500*  4000 - CONDITION SCANNER.  SAME GRAMMAR AS INSPREM/
095600*  ECOMDISC'S 4000 SERIES.
095700*===========================================================*
095800 4000-EVALUATE-CONDITION.
095900     IF WS-COND-WORK = SPACES
096000         SET WS-COND-FALSE           TO TRUE
096100         GO TO 4000-EXIT
096200     END-IF.
096300     SET WS-COND-FALSE               TO TRUE.
096400*  SPLIT ON THE LITERAL TEXT " OR " (SPACE-OR-SPACE) RATHER THAN A
096500*  TOKENIZED SCAN - FIVE OR-TERMS IS THE MOST ANY CONDITION ON
096600*  FILE TODAY USES; A SIXTH WOULD SIMPLY BE DROPPED BY THE
096700*  UNSTRING RATHER THAN OVERFLOW A SUBSCRIPT.
096800     UNSTRING WS-COND-WORK DELIMITED BY " OR "
096900         INTO WS-OR-TERM(1) WS-OR-TERM(2) WS-OR-TERM(3)
097000              WS-OR-TERM(4) WS-OR-TERM(5)
097100         TALLYING IN WS-OR-TERM-COUNT
097200     END-UNSTRING.
097300     PERFORM 4100-EVAL-OR-TERM
097400        THRU 4100-EXIT
097500       VARYING WS-OR-IDX FROM 1 BY 1
097600       UNTIL WS-OR-IDX > WS-OR-TERM-COUNT
097700          OR WS-COND-TRUE.
097800 4000-EXIT.
097900     EXIT.
098000
098100*  4100 SPLITS THE CONDITION TEXT ON THE WORD OR AND WALKS EACH
098200*  OR-TERM IN TURN.  THE WHOLE CONDITION IS TRUE THE MOMENT ONE
098300*  OR-TERM COMES BACK TRUE, SO THE PERFORM STOPS EARLY AND THE
098400*  REMAINING OR-TERMS ARE NEVER LOOKED AT.
098500*  AN OR-TERM ITSELF MAY STILL BE SEVERAL AND-TERMS STRUNG
098600*  TOGETHER - 4200 PEELS THOSE OFF ONE LEVEL DOWN.
098700 4100-EVAL-OR-TERM.
098800*  SAME FIVE-DELIMITER LIMIT AS THE OR-SPLIT ABOVE, ONE LEVEL DOWN
098900*  THE GRAMMAR - FIVE AND-TERMS PER OR-TERM.
099000     UNSTRING WS-OR-TERM(WS-OR-IDX) DELIMITED BY " AND "
099100         INTO WS-AND-TERM(1) WS-AND-TERM(2) WS-AND-TERM(3)
099200              WS-AND-TERM(4) WS-AND-TERM(5)
099300         TALLYING IN WS-AND-TERM-COUNT
099400     END-UNSTRING.
099500     SET WS-COND-TRUE                TO TRUE.
099600     PERFORM 4200-EVAL-AND-TERM
099700        THRU 4200-EXIT
099800       VARYING WS-AND-IDX FROM 1 BY 1
099900       UNTIL WS-AND-IDX > WS-AND-TERM-COUNT
100000          OR WS-COND-FALSE.
100100 4100-EXIT.
100200     EXIT.
100300
100400*  4200 SPLITS ONE OR-TERM ON THE WORD AND AND WALKS EACH AND-
100500*  TERM, WHICH MAY CARRY A LEADING NOT.  THE OR-TERM IS TRUE ONLY
100600*  IF EVERY AND-TERM COMES BACK TRUE, SO THE LOOP GIVES UP THE
100700*  MOMENT ONE FAILS.
100800*  A NOT-TERM HAS ITS NOT WORD STRIPPED HERE AND THE RESULT OF
100900*  4300 INVERTED BEFORE IT IS COUNTED.
101000 4200-EVAL-AND-TERM.
101100*  LEADING BLANKS LEFT BEHIND BY THE UNSTRING SPLIT ABOVE HAVE TO
101200*  COME OFF BEFORE THE NOT TEST BELOW CAN LOOK AT THE FIRST FOUR
101300*  CHARACTERS - AN INDENTED "  NOT SMOKER" WOULD OTHERWISE MISS
101400*  THE NOT ENTIRELY.
101500     MOVE WS-AND-TERM(WS-AND-IDX)     TO WS-TRIM-SOURCE.
101600     PERFORM 4330-TRIM-TEXT          THRU 4330-EXIT.
101700     MOVE WS-TRIM-RESULT              TO WS-NOT-TERM.
101800     MOVE "N"                        TO WS-NEGATE-SW.
101900*  A TRAILING SPACE IS PART OF THE MATCH SO A FIELD NAME THAT
102000*  HAPPENS TO START WITH THE LETTERS NOT (THERE IS NONE ON FILE
102100*  TODAY) WOULD NOT BE MISTAKEN FOR THE KEYWORD.
102200     IF WS-NOT-TERM(1:4) = "NOT "
102300         MOVE "Y"                    TO WS-NEGATE-SW
102400         MOVE WS-NOT-TERM(5:76)      TO WS-COMPARE-TEXT
102500     ELSE
102600         MOVE WS-NOT-TERM            TO WS-COMPARE-TEXT
102700     END-IF.
102800     PERFORM 4300-EVAL-COMPARISON
102900        THRU 4300-EXIT.
103000     IF WS-NEGATE-THIS-TERM
103100         IF WS-COND-TRUE
103200             SET WS-COND-FALSE       TO TRUE
103300         ELSE
103400             SET WS-COND-TRUE        TO TRUE
103500         END-IF
103600     END-IF.
103700 4200-EXIT.
103800     EXIT.
103900
104000*===========================================================*
104100*  4300 - SINGLE COMPARISON OR BARE-FIELD TEST.
104200*  LOOKS FOR A TWO-CHARACTER OPERATOR FIRST ( >= <= != == ), THEN
104300*  A ONE-CHARACTER OPERATOR ( > < ), IN THAT ORDER, SO >= IS NEVER
104400*  MISREAD AS > FOLLOWED BY A STRAY =.
104500*  A TERM WITH NO OPERATOR AT ALL IS A BARE FIELD TEST (SMOKER,
104600*  IS_FIRST_PURCHASE) AND FALLS THROUGH TO 4900 INSTEAD OF BEING
104700*  SPLIT INTO TWO OPERANDS.
104800*===========================================================*
104900 4300-EVAL-COMPARISON.
105000*  RE-TRIMMED HERE EVEN THOUGH 4200 ALREADY TRIMMED THE WHOLE AND-
105100*  TERM - STRIPPING THE LEADING NOT (WHEN PRESENT) CAN LEAVE A
105200*  FRESH LEADING BLANK ON WHAT IS LEFT.
105300     MOVE WS-COMPARE-TEXT             TO WS-TRIM-SOURCE.
105400     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
105500     MOVE WS-TRIM-RESULT              TO WS-COMPARE-TEXT.
105600     MOVE SPACES                     TO WS-OPERATOR-TEXT.
105700     MOVE WS-COMPARE-TEXT             TO WS-TRIM-SOURCE.
105800     PERFORM 4335-FIND-LENGTH         THRU 4335-EXIT.
105900     MOVE WS-TRIM-POS                 TO WS-COMPARE-LEN.
106000*  THE SCAN STOPS ONE SHORT OF THE END OF THE TEXT (COMPARE-LEN
106100*  MINUS 1) SINCE A TWO-CHARACTER OPERATOR NEEDS A CHARACTER TO
106200*  ITS RIGHT TO COMPARE AGAINST.
106300     PERFORM 4310-SCAN-TWO-CHAR-OP
106400        THRU 4310-EXIT
106500       VARYING WS-SCAN-POS FROM 1 BY 1
106600       UNTIL WS-SCAN-POS > WS-COMPARE-LEN - 1
106700          OR WS-OPERATOR-TEXT NOT = SPACES.
106800*  NO TWO-CHARACTER OPERATOR MATCHED, SO TRY THE SHORTER ONE-
106900*  CHARACTER OPERATORS BEFORE GIVING UP AND TREATING THE TERM AS A
107000*  BARE FIELD TEST.
107100     IF WS-OPERATOR-TEXT = SPACES
107200         PERFORM 4320-SCAN-ONE-CHAR-OP
107300            THRU 4320-EXIT
107400           VARYING WS-SCAN-POS FROM 1 BY 1
107500           UNTIL WS-SCAN-POS > WS-COMPARE-LEN
107600              OR WS-OPERATOR-TEXT NOT = SPACES
107700     END-IF.
107800     IF WS-OPERATOR-TEXT = SPACES
107900*  NO OPERATOR ANYWHERE IN THE TERM - THE WHOLE TEXT IS ONE
108000*  OPERAND, RESOLVED AND THEN HANDED TO 4900 FOR A BARE-TRUTH TEST
108100*  RATHER THAN A TWO-SIDED COMPARE.
108200         MOVE WS-COMPARE-TEXT        TO WS-LEFT-TEXT
108300         PERFORM 5000-RESOLVE-OPERAND
108400            THRU 5000-EXIT
108500         PERFORM 4900-EVAL-BARE-TRUTH
108600            THRU 4900-EXIT
108700     ELSE
108800*  EVERYTHING BEFORE THE OPERATOR IS THE LEFT OPERAND; WS-SCAN-POS
108900*  IS STILL SITTING ON THE OPERATOR'S FIRST CHARACTER FROM THE
109000*  SCAN PARAGRAPH THAT FOUND IT.
109100         MOVE WS-COMPARE-TEXT(1:WS-SCAN-POS - 1) TO WS-LEFT-TEXT
109200*  A ONE-CHARACTER OPERATOR LEAVES THE SECOND BYTE OF WS-OPERATOR-
109300*  TEXT BLANK - THAT BLANK IS HOW THIS PARAGRAPH TELLS A ONE-
109400*  CHARACTER OPERATOR FROM A TWO-CHARACTER ONE WITHOUT A SEPARATE
109500*  SWITCH.
109600         IF WS-OPERATOR-TEXT(2:1) = SPACE
109700             MOVE 1                  TO WS-OP-LEN
109800         ELSE
109900             MOVE 2                  TO WS-OP-LEN
110000         END-IF
110100         MOVE WS-COMPARE-TEXT(WS-SCAN-POS + WS-OP-LEN:)
110200           TO WS-RIGHT-TEXT
110300         PERFORM 5000-RESOLVE-OPERAND
110400            THRU 5000-EXIT
110500         PERFORM 5100-RESOLVE-RIGHT-OPERAND
110600            THRU 5100-EXIT
110700         PERFORM 4400-COMPARE-OPERANDS
110800            THRU 4400-EXIT
110900     END-IF.
111000 4300-EXIT.
111100     EXIT.
111200
111300*  SCANS THE CONDITION TEXT LEFT TO RIGHT FOR ANY OF THE FOUR TWO-
111400*  CHARACTER OPERATORS AND STOPS ON THE FIRST HIT.  A LITERAL THAT
111500*  HAPPENED TO QUOTE ONE OF THESE PAIRS COULD IN THEORY MISLEAD
111600*  THE SCAN - NO RULE ON FILE TODAY DOES.
111700 4310-SCAN-TWO-CHAR-OP.
111800*  ALL FOUR TWO-CHARACTER OPERATORS ARE CHECKED AT EVERY SCAN
111900*  POSITION BEFORE MOVING ON, NOT JUST THE FIRST ONE THAT MIGHT
112000*  APPLY - THE RULES FILE IS FREE TO USE ANY OF THE FOUR.
112100     IF WS-COMPARE-TEXT(WS-SCAN-POS:2) = ">=" OR "<=" OR "!="
112200                                      OR "=="
112300         MOVE WS-COMPARE-TEXT(WS-SCAN-POS:2) TO WS-OPERATOR-TEXT
112400     END-IF.
112500 4310-EXIT.
112600     EXIT.
112700
112800*  ONLY REACHED WHEN 4310 FOUND NO TWO-CHARACTER OPERATOR.  SCANS
112900*  FOR A BARE > OR <.  IF NEITHER TURNS UP EITHER, WS-OPERATOR-
113000*  TEXT IS LEFT AT SPACES AND 4300 TREATS THE WHOLE TERM AS A
113100*  BARE-FIELD TRUTH TEST.
113200 4320-SCAN-ONE-CHAR-OP.
113300     IF WS-COMPARE-TEXT(WS-SCAN-POS:1) = ">" OR "<"
113400         MOVE WS-COMPARE-TEXT(WS-SCAN-POS:1) TO WS-OPERATOR-TEXT
113500     END-IF.
113600 4320-EXIT.
113700     EXIT.
113800
113900*  4330/4335 SQUARE UP A CONDITION TOKEN BY HAND - THIS SHOP HAS
114000*  NO TRIM OR LENGTH LIBRARY ROUTINE, SO LEADING BLANKS ARE
114100*  DROPPED AND THE SIGNIFICANT LENGTH IS FOUND BY SCANNING FROM
114200*  BOTH ENDS OF WS-TRIM-SOURCE.  CALLER LOADS WS-TRIM-SOURCE
114300*  BEFORE THE PERFORM AND READS WS-TRIM-RESULT / WS-TRIM-POS
114400*  AFTER IT RETURNS.
114500 4330-TRIM-TEXT.
114600*  STARTS AT POSITION 1 AND WALKS RIGHT; A WORK AREA THAT IS ALL
114700*  BLANKS RUNS THE INDEX PAST 80 RATHER THAN FINDING A NON-BLANK,
114800*  WHICH THE CHECK RIGHT BELOW CATCHES.
114900     PERFORM 4331-SCAN-LEFT          THRU 4331-EXIT
115000        VARYING WS-TRIM-POS FROM 1 BY 1
115100          UNTIL WS-TRIM-POS > 80
115200             OR WS-TRIM-SOURCE(WS-TRIM-POS:1) NOT = SPACE.
115300*  THE VARYING LOOP RAN OFF THE END WITHOUT FINDING A NON-BLANK
115400*  CHARACTER - THE SOURCE WAS ENTIRELY SPACES, SO THE TRIMMED
115500*  RESULT IS ALSO SPACES RATHER THAN A REFERENCE-MODIFICATION
115600*  ERROR ON AN OUT-OF-RANGE STARTING POSITION.
115700     IF WS-TRIM-POS > 80
115800         MOVE SPACES                 TO WS-TRIM-RESULT
115900     ELSE
116000         MOVE WS-TRIM-SOURCE(WS-TRIM-POS:) TO WS-TRIM-RESULT
116100     END-IF.
116200 4330-EXIT.
116300     EXIT.
116400
116500*  WORKHORSE OF 4330 - STEPS ONE POSITION AT A TIME UNTIL A NON-
116600*  BLANK CHARACTER TURNS UP OR THE 80-BYTE WORK AREA RUNS OUT.
116700*  KEPT AS ITS OWN PARAGRAPH SO THE VARYING LOOP IS A PERFORM OF A
116800*  PARAGRAPH, NOT AN IN-LINE PERFORM BLOCK.
116900 4331-SCAN-LEFT.
117000 4331-EXIT.
117100     EXIT.
117200
117300*  COMPANION TO 4330 - SCANS FROM THE RIGHT-HAND END OF THE WORK
117400*  AREA INSTEAD OF THE LEFT, LOOKING FOR THE LAST NON-BLANK
117500*  POSITION.  THAT POSITION IS THE LENGTH OF THE TRIMMED TEXT,
117600*  WHICH 5060 USES TO KNOW HOW FAR TO SCAN.
117700 4335-FIND-LENGTH.
117800*  STARTS AT POSITION 80 AND WALKS LEFT - THE MIRROR IMAGE OF
117900*  4331'S LEFT-TO-RIGHT SCAN.
118000     PERFORM 4336-SCAN-RIGHT         THRU 4336-EXIT
118100        VARYING WS-TRIM-POS FROM 80 BY -1
118200          UNTIL WS-TRIM-POS < 1
118300             OR WS-TRIM-SOURCE(WS-TRIM-POS:1) NOT = SPACE.
118400 4335-EXIT.
118500     EXIT.
118600
118700*  WORKHORSE OF 4335, SYMMETRIC WITH 4331 BUT VARYING FROM 80 DOWN
118800*  TO 1 INSTEAD OF 1 UP TO 80.
118900 4336-SCAN-RIGHT.
119000 4336-EXIT.
119100     EXIT.
119200
119300*===========================================================*
119400*  4400 - TYPE-SAFE COMPARE.
119500*  BY THE TIME CONTROL REACHES HERE BOTH SIDES OF THE COMPARISON
119600*  HAVE BEEN RESOLVED TO EITHER A NUMBER OR AN ALPHA VALUE BY
119700*  5000/5100.  A NUMBER-TO-ALPHA OR ALPHA-TO-NUMBER COMPARE IS NOT
119800*  TREATED AS AN ERROR HERE - IT SIMPLY COMES BACK FALSE, SO A
119900*  MISTYPED RULE NEVER TAKES THE WHOLE BATCH DOWN.
120000*===========================================================*
120100 4400-COMPARE-OPERANDS.
120200     SET WS-COND-FALSE               TO TRUE.
120300*  THE COMPARE ONLY HAPPENS WHEN BOTH SIDES RESOLVED TO THE SAME
120400*  TYPE; A MISMATCH FALLS THROUGH WITH WS-COND-FALSE ALREADY SET
120500*  ABOVE, SO THE EVALUATION MOVES ON RATHER THAN ABENDING ON AN
120600*  ILLEGAL COMPARE.
120700     IF WS-LEFT-TYPE = WS-RIGHT-TYPE
120800*  SET COPIES WHICHEVER TYPE THE OPERAND RESOLVED TO STRAIGHT ONTO
120900*  THE TARGET FIELD'S TYPE INDICATOR - A FIELD THAT WAS NUMERIC
121000*  CAN BECOME ALPHA (OR BACK) IF A LATER RULE SETS IT TO A
121100*  DIFFERENT KIND OF LITERAL.
121200         IF WS-LEFT-IS-NUMERIC
121300             PERFORM 4410-COMPARE-NUMERIC THRU 4410-EXIT
121400         ELSE
121500             PERFORM 4420-COMPARE-ALPHA THRU 4420-EXIT
121600         END-IF
121700     END-IF.
121800 4400-EXIT.
121900     EXIT.
122000
122100*  STRAIGHT EVALUATE ON THE OPERATOR TEXT AGAINST THE TWO RESOLVED
122200*  NUMBERS.  ROUNDING IS NOT A CONCERN HERE - BOTH SIDES CARRY THE
122300*  SAME FOUR IMPLIED DECIMALS AS EVERY OTHER WORKING FIELD IN THE
122400*  ENGINE.
122500 4410-COMPARE-NUMERIC.
122600     EVALUATE WS-OPERATOR-TEXT
122700         WHEN ">="
122800             IF WS-LEFT-NUM >= WS-RIGHT-NUM
122900                 SET WS-COND-TRUE TO TRUE
123000             END-IF
123100         WHEN "<="
123200             IF WS-LEFT-NUM <= WS-RIGHT-NUM
123300                 SET WS-COND-TRUE TO TRUE
123400             END-IF
123500         WHEN "!="
123600             IF WS-LEFT-NUM NOT = WS-RIGHT-NUM
123700                 SET WS-COND-TRUE TO TRUE
123800             END-IF
123900         WHEN "=="
124000             IF WS-LEFT-NUM = WS-RIGHT-NUM
124100                 SET WS-COND-TRUE TO TRUE
124200             END-IF
124300         WHEN ">"
124400             IF WS-LEFT-NUM > WS-RIGHT-NUM
124500                 SET WS-COND-TRUE TO TRUE
124600             END-IF
124700         WHEN "<"
124800             IF WS-LEFT-NUM < WS-RIGHT-NUM
124900                 SET WS-COND-TRUE TO TRUE
125000             END-IF
125100     END-EVALUATE.
125200 4410-EXIT.
125300     EXIT.
125400
125500*  SAME EVALUATE AS 4410 BUT ON THE ALPHA VALUES.  ONLY = AND !=
125600*  REALLY MAKE SENSE ON TEXT; > AND < ARE STILL HONORED (PLAIN
125700*  COLLATING SEQUENCE ORDER) IN CASE A FUTURE RULE EVER NEEDS
125800*  THEM, BUT NO RULE ON FILE TODAY USES THEM.
125900 4420-COMPARE-ALPHA.
126000     EVALUATE WS-OPERATOR-TEXT
126100         WHEN ">="
126200             IF WS-LEFT-ALPHA >= WS-RIGHT-ALPHA
126300                 SET WS-COND-TRUE TO TRUE
126400             END-IF
126500         WHEN "<="
126600             IF WS-LEFT-ALPHA <= WS-RIGHT-ALPHA
126700                 SET WS-COND-TRUE TO TRUE
126800             END-IF
126900         WHEN "!="
127000             IF WS-LEFT-ALPHA NOT = WS-RIGHT-ALPHA
127100                 SET WS-COND-TRUE TO TRUE
127200             END-IF
127300         WHEN "=="
127400             IF WS-LEFT-ALPHA = WS-RIGHT-ALPHA
127500                 SET WS-COND-TRUE TO TRUE
127600             END-IF
127700         WHEN ">"
127800             IF WS-LEFT-ALPHA > WS-RIGHT-ALPHA
127900                 SET WS-COND-TRUE TO TRUE
128000             END-IF
128100         WHEN "<"
128200             IF WS-LEFT-ALPHA < WS-RIGHT-ALPHA
128300                 SET WS-COND-TRUE TO TRUE
128400             END-IF
128500     END-EVALUATE.
128600 4420-EXIT.
128700     EXIT.
128800
128900*  A CONDITION TERM WITH NO OPERATOR IS TRUE WHEN THE FIELD IS A
129000*  NONZERO NUMBER OR A NON-BLANK STRING - THIS IS WHAT LETS A RULE
129100*  WRITE A BARE FLAG NAME INSTEAD OF SPELLING OUT FLAG == 1 EVERY
129200*  TIME.
129300 4900-EVAL-BARE-TRUTH.
129400     IF WS-LEFT-IS-NUMERIC
129500         IF WS-LEFT-NUM NOT = ZERO
129600             SET WS-COND-TRUE TO TRUE
129700         ELSE
129800             SET WS-COND-FALSE TO TRUE
129900         END-IF
130000     ELSE
130100         IF WS-LEFT-ALPHA NOT = SPACES
130200             SET WS-COND-TRUE TO TRUE
130300         ELSE
130400             SET WS-COND-FALSE TO TRUE
130500         END-IF
130600     END-IF.
130700 4900-EXIT.
130800     EXIT.
130900
131000*===========================================================*
131100*  5000 - RESOLVE ONE OPERAND.  SAME LOGIC AS THE OTHER TWO
131200*  BATCH PROGRAMS' 5000 SERIES.
131300*===========================================================*
131400 5000-RESOLVE-OPERAND.
131410*  WS-LEFT-NUM IS WORKING STORAGE, NOT LOCAL TO THIS PARAGRAPH -
131420*  ZEROED HERE FIRST SO AN OPERAND THAT RESOLVES ALPHA (INCLUDING
131430*  THE FIELD-NOT-FOUND FALLBACK BELOW) DOES NOT LEAVE BEHIND
131440*  WHATEVER NUMBER A PRIOR OPERAND LEFT IN IT - 6100-EXECUTE-
131450*  ONE-ACTION COPIES THIS FIELD INTO THE ACTION OPERAND
131460*  UNCONDITIONALLY, SO A STALE VALUE HERE WOULD OTHERWISE FEED
131470*  DIRECTLY INTO THE NEXT ACTION'S ARITHMETIC.
131480     MOVE ZERO                        TO WS-LEFT-NUM.
131500*  THE LEFT OPERAND TEXT CAME STRAIGHT OUT OF THE CONDITION SCAN
131600*  AND MAY STILL CARRY A LEADING BLANK FROM THE SPLIT THAT
131700*  PRODUCED IT - TRIMMED HERE BEFORE THE TYPE CHECKS BELOW LOOK AT
131800*  ITS FIRST CHARACTER.
131900     MOVE WS-LEFT-TEXT                TO WS-TRIM-SOURCE.
132000     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
132100     MOVE WS-TRIM-RESULT               TO WS-LEFT-TEXT.
132200*  A LEADING APOSTROPHE MEANS A QUOTED STRING LITERAL - THE
132300*  OPENING QUOTE ITSELF IS DROPPED BY THE (2:18) REFERENCE
132400*  MODIFICATION BELOW, LEAVING UP TO 18 CHARACTERS OF LITERAL TEXT
132500*  PLUS ITS CLOSING QUOTE, WHICH 5050 THEN BLANKS OUT.
132600     IF WS-LEFT-TEXT(1:1) = CTE-APOSTROPHE
132700         SET WS-LEFT-IS-ALPHA        TO TRUE
132800         MOVE WS-LEFT-TEXT(2:18)     TO WS-LEFT-ALPHA
132900         PERFORM 5050-STRIP-CLOSE-QUOTE THRU 5050-EXIT
133000         GO TO 5000-EXIT
133100     END-IF.
133200*  TRUE/FALSE ARE CHECKED BEFORE THE NUMERIC PARSE BELOW SINCE
133300*  THEY WOULD OTHERWISE FALL THROUGH TO THE FIELD-LOOKUP PATH AND
133400*  RESOLVE AS AN UNSET FIELD INSTEAD OF THE BOOLEAN THEY SPELL
133500*  OUT.
133600     IF WS-LEFT-TEXT = "true" OR "TRUE"
133700         SET WS-LEFT-IS-NUMERIC      TO TRUE
133800         MOVE 1                      TO WS-LEFT-NUM
133900         GO TO 5000-EXIT
134000     END-IF.
134100     IF WS-LEFT-TEXT = "false" OR "FALSE"
134200         SET WS-LEFT-IS-NUMERIC      TO TRUE
134300         MOVE 0                      TO WS-LEFT-NUM
134400         GO TO 5000-EXIT
134500     END-IF.
134600*  NEITHER A QUOTED LITERAL NOR TRUE/FALSE - TRY IT AS A NUMBER
134700*  NEXT, BEFORE FALLING BACK TO A FIELD-DIRECTORY LOOKUP.
134800     MOVE WS-LEFT-TEXT                TO WS-NUMTEXT-SOURCE.
134900     PERFORM 5060-PARSE-NUMBER-TEXT   THRU 5060-EXIT.
135000     IF WS-NUMTEXT-VALID-SW = "Y"
135100         SET WS-LEFT-IS-NUMERIC      TO TRUE
135200         MOVE WS-NUMTEXT-VALUE       TO WS-LEFT-NUM
135300         GO TO 5000-EXIT
135400     END-IF.
135500*  NOT A LITERAL OF ANY KIND - THE TEXT MUST BE A FIELD NAME.
135600*  FIELD NAMES ON THE RULES FILE NEVER RUN PAST 20 CHARACTERS,
135700*  MATCHING WFD-NAME'S WIDTH IN THE DIRECTORY.
135800     MOVE WS-LEFT-TEXT(1:20)         TO WS-LOOKUP-NAME.
135900     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
136000*  AN UNKNOWN FIELD NAME - A TYPO ON THE RULES FILE, OR A FIELD NO
136100*  RULE HAS SET YET - RESOLVES AS ALPHA SPACES RATHER THAN
136200*  ABENDING, SO THE CONDITION SIMPLY COMES BACK FALSE INSTEAD OF
136300*  STOPPING THE BATCH.
136400     IF WS-FIELD-FOUND
136500         IF WFD-IS-NUMERIC(WS-FLD-IDX)
136600             SET WS-LEFT-IS-NUMERIC  TO TRUE
136700             MOVE WFD-NUM(WS-FLD-IDX) TO WS-LEFT-NUM
136800         ELSE
136900             SET WS-LEFT-IS-ALPHA    TO TRUE
137000             MOVE WFD-ALPHA(WS-FLD-IDX) TO WS-LEFT-ALPHA
137100         END-IF
137200     ELSE
137300         SET WS-LEFT-IS-ALPHA        TO TRUE
137400         MOVE SPACES                 TO WS-LEFT-ALPHA
137500     END-IF.
137600 5000-EXIT.
137700     EXIT.
137800
137900*  A QUOTED LITERAL WAS COPIED INTO THE ALPHA WORK FIELD INCLUDING
138000*  ITS CLOSING APOSTROPHE (THE OPENING ONE WAS ALREADY STRIPPED BY
138100*  5000 BEFORE THE MOVE) - THIS PARAGRAPH BLANKS THE TRAILING
138200*  CHARACTER OUT SO 4420 COMPARES THE LITERAL TEXT ONLY.
138300 5050-STRIP-CLOSE-QUOTE.
138400*  SCANS ALL 20 BYTES OF THE ALPHA WORK FIELD RATHER THAN JUST THE
138500*  LAST ONE, SINCE THE ACTUAL CLOSING-QUOTE POSITION DEPENDS ON
138600*  HOW LONG THE LITERAL TEXT TURNED OUT TO BE.
138700     PERFORM 5051-STRIP-ONE-CHAR     THRU 5051-EXIT
138800        VARYING WS-CHAR-IDX FROM 1 BY 1
138900          UNTIL WS-CHAR-IDX > 20.
139000     MOVE WS-OPERAND-SCRATCH         TO WS-LEFT-ALPHA.
139100 5050-EXIT.
139200     EXIT.
139300
139400*  ONE PASS OF THE LOOP IN 5050 - CHECKS ONE CHARACTER POSITION
139500*  AND BLANKS IT IF IT IS THE CLOSING APOSTROPHE.
139600 5051-STRIP-ONE-CHAR.
139700*  WS-OPS-CHAR IS A ONE-CHARACTER OCCURS TABLE REDEFINING THE
139800*  SCRATCH FIELD, INDEXED BY THE SAME WS-CHAR-IDX AS THE PERFORM
139900*  VARYING ABOVE - THIS PARAGRAPH ONLY EVER TOUCHES ONE BYTE OF IT
140000*  PER CALL.
140100     MOVE WS-LEFT-ALPHA(WS-CHAR-IDX:1)
140200       TO WS-OPS-CHAR(WS-CHAR-IDX).
140300     IF WS-OPS-CHAR(WS-CHAR-IDX) = CTE-APOSTROPHE
140400         MOVE SPACES                 TO WS-OPS-CHAR(WS-CHAR-IDX)
140500     END-IF.
140600 5051-EXIT.
140700     EXIT.
140800
140900*  5060/5065 PARSE A CONDITION TOKEN AS A NUMERIC LITERAL BY
141000*  HAND, ONE CHARACTER AT A TIME - NO NUMVAL IN THIS SHOP'S
141100*  COMPILER.  A DIGIT CHARACTER MOVES STRAIGHT INTO A ONE-DIGIT
141200*  NUMERIC ITEM (DISPLAY STORAGE MAKES THIS A LEGAL MOVE) AND IS
141300*  FOLDED INTO THE RUNNING TOTAL; A LEADING SIGN AND A SINGLE
141400*  DECIMAL POINT ARE THE ONLY OTHER CHARACTERS ALLOWED.  CALLER
141500*  LOADS WS-NUMTEXT-SOURCE AND READS WS-NUMTEXT-VALID-SW /
141600*  WS-NUMTEXT-VALUE BACK.
141700 5060-PARSE-NUMBER-TEXT.
141800     MOVE WS-NUMTEXT-SOURCE          TO WS-TRIM-SOURCE.
141900     PERFORM 4330-TRIM-TEXT          THRU 4330-EXIT.
142000     MOVE WS-TRIM-RESULT              TO WS-NUMTEXT-SOURCE.
142100     MOVE WS-NUMTEXT-SOURCE           TO WS-TRIM-SOURCE.
142200     PERFORM 4335-FIND-LENGTH         THRU 4335-EXIT.
142300     MOVE WS-TRIM-POS                 TO WS-NUMTEXT-LEN.
142400     MOVE "Y"                         TO WS-NUMTEXT-VALID-SW.
142500     MOVE "N"                         TO WS-NUMTEXT-SAW-DOT-SW.
142600     MOVE "N"                         TO WS-NUMTEXT-SAW-DIGIT-SW.
142700     MOVE "N"                         TO WS-NUMTEXT-NEGATIVE-SW.
142800     MOVE ZERO                        TO WS-NUMTEXT-VALUE.
142900     MOVE ZERO                        TO WS-NUMTEXT-DEC-DIGITS.
143000*  AN EMPTY TRIMMED SOURCE (THE ORIGINAL TEXT WAS ALL BLANKS)
143100*  CANNOT BE A NUMBER - FAILED HERE BEFORE THE SCAN LOOP EVEN
143200*  STARTS RATHER THAN LETTING A ZERO-LENGTH VARYING RANGE PASS
143300*  SILENTLY.
143400     IF WS-NUMTEXT-LEN < 1
143500         MOVE "N"                    TO WS-NUMTEXT-VALID-SW
143600     ELSE
143700         PERFORM 5065-SCAN-ONE-NUMCHAR THRU 5065-EXIT
143800            VARYING WS-NUMTEXT-POS FROM 1 BY 1
143900              UNTIL WS-NUMTEXT-POS > WS-NUMTEXT-LEN
144000                 OR WS-NUMTEXT-VALID-SW = "N"
144100*  A STRING OF NOTHING BUT A SIGN AND/OR A DECIMAL POINT ("-" OR
144200*  ".") SCANS CLEAN CHARACTER BY CHARACTER BUT IS NOT ACTUALLY A
144300*  NUMBER - CAUGHT HERE AFTER THE SCAN RATHER THAN DURING IT.
144400         IF WS-NUMTEXT-SAW-DIGIT-SW NOT = "Y"
144500             MOVE "N"                TO WS-NUMTEXT-VALID-SW
144600         END-IF
144700     END-IF.
144800     IF WS-NUMTEXT-VALID-SW = "Y"
144900*  THE SCAN ABOVE ACCUMULATED THE DIGITS AS A PLAIN INTEGER; THIS
145000*  EVALUATE PUTS THE DECIMAL POINT BACK BY DIVIDING BY THE RIGHT
145100*  POWER OF TEN FOR HOW MANY DIGITS FOLLOWED IT.  MORE THAN FOUR
145200*  DECIMAL DIGITS ON THE RULES FILE IS NOT SUPPORTED - NONE ON
145300*  FILE TODAY USE THAT MANY.
145400         EVALUATE WS-NUMTEXT-DEC-DIGITS
145500             WHEN 1
145600                 COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE / 10
145700             WHEN 2
145800                 COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE / 100
145900             WHEN 3
146000                 COMPUTE WS-NUMTEXT-VALUE =
146100                         WS-NUMTEXT-VALUE / 1000
146200             WHEN 4
146300                 COMPUTE WS-NUMTEXT-VALUE =
146400                         WS-NUMTEXT-VALUE / 10000
146500         END-EVALUATE
146600         IF WS-NUMTEXT-NEGATIVE-SW = "Y"
146700             COMPUTE WS-NUMTEXT-VALUE = WS-NUMTEXT-VALUE * -1
146800         END-IF
146900     END-IF.
147000 5060-EXIT.
147100     EXIT.
147200
147300*  ONE PASS OF THE SCAN DRIVEN BY 5060 - LOOKS AT A SINGLE
147400*  CHARACTER OF THE TRIMMED CONDITION TOKEN AND ROUTES IT TO THE
147500*  SIGN, DIGIT, OR DECIMAL-POINT HANDLING DESCRIBED IN THE BANNER
147600*  ABOVE 5060.
147700 5065-SCAN-ONE-NUMCHAR.
147800     MOVE WS-NUMTEXT-SOURCE(WS-NUMTEXT-POS:1) TO WS-NUMTEXT-CHAR.
147900     EVALUATE TRUE
148000*  A LEADING PLUS IS ACCEPTED AND SIMPLY IGNORED - THE VALUE IS
148100*  ALREADY POSITIVE BY DEFAULT, SO THERE IS NOTHING TO SET.
148200         WHEN WS-NUMTEXT-CHAR = "+" AND WS-NUMTEXT-POS = 1
148300             CONTINUE
148400*  A SIGN IS ONLY HONORED IN THE FIRST POSITION - A HYPHEN
148500*  ANYWHERE ELSE IN THE TOKEN WOULD FALL TO WHEN-OTHER BELOW AND
148600*  FAIL THE WHOLE NUMBER PARSE.
148700         WHEN WS-NUMTEXT-CHAR = "-" AND WS-NUMTEXT-POS = 1
148800             MOVE "Y"                TO WS-NUMTEXT-NEGATIVE-SW
148900         WHEN WS-NUMTEXT-CHAR = "."
149000             IF WS-NUMTEXT-SAW-DOT-SW = "Y"
149100                 MOVE "N"            TO WS-NUMTEXT-VALID-SW
149200             ELSE
149300                 MOVE "Y"            TO WS-NUMTEXT-SAW-DOT-SW
149400             END-IF
149500*  REDEFINING WS-NUMTEXT-DIGIT-VAL OVER A SINGLE DISPLAY BYTE IS
149600*  WHAT LETS A MOVE OF ONE NUMERIC CHARACTER TURN DIRECTLY INTO A
149700*  USABLE DIGIT VALUE FOR THE COMPUTE BELOW.
149800         WHEN WS-NUMTEXT-CHAR >= "0" AND WS-NUMTEXT-CHAR <= "9"
149900             MOVE WS-NUMTEXT-CHAR    TO WS-NUMTEXT-DIGIT-VAL
150000             MOVE "Y"                TO WS-NUMTEXT-SAW-DIGIT-SW
150100             COMPUTE WS-NUMTEXT-VALUE =
150200                     WS-NUMTEXT-VALUE * 10 + WS-NUMTEXT-DIGIT-VAL
150300             IF WS-NUMTEXT-SAW-DOT-SW = "Y"
150400                 ADD 1 TO WS-NUMTEXT-DEC-DIGITS
150500             END-IF
150600         WHEN OTHER
150700             MOVE "N"                TO WS-NUMTEXT-VALID-SW
150800     END-EVALUATE.
150900 5065-EXIT.
151000     EXIT.
151100
151200 5100-RESOLVE-RIGHT-OPERAND.
151210*  WS-RIGHT-NUM IS ZEROED HERE FOR THE SAME REASON WS-LEFT-NUM IS
151220*  ZEROED AT THE TOP OF 5000 - LEFT WORKING STORAGE, IT WOULD
151230*  OTHERWISE CARRY A PRIOR OPERAND'S VALUE THROUGH TO WHICHEVER
151240*  ACTION OR COMPARISON RUNS NEXT.
151250     MOVE ZERO                        TO WS-RIGHT-NUM.
151300*  MIRRORS 5000 STEP FOR STEP ON THE RIGHT-HAND OPERAND - SEE THE
151400*  COMMENTARY THROUGH 5000 FOR WHY EACH CHECK IS ORDERED THE WAY
151500*  IT IS.
151600     MOVE WS-RIGHT-TEXT               TO WS-TRIM-SOURCE.
151700     PERFORM 4330-TRIM-TEXT           THRU 4330-EXIT.
151800     MOVE WS-TRIM-RESULT              TO WS-RIGHT-TEXT.
151900     IF WS-RIGHT-TEXT(1:1) = CTE-APOSTROPHE
152000         SET WS-RIGHT-IS-ALPHA       TO TRUE
152100         MOVE WS-RIGHT-TEXT(2:18)    TO WS-RIGHT-ALPHA
152200         PERFORM 5150-STRIP-CLOSE-QUOTE-R THRU 5150-EXIT
152300         GO TO 5100-EXIT
152400     END-IF.
152500     IF WS-RIGHT-TEXT = "true" OR "TRUE"
152600         SET WS-RIGHT-IS-NUMERIC     TO TRUE
152700         MOVE 1                      TO WS-RIGHT-NUM
152800         GO TO 5100-EXIT
152900     END-IF.
153000     IF WS-RIGHT-TEXT = "false" OR "FALSE"
153100         SET WS-RIGHT-IS-NUMERIC     TO TRUE
153200         MOVE 0                      TO WS-RIGHT-NUM
153300         GO TO 5100-EXIT
153400     END-IF.
153500     MOVE WS-RIGHT-TEXT               TO WS-NUMTEXT-SOURCE.
153600     PERFORM 5060-PARSE-NUMBER-TEXT   THRU 5060-EXIT.
153700     IF WS-NUMTEXT-VALID-SW = "Y"
153800         SET WS-RIGHT-IS-NUMERIC     TO TRUE
153900         MOVE WS-NUMTEXT-VALUE       TO WS-RIGHT-NUM
154000         GO TO 5100-EXIT
154100     END-IF.
154200     MOVE WS-RIGHT-TEXT(1:20)        TO WS-LOOKUP-NAME.
154300     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
154400     IF WS-FIELD-FOUND
154500         IF WFD-IS-NUMERIC(WS-FLD-IDX)
154600             SET WS-RIGHT-IS-NUMERIC TO TRUE
154700             MOVE WFD-NUM(WS-FLD-IDX) TO WS-RIGHT-NUM
154800         ELSE
154900             SET WS-RIGHT-IS-ALPHA   TO TRUE
155000             MOVE WFD-ALPHA(WS-FLD-IDX) TO WS-RIGHT-ALPHA
155100         END-IF
155200     ELSE
155300         SET WS-RIGHT-IS-ALPHA       TO TRUE
155400         MOVE SPACES                 TO WS-RIGHT-ALPHA
155500     END-IF.
155600 5100-EXIT.
155700     EXIT.
155800
155900*  RIGHT-OPERAND TWIN OF 5050 - SAME CLOSING-APOSTROPHE BLANKING,
156000*  APPLIED TO WS-RIGHT-TEXT INSTEAD OF WS-LEFT-TEXT.
156100 5150-STRIP-CLOSE-QUOTE-R.
156200     PERFORM 5151-STRIP-ONE-CHAR-R   THRU 5151-EXIT
156300        VARYING WS-CHAR-IDX FROM 1 BY 1
156400          UNTIL WS-CHAR-IDX > 20.
156500     MOVE WS-OPERAND-SCRATCH         TO WS-RIGHT-ALPHA.
156600 5150-EXIT.
156700     EXIT.
156800
156900*  RIGHT-OPERAND TWIN OF 5051.
157000 5151-STRIP-ONE-CHAR-R.
157100     MOVE WS-RIGHT-ALPHA(WS-CHAR-IDX:1)
157200       TO WS-OPS-CHAR(WS-CHAR-IDX).
157300     IF WS-OPS-CHAR(WS-CHAR-IDX) = CTE-APOSTROPHE
157400         MOVE SPACES                 TO WS-OPS-CHAR(WS-CHAR-IDX)
157500     END-IF.
157600 5151-EXIT.
157700     EXIT.
157800
157900*===========================================================*
158000*  6000 - ACTION EXECUTOR.  SAME VERBS AS THE OTHER TWO BATCH
158100*  PROGRAMS' 6000 SERIES.
158200*===========================================================*
158300 6000-EXECUTE-ACTIONS.
158400*  ACTIONS RUN IN THE ORDER THEY APPEAR ON THE RULES FILE FOR THIS
158500*  RULE-ID, NOT SORTED OR REORDERED - A RULE THAT BOTH SETS AND
158600*  THEN MULTIPLIES A FIELD DEPENDS ON THAT ORDER HOLDING.
158700     PERFORM 6100-EXECUTE-ONE-ACTION
158800        THRU 6100-EXIT
158900       VARYING WRT-ACT-IDX FROM 1 BY 1
159000       UNTIL WRT-ACT-IDX > WRT-ACTION-COUNT(WS-RULE-IDX).
159100 6000-EXIT.
159200     EXIT.
159300
159400*===========================================================*
159500*  6100 - ACTION VERB ROUTER.
159600*  EVALUATES WRT-ACTION-VERB FOR THIS ACTION ROW AND ROUTES TO THE
159700*  MATCHING 62NN-68NN PARAGRAPH.  AN UNRECOGNIZED VERB (A TYPO ON
159800*  THE RULES FILE) FALLS THROUGH WHEN-OTHER AND IS SIMPLY IGNORED
159900*  - NOT TREATED AS AN ERROR THAT SKIPS THE WHOLE RULE.
160000*===========================================================*
160100 6100-EXECUTE-ONE-ACTION.
160200*  VERB, FIELD AND OPERAND ARE COPIED OUT OF THE TWO-DIMENSIONAL
160300*  ACTION TABLE INTO FLAT SCRATCH FIELDS BEFORE ANYTHING ELSE
160400*  TOUCHES THEM - EVERY PARAGRAPH FROM HERE DOWN WORKS OFF THE
160500*  SCRATCH COPY, NOT THE TABLE ENTRY DIRECTLY.
160600     MOVE WRT-ACTION-VERB(WS-RULE-IDX, WRT-ACT-IDX)
160700       TO WS-ACT-VERB.
160800     MOVE WRT-ACTION-FIELD(WS-RULE-IDX, WRT-ACT-IDX)
160900       TO WS-ACT-FIELD-NAME.
161000     MOVE WRT-ACTION-VALUE(WS-RULE-IDX, WRT-ACT-IDX)
161100       TO WS-ACT-VALUE-TEXT.
161200     MOVE WS-ACT-FIELD-NAME(1:20)    TO WS-LOOKUP-NAME.
161300     PERFORM 6900-FIND-FIELD         THRU 6900-EXIT.
161400*  SET AND ONLY SET CAN TARGET A FIELD THE DIRECTORY HAS NEVER
161500*  SEEN - THE ARITHMETIC VERBS BELOW ASSUME 6900 ALREADY FOUND THE
161600*  FIELD, SINCE A RULE THAT MULTIPLIES A FIELD BEFORE ANY RULE HAS
161700*  SET IT WOULD BE A MISTAKE ON THE RULES FILE.
161800     IF WS-FIELD-NOT-FOUND
161900         PERFORM 6950-CREATE-FIELD   THRU 6950-EXIT
162000     END-IF.
162100*  THE ACTION'S OPERAND TEXT IS RESOLVED THROUGH THE SAME 5000
162200*  PARAGRAPH THE CONDITION SCANNER USES - A LITERAL, TRUE/FALSE, A
162300*  NUMBER OR A FIELD REFERENCE ALL WORK THE SAME WAY ON THE RIGHT-
162400*  HAND SIDE OF AN ACTION AS THEY DO IN A CONDITION.
162500     MOVE WS-ACT-VALUE-TEXT          TO WS-LEFT-TEXT.
162600     PERFORM 5000-RESOLVE-OPERAND    THRU 5000-EXIT.
162700     MOVE WS-LEFT-TYPE               TO WS-ACT-OPERAND-TYPE.
162800     MOVE WS-LEFT-NUM                TO WS-ACT-OPERAND-NUM.
162900*  THE VERB TEXT WAS STAMPED ONTO THE RULE TABLE BY 1200/1300 AS
163000*  RSR-ACTION-VERB CAME OFF THE RULES FILE, PADDED TO EIGHT BYTES
163100*  - THE LITERALS BELOW CARRY THE SAME TRAILING BLANKS.
163200     EVALUATE WS-ACT-VERB
163300         WHEN "SET     "
163400             PERFORM 6200-ACTION-SET THRU 6200-EXIT
163500         WHEN "MULTIPLY"
163600             PERFORM 6300-ACTION-MULTIPLY THRU 6300-EXIT
163700         WHEN "ADD     "
163800             PERFORM 6400-ACTION-ADD THRU 6400-EXIT
163900         WHEN "SUBTRACT"
164000             PERFORM 6500-ACTION-SUBTRACT THRU 6500-EXIT
164100         WHEN "DIVIDE  "
164200             PERFORM 6600-ACTION-DIVIDE THRU 6600-EXIT
164300         WHEN "APPEND  "
164400             PERFORM 6700-ACTION-APPEND THRU 6700-EXIT
164500         WHEN "LOG     "
164600             PERFORM 6800-ACTION-LOG THRU 6800-EXIT
164700     END-EVALUATE.
164800     PERFORM 6990-WRITE-ACTION-LINE  THRU 6990-EXIT.
164900 6100-EXIT.
165000     EXIT.
165100
165200*  SET REPLACES THE TARGET FIELD OUTRIGHT WITH THE OPERAND VALUE.
165300*  UNLIKE THE ARITHMETIC VERBS BELOW, SET CAN CREATE A FIELD THAT
165400*  DID NOT EXIST BEFORE (VIA 6950) SINCE THERE IS NO OLD VALUE TO
165500*  COMBINE WITH.
165600 6200-ACTION-SET.
165700     IF WS-LEFT-IS-NUMERIC
165800         SET  WFD-IS-NUMERIC(WS-FLD-IDX) TO TRUE
165900         MOVE WS-LEFT-NUM  TO WFD-NUM(WS-FLD-IDX)
166000     ELSE
166100         SET  WFD-IS-ALPHA(WS-FLD-IDX) TO TRUE
166200         MOVE WS-LEFT-ALPHA TO WFD-ALPHA(WS-FLD-IDX)
166300     END-IF.
166400 6200-EXIT.
166500     EXIT.
166600
166700*  MULTIPLY ROUNDS THE RESULT TO THE SAME FOUR DECIMALS CARRIED BY
166800*  EVERY WORKING FIELD (ROUNDED PHRASE) SO A CHAIN OF RATE
166900*  ADJUSTMENTS DOES NOT DRIFT LOW OVER A LARGE BATCH.  A MISSING
167000*  TARGET FIELD IS TREATED AS ZERO, NOT AN ERROR.
167100 6300-ACTION-MULTIPLY.
167200*  A BLANK ACTION-VALUE ON THE RULES FILE RESOLVES TO A ZERO
167300*  OPERAND, WHICH WOULD ZERO OUT THE TARGET FIELD ON A MULTIPLY -
167400*  TREATED AS A MISSING OPERAND INSTEAD AND DEFAULTED TO 1 (A NO-
167500*  OP MULTIPLY) SO A BLANK COLUMN CANNOT ACCIDENTALLY WIPE OUT A
167600*  PREMIUM.
167700     IF WS-ACT-OPERAND-NUM = ZERO AND WS-LEFT-TEXT = SPACES
167800         MOVE 1 TO WS-ACT-OPERAND-NUM
167900     END-IF.
168000     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
168100             WFD-NUM(WS-FLD-IDX) * WS-ACT-OPERAND-NUM.
168200 6300-EXIT.
168300     EXIT.
168400
168500*  SAME ROUNDING AND MISSING-FIELD RULE AS 6300, ADDITION INSTEAD
168600*  OF MULTIPLICATION.  THE OPERAND DEFAULTS TO ZERO WHEN THE RULES
168700*  FILE LEAVES ACTION-VALUE BLANK.
168800 6400-ACTION-ADD.
168900     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
169000             WFD-NUM(WS-FLD-IDX) + WS-ACT-OPERAND-NUM.
169100 6400-EXIT.
169200     EXIT.
169300
169400*  MIRROR OF 6400.  A RESULT THAT GOES NEGATIVE IS LEFT AS IS HERE
169500*  - IT IS THE RULE ITSELF (A SEPARATE FLOOR RULE FARTHER DOWN THE
169600*  PRIORITY ORDER) THAT CLAMPS A FIELD BACK TO A FLOOR VALUE, NOT
169700*  THIS PARAGRAPH.
169800 6500-ACTION-SUBTRACT.
169900     COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
170000             WFD-NUM(WS-FLD-IDX) - WS-ACT-OPERAND-NUM.
170100 6500-EXIT.
170200     EXIT.
170300
170400*  DIVIDE BY ZERO ON A HAND-WRITTEN RULE IS A CERTAINTY SOONER OR
170500*  LATER - RATHER THAN ABEND THE WHOLE RUN, A ZERO OPERAND LEAVES
170600*  THE TARGET FIELD UNCHANGED AND THE RULE MOVES ON AS IF THAT
170700*  ACTION HAD NOT FIRED.
170800 6600-ACTION-DIVIDE.
170900*  THE SWITCH IS RESET EVERY CALL - IT IS WORKING STORAGE, NOT
171000*  LOCAL TO THE PARAGRAPH, SO A STALE Y FROM AN EARLIER DIVIDE
171100*  WOULD OTHERWISE CARRY FORWARD AND SKIP A DIVIDE THAT SHOULD
171200*  HAVE GONE THROUGH.
171300     SET WS-DIVISOR-IS-ZERO          TO FALSE.
171400     IF WS-ACT-OPERAND-NUM = ZERO
171500         MOVE "Y"                    TO WS-ACT-DIVISOR-ZERO-SW
171600     END-IF.
171700     IF NOT WS-DIVISOR-IS-ZERO
171800         COMPUTE WFD-NUM(WS-FLD-IDX) ROUNDED =
171900                 WFD-NUM(WS-FLD-IDX) / WS-ACT-OPERAND-NUM
172000     END-IF.
172100 6600-EXIT.
172200     EXIT.
172300
172400*  APPENDS ONE TAG TO THE RECORD'S TAG LIST (WS-TAG-ENTRY).  THE
172500*  LIST HAS ROOM FOR 10 ENTRIES, MATCHING THE OUTPUT RECORD'S TAGS
172600*  OCCURS 10 - AN 11TH APPEND ON A RECORD THAT HAS MATCHED THAT
172700*  MANY RULES IS SIMPLY DROPPED, NOT AN ERROR.
172800 6700-ACTION-APPEND.
172900*  ONLY THE FIRST 15 CHARACTERS OF THE ACTION-VALUE BECOME THE TAG
173000*  TEXT, MATCHING THE OUTPUT RECORD'S TAG WIDTH - NO TAG ON THE
173100*  RULES FILE TODAY RUNS LONGER THAN THAT.
173200     IF WS-TAG-COUNT < 10
173300         ADD CTE-ONE                 TO WS-TAG-COUNT
173400         SET WS-TAG-IDX              TO WS-TAG-COUNT
173500         MOVE WS-ACT-VALUE-TEXT(1:15) TO WS-TAG-ENTRY(WS-TAG-IDX)
173600     END-IF.
173700 6700-EXIT.
173800     EXIT.
173900
174000 6800-ACTION-LOG.
174100     MOVE WS-ACT-VALUE-TEXT          TO WS-ACL-NEW-VALUE.
174200 6800-EXIT.
174300     EXIT.
174400
174500*===========================================================*
174600*  6900 - FIELD DIRECTORY LOOKUP.
174700*  LOOKS WS-LOOKUP-NAME UP IN THE FIELD DIRECTORY BUILT BY 2200
174800*  FOR THIS RECORD.  THE DIRECTORY IS A PLAIN TABLE, NOT REDEFINED
174900*  BY TYPE, SO THE CALLER MUST CHECK WFD-IS-NUMERIC BEFORE READING
175000*  WFD-NUM OR WFD-ALPHA - READING THE WRONG ONE RETURNS WHATEVER
175100*  IS THERE, NOT A COMPILE-TIME ERROR.
175200*===========================================================*
175300 6900-FIND-FIELD.
175400     SET WS-FIELD-NOT-FOUND          TO TRUE.
175500*  A LINEAR SEARCH, NOT SEARCH ALL - THE DIRECTORY IS NOT KEPT IN
175600*  KEY SEQUENCE (FIELDS ARE SEEDED IN INPUT-RECORD ORDER, THEN
175700*  APPENDED TO BY 6950 IN WHATEVER ORDER THE RULES CREATE THEM),
175800*  SO A BINARY SEARCH IS NOT AN OPTION HERE.
175900     SEARCH WS-FIELD-ENTRY
176000         VARYING WS-FLD-IDX
176100         AT END
176200             SET WS-FIELD-NOT-FOUND  TO TRUE
176300         WHEN WFD-NAME(WS-FLD-IDX) = WS-LOOKUP-NAME
176400             SET WS-FIELD-FOUND      TO TRUE
176500     END-SEARCH.
176600 6900-EXIT.
176700     EXIT.
176800
176900*  CALLED BY 6200 (SET) WHEN THE TARGET FIELD DOES NOT YET EXIST
177000*  IN THE DIRECTORY.  APPENDS A NEW ROW AT THE NEXT FREE SUBSCRIPT
177100*  - THE DIRECTORY IS SIZED WELL ABOVE ANY RULES FILE SEEN TO
177200*  DATE, SO THIS IS NOT GUARDED AGAINST OVERFLOW.
177300 6950-CREATE-FIELD.
177400*  A NEW FIELD IS ALWAYS SEEDED NUMERIC AT ZERO - AN ACTION COULD
177500*  JUST AS WELL SET IT ALPHA ON THE VERY NEXT LINE, BUT SOMETHING
177600*  HAS TO BE THE STARTING TYPE.
177700     IF WS-FIELD-COUNT < 16
177800         ADD CTE-ONE                 TO WS-FIELD-COUNT
177900         SET WS-FLD-IDX              TO WS-FIELD-COUNT
178000         MOVE WS-LOOKUP-NAME         TO WFD-NAME(WS-FLD-IDX)
178100         SET WFD-IS-NUMERIC(WS-FLD-IDX) TO TRUE
178200         MOVE ZERO                   TO WFD-NUM(WS-FLD-IDX)
178300     END-IF.
178400 6950-EXIT.
178500     EXIT.
178600
178700*  BUILDS ONE INDENTED TRACE LINE UNDER A MATCHED RULE SHOWING THE
178800*  VERB, THE TARGET FIELD, THE OPERAND, AND THE VALUE THE FIELD
178900*  ENDED UP WITH.
179000 6990-WRITE-ACTION-LINE.
179100     MOVE WRT-RULE-ID(WS-RULE-IDX)   TO WS-ACL-RULE-ID.
179200     MOVE WS-ACT-VERB                TO WS-ACL-VERB.
179300     MOVE WS-ACT-FIELD-NAME          TO WS-ACL-FIELD.
179400     MOVE WS-ACT-VALUE-TEXT          TO WS-ACL-OPERAND.
179500     IF WFD-IS-NUMERIC(WS-FLD-IDX)
179600         MOVE WFD-NUM(WS-FLD-IDX)    TO WS-ACL-NEW-VALUE
179700     ELSE
179800         MOVE WFD-ALPHA(WS-FLD-IDX)  TO WS-ACL-NEW-VALUE
179900     END-IF.
180000     WRITE TRACE-LINE FROM WS-ACTION-LINE.
180100 6990-EXIT.
180200     EXIT.
180300
180400*===========================================================*
180500*  8000 - END OF LOANS BATCH CONTROL TOTALS.
180600*  PRINTS READ/WRITTEN/APPROVED/DENIED COUNTS AND THE AVERAGE
180700*  APPROVED RATE TO THE TRACE REPORT, THEN WRITES ONE ROW TO
180800*  RUNTOT-FILE SO 9000 BELOW CAN FOLD ALL THREE BATCHES' NUMBERS
180900*  TOGETHER FOR THE JOB'S GRAND TOTAL LINE.
181000*===========================================================*
181100 8000-WRITE-CONTROL-TOTALS.
181200     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
181300     WRITE TRACE-LINE FROM WS-BREAK-LINE-2.
181400     MOVE WS-BT-READ                 TO WS-BL3-READ.
181500     MOVE WS-BT-FIRED                TO WS-BL3-FIRED.
181600     WRITE TRACE-LINE FROM WS-BREAK-LINE-3.
181700     MOVE WS-BT-APPROVED             TO WS-BL4-APPROVED
181800                                        WS-BT-APPROVED-EDIT-SRC.
181900     MOVE WS-BT-DENIED               TO WS-BL4-DENIED.
182000     IF WS-BT-APPROVED-EDIT-SRC > ZERO
182100         COMPUTE WS-AVG-RATE ROUNDED =
182200                 WS-BT-RATE-TOTAL / WS-BT-APPROVED
182300     ELSE
182400         MOVE ZERO                   TO WS-AVG-RATE
182500     END-IF.
182600     MOVE WS-AVG-RATE                TO WS-BL4-AVG-RATE.
182700     WRITE TRACE-LINE FROM WS-BREAK-LINE-4.
182800
182900*  SECOND HALF OF CONTROL TOTALS - CARRIES THIS RUN'S FIGURES
183000*  FORWARD TO RUNTOT-FILE, REWRITTEN WHOLE RATHER THAN REWRITTEN
183100*  IN PLACE, SINCE THIS IS A SEQUENTIAL FILE WITH ONE ROW PER
183200*  RULESET, NOT AN INDEXED FILE.
183300     MOVE SPACES                     TO RUNTOT-REC.
183400     MOVE CTE-RULESET-ID             TO RTR-RULESET-ID.
183500     MOVE WS-BT-READ                 TO RTR-READ.
183600     MOVE WS-BT-WRITTEN              TO RTR-WRITTEN.
183700     MOVE WS-BT-FIRED                TO RTR-FIRED.
183800     MOVE WS-BT-APPROVED             TO RTR-APPROVED.
183900     MOVE WS-BT-DENIED               TO RTR-DENIED.
184000     MOVE WS-AVG-RATE                TO RTR-MONEY-TOTAL.
184100     WRITE RUNTOT-REC.
184200 8000-EXIT.
184300     EXIT.
184400
184500*---------------------------------------------------------*
184600*  9000 - JOB-STREAM GRAND TOTAL.  RE-OPENS RUNTOT FROM THE
184700*  TOP AND READS BACK EVERY ROW ON IT - THE TWO INSPREM/
184800*  ECOMDISC LEFT PLUS THE ONE THIS STEP JUST WROTE IN 8000 -
184900*  TO GET THE COMBINED RECORD COUNT AND RULES-FIRED COUNT
185000*  ACROSS THE WHOLE JOB STREAM.  PER TKT-2110 A SHORT FILE
185100*  (FEWER THAN THREE ROWS) IS NOT AN ERROR - IT JUST MEANS
185200*  THIS STEP WAS RE-RUN BY ITSELF.
185300*---------------------------------------------------------*
185400 9000-WRITE-GRAND-TOTAL.
185500     CLOSE RUNTOT-FILE.
185600     OPEN INPUT RUNTOT-FILE.
185700     MOVE ZERO                       TO WS-GRAND-RECORDS
185800                                        WS-GRAND-RULES-FIRED
185900                                        WS-RUNTOT-ROW-COUNT.
186000     MOVE "N"                        TO WS-RUNTOT-EOF-SW.
186100     PERFORM 9100-READ-RUNTOT-ROW
186200        THRU 9100-EXIT
186300       UNTIL WS-RUNTOT-EOF.
186400     CLOSE RUNTOT-FILE.
186500     OPEN EXTEND RUNTOT-FILE.
186600
186700     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
186800     WRITE TRACE-LINE FROM WS-GRAND-LINE-1.
186900     MOVE WS-GRAND-RECORDS           TO WS-GL2-RECORDS.
187000     MOVE WS-GRAND-RULES-FIRED       TO WS-GL2-FIRED.
187100     WRITE TRACE-LINE FROM WS-GRAND-LINE-2.
187200     WRITE TRACE-LINE FROM WS-BREAK-LINE-1.
187300 9000-EXIT.
187400     EXIT.
187500
187600*  ONE PASS OF THE LOOP IN 9000 - READS ONE ROW LEFT BEHIND ON
187700*  RUNTOT-FILE BY AN EARLIER STEP AND ADDS ITS WRITTEN COUNT INTO
187800*  THE RUNNING JOB-WIDE TOTAL.
187900 9100-READ-RUNTOT-ROW.
188000     READ RUNTOT-FILE
188100         AT END
188200             SET WS-RUNTOT-EOF       TO TRUE
188300         NOT AT END
188400             ADD CTE-ONE             TO WS-RUNTOT-ROW-COUNT
188500             ADD RTR-WRITTEN         TO WS-GRAND-RECORDS
188600             ADD RTR-FIRED           TO WS-GRAND-RULES-FIRED
188700     END-READ.
188800 9100-EXIT.
188900     EXIT.
189000
189100*  CLOSES EVERY FILE THIS PROGRAM TOUCHED.  THE TRACE-REPORT AND
189200*  RUNTOT-FILE ARE LEFT FOR THE NEXT PROGRAM IN THE JOB STREAM TO
189300*  OPEN EXTEND AND CONTINUE.
189400 8100-CLOSE-DOWN.
189500     CLOSE LOANS-IN
189600           LOANS-OUT
189700           TRACE-REPORT
189800           RUNTOT-FILE.
189900     DISPLAY "LOANPRC - LOAN BATCH COMPLETE.".
190000     DISPLAY "LOANPRC - JOB STREAM COMPLETE.".
190100 8100-EXIT.
190200     EXIT.
190300
190400 END PROGRAM LOANPRC.
