000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RULLOAD.
000300 AUTHOR.         D K PELLETT.
000400 INSTALLATION.   GREAT LAKES FINANCIAL SERVICES - BATCH SYS.
000500 DATE-WRITTEN.   03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH SYSTEMS UNIT.
000800*
000900*---------------------------------------------------------*
001000*  CHANGE LOG                                              *
001100*---------------------------------------------------------*
001200*  03/14/89  DKP  TKT-1103  ORIGINAL WRITE-UP.  BUILDS THE
001300*                           RULE TABLE STAGING FILE USED BY
001400*                           THE THREE RATING/PRICING BATCHES.
001500*  09/02/89  DKP  TKT-1178  ADD SEQ-NO STAMP ON INPUT SIDE OF
001600*                           THE SORT SO ACTION ROWS FOR THE
001700*                           SAME RULE-ID STAY IN FILE ORDER
001800*                           WHEN PRIORITY TIES.
001900*  11/29/90  REH  TKT-1340  RULES-FILE WAS BLOWING UP ON A
002000*                           SHORT LAST RECORD FROM THE
002100*                           E-COMMERCE DESK.  PAD ON READ.
002200*  02/06/92  REH  TKT-1502  SORT KEY WAS RULE-ID BEFORE
002300*                           PRIORITY - WRONG.  CORRECTED TO
002400*                           RULESET-ID / PRIORITY / SEQ-NO
002500*                           PER U/W STANDARDS MEMO 92-04.
002600*  07/17/93  MTS  TKT-1611  ADDED FILE STATUS DECLARATIVES,
002700*                           WE WERE GETTING SILENT SHORT
002800*                           RUNS WHEN THE INPUT WAS MISSING.
002900*  01/22/96  MTS  TKT-1799  UPSI-0 SWITCH ADDED - ABORT VS.
003000*                           CONTINUE ON A BAD RULES ROW, PER
003100*                           OPERATIONS REQUEST.
003200*  10/09/98  KLM  Y2K-0041  DATE-COMPILED STAMP AND RUN-DATE
003300*                           DISPLAY REVIEWED FOR YEAR 2000 -
003400*                           NO 2-DIGIT YEAR FIELDS IN THIS
003500*                           PROGRAM.  NO CODE CHANGE.
003600*  06/03/99  KLM  TKT-1980  RENAMED FROM RULSORT TO RULLOAD
003700*                           TO MATCH THE NEW JOB-STREAM DOC.
003800*  04/11/01  PJS  TKT-2114  RAISED RULES-FILE ROW LIMIT NOTE
003900*                           IN COMMENTS - LOAN DESK ADDED SIX
004000*                           MORE ROWS FOR SUBPRIME PRICING.
004100*---------------------------------------------------------*
004200*  PURPOSE.
004300*      FIRST STEP OF THE RATING/PRICING JOB STREAM.  READS
004400*      THE RAW RULE-DEFINITION FILE MAINTAINED BY THE RATING
004500*      DESKS (ONE ROW PER RULE ACTION, RULESET-ID TAGS WHICH
004600*      BOOK OF BUSINESS THE ROW BELONGS TO) AND PRODUCES A
004700*      SEQUENCED, PRIORITY-ORDERED WORK FILE THAT INSPREM,
004800*      ECOMDISC AND LOANPRC READ IN TURN.  RULES ARE DATA -
004900*      THIS PROGRAM NEVER LOOKS AT WHAT A RULE DOES, ONLY AT
005000*      HOW IT SHOULD BE ORDERED.
005100*---------------------------------------------------------*
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS RULE-VERB-CHARS IS "A" THRU "Z"
005800     UPSI-0 ON STATUS IS RULLOAD-ABORT-ON-ERROR
005900          OFF STATUS IS RULLOAD-CONTINUE-ON-ERROR.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RULES-FILE
006400         ASSIGN TO "RULEIN"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-RULEIN-STATUS.
006700
006800     SELECT WK-SORT-FILE
006900         ASSIGN TO "RULWK01".
007000
007100     SELECT RULES-SORTED-FILE
007200         ASSIGN TO "RULESRTD"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-RULOUT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  RULES-FILE
007900     RECORD CONTAINS 185 CHARACTERS.
008000 01  RULES-FILE-REC.
008100     05  RFR-RULESET-ID              PIC X(10).
008200     05  RFR-RULE-ID                 PIC X(12).
008300     05  RFR-RULE-NAME               PIC X(30).
008400     05  RFR-PRIORITY                PIC 9(03).
008500     05  RFR-CONDITION               PIC X(80).
008600     05  RFR-ACTION-VERB             PIC X(08).
008700     05  RFR-ACTION-FIELD            PIC X(20).
008800     05  RFR-ACTION-VALUE            PIC X(20).
008900     05  FILLER                      PIC X(02).
009000
009100 SD  WK-SORT-FILE.
009200 01  WK-SORT-REC.
009300     05  WSR-RULESET-ID              PIC X(10).
009400     05  WSR-RULE-ID                 PIC X(12).
009500     05  WSR-RULE-NAME               PIC X(30).
009600     05  WSR-PRIORITY                PIC 9(03).
009700     05  WSR-CONDITION                PIC X(80).
009800     05  WSR-ACTION-VERB             PIC X(08).
009900     05  WSR-ACTION-FIELD            PIC X(20).
010000     05  WSR-ACTION-VALUE            PIC X(20).
010100     05  WSR-SEQ-NO                  PIC 9(06).
010200     05  FILLER                      PIC X(02).
010300
010400 FD  RULES-SORTED-FILE
010500     RECORD CONTAINS 191 CHARACTERS.
010600 01  RULES-SORTED-REC.
010700     05  RSR-RULESET-ID              PIC X(10).
010800     05  RSR-RULE-ID                 PIC X(12).
010900     05  RSR-RULE-NAME               PIC X(30).
011000     05  RSR-PRIORITY                PIC 9(03).
011100     05  RSR-CONDITION               PIC X(80).
011200     05  RSR-ACTION-VERB             PIC X(08).
011300     05  RSR-ACTION-FIELD            PIC X(20).
011400     05  RSR-ACTION-VALUE            PIC X(20).
011500     05  RSR-SEQ-NO                  PIC 9(06).
011600     05  FILLER                      PIC X(02).
011700
011800 WORKING-STORAGE SECTION.
011900 77  WS-RULEIN-STATUS                PIC X(02) VALUE ZEROES.
012000 77  WS-RULOUT-STATUS                PIC X(02) VALUE ZEROES.
012100 77  WS-RULES-EOF-SW                 PIC X(01) VALUE "N".
012200     88  WS-RULES-EOF                          VALUE "Y".
012300
012400 77  WS-SEQ-COUNTER                  PIC 9(06) COMP VALUE ZEROES.
012500 77  WS-ROWS-READ                    PIC 9(06) COMP VALUE ZEROES.
012600
012700 78  CTE-ONE                                   VALUE 1.
012800
012900*  RUN-DATE-INFO CARRIES THE CURRENT-DATE INTRINSIC IN TWO
013000*  SHAPES SO THE BANNER LINE CAN SHOW IT EDITED WITHOUT A
013100*  SEPARATE MOVE FOR EACH PICTURE - REDEFINES #1.
013200 01  WS-RUN-DATE-INFO                PIC X(08).
013300 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-INFO.
013400     05  WS-RUN-DATE-CCYY            PIC 9(04).
013500     05  WS-RUN-DATE-MM              PIC 9(02).
013600     05  WS-RUN-DATE-DD              PIC 9(02).
013700 01  WS-RUN-DATE-EDITED              PIC 9999/99/99.
013800
013900*  ALTERNATE NUMERIC/DISPLAY VIEW OF THE SEQUENCE COUNTER SO
014000*  THE COMPLETION BANNER CAN DISPLAY IT ZERO-SUPPRESSED - #2.
014100 01  WS-ROWS-READ-DISP               PIC 9(06).
014200 01  WS-ROWS-READ-EDIT REDEFINES WS-ROWS-READ-DISP.
014300     05  WS-ROWS-READ-EDIT-D         PIC ZZZ,ZZ9.
014400
014500 01  WS-BANNER-LINE.
014600     05  FILLER                      PIC X(15)
014700                                      VALUE "RULLOAD - RUN ".
014800     05  WS-BANNER-DATE               PIC X(10).
014900     05  FILLER                      PIC X(45) VALUE SPACES.
015000
015100*  ONE PHYSICAL ROW VIEWED THREE WAYS DEPENDING ON WHICH FIELD
015200*  A BAD-STATUS TRAP NEEDS TO PRINT - REDEFINES #3.
015300 01  WS-BAD-ROW-DUMP.
015400     05  WS-BAD-ROW-TEXT             PIC X(60).
015500 01  WS-BAD-ROW-DUMP-R REDEFINES WS-BAD-ROW-DUMP.
015600     05  WS-BAD-ROW-RULESET          PIC X(10).
015700     05  WS-BAD-ROW-RULE-ID          PIC X(12).
015800     05  FILLER                      PIC X(38).
015900
016000 PROCEDURE DIVISION.
016100 DECLARATIVES.
016200 RULES-FILE-ERROR SECTION.
016300     USE AFTER ERROR PROCEDURE ON RULES-FILE.
016400 9100-RULES-FILE-BAD-STATUS.
016500     DISPLAY "RULLOAD - RULES-FILE I/O ERROR, STATUS "
016600             WS-RULEIN-STATUS.
016700     DISPLAY "RULLOAD - JOB TERMINATED ABNORMALLY.".
016800     STOP RUN.
016900
017000 RULES-SORTED-ERROR SECTION.
017100     USE AFTER ERROR PROCEDURE ON RULES-SORTED-FILE.
017200 9200-RULES-SORTED-BAD-STATUS.
017300     DISPLAY "RULLOAD - RULES-SORTED-FILE I/O ERROR, STATUS "
017400             WS-RULOUT-STATUS.
017500     DISPLAY "RULLOAD - JOB TERMINATED ABNORMALLY.".
017600     STOP RUN.
017700 END DECLARATIVES.
017800
017900 0000-MAIN-CONTROL.
018000     PERFORM 1000-INITIALIZE
018100        THRU 1000-EXIT.
018200
018300     SORT WK-SORT-FILE
018400         ON ASCENDING KEY WSR-RULESET-ID
018500                          WSR-PRIORITY
018600                          WSR-SEQ-NO
018700         INPUT PROCEDURE  2000-STAMP-AND-RELEASE
018800                      THRU 2000-EXIT
018900         GIVING RULES-SORTED-FILE.
019000
019100     PERFORM 3000-TERMINATE
019200        THRU 3000-EXIT.
019300
019400     STOP RUN.
019500
019600 1000-INITIALIZE.
019700     ACCEPT WS-RUN-DATE-INFO         FROM DATE YYYYMMDD.
019800     MOVE WS-RUN-DATE-CCYY           TO WS-RUN-DATE-EDITED(1:4).
019900     MOVE WS-RUN-DATE-MM             TO WS-RUN-DATE-EDITED(6:2).
020000     MOVE WS-RUN-DATE-DD             TO WS-RUN-DATE-EDITED(9:2).
020100     MOVE WS-RUN-DATE-EDITED         TO WS-BANNER-DATE.
020200     DISPLAY WS-BANNER-LINE.
020300     MOVE ZEROES TO WS-SEQ-COUNTER WS-ROWS-READ.
020400 1000-EXIT.
020500     EXIT.
020600
020700 2000-STAMP-AND-RELEASE.
020800     OPEN INPUT RULES-FILE.
020900     PERFORM 2100-READ-ONE-ROW
021000        THRU 2100-EXIT
021100       UNTIL WS-RULES-EOF.
021200     CLOSE RULES-FILE.
021300 2000-EXIT.
021400     EXIT.
021500
021600 2100-READ-ONE-ROW.
021700     READ RULES-FILE
021800         AT END
021900             SET WS-RULES-EOF        TO TRUE
022000         NOT AT END
022100             IF RFR-RULESET-ID = SPACES OR RFR-RULE-ID = SPACES
022200                 MOVE RFR-RULESET-ID TO WS-BAD-ROW-RULESET
022300                 MOVE RFR-RULE-ID    TO WS-BAD-ROW-RULE-ID
022400                 DISPLAY "RULLOAD - BLANK KEY ON RULES ROW: "
022500                         WS-BAD-ROW-DUMP
022600                 IF RULLOAD-ABORT-ON-ERROR
022700                     DISPLAY "RULLOAD - UPSI-0 IS ON, ABORTING."
022800                     CLOSE RULES-FILE
022900                     STOP RUN
023000                 ELSE
023100                     DISPLAY "RULLOAD - UPSI-0 IS OFF, ROW "
023200                             "SKIPPED."
023300                 END-IF
023400             ELSE
023500             ADD CTE-ONE             TO WS-SEQ-COUNTER
023600                                        WS-ROWS-READ
023700             MOVE RFR-RULESET-ID     TO WSR-RULESET-ID
023800             MOVE RFR-RULE-ID        TO WSR-RULE-ID
023900             MOVE RFR-RULE-NAME      TO WSR-RULE-NAME
024000             MOVE RFR-PRIORITY       TO WSR-PRIORITY
024100             MOVE RFR-CONDITION      TO WSR-CONDITION
024200             MOVE RFR-ACTION-VERB    TO WSR-ACTION-VERB
024300             MOVE RFR-ACTION-FIELD   TO WSR-ACTION-FIELD
024400             MOVE RFR-ACTION-VALUE   TO WSR-ACTION-VALUE
024500             MOVE WS-SEQ-COUNTER     TO WSR-SEQ-NO
024600             IF RFR-PRIORITY = ZEROES
024700                 MOVE 050            TO WSR-PRIORITY
024800             END-IF
024900             RELEASE WK-SORT-REC
025000             END-IF
025100     END-READ.
025200 2100-EXIT.
025300     EXIT.
025400
025500 3000-TERMINATE.
025600     MOVE WS-ROWS-READ TO WS-ROWS-READ-DISP.
025700     DISPLAY "RULLOAD - RULE ACTION ROWS STAGED: "
025800             WS-ROWS-READ-EDIT-D.
025900 3000-EXIT.
026000     EXIT.
026100
026200 END PROGRAM RULLOAD.
